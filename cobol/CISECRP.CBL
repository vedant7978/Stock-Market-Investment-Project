000010******************************************************************
000020* FECHA       : 04/03/2024                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : CASA DE BOLSA / CUENTAS DE INVERSION             *
000050* PROGRAMA    : CISECRP                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : PESOS POR SECTOR DE UNA CUENTA CONTRA SU PERFIL  *
000080*             : Y DETECCION DE CUENTAS DIVERGENTES DE SU META.   *
000090* ARCHIVOS    : CIACTM=C,CISTKM=C,CIACSM=C,CISECM=C,CIPRFM=C,    *
000100*             : CIPFSM=C,CISECRQ=C                                *
000110* ACCION (ES) : W=PESOS POR SECTOR,D=CUENTAS DIVERGENTES         *
000120* INSTALADO   : 08/03/2024                                       *
000130* BPM/RATIONAL: 55012                                            *
000140* NOMBRE      : PESOS POR SECTOR Y DIVERGENCIA DE PERFIL         *
000150******************************************************************
000160*              B I T A C O R A   D E   C A M B I O S             *
000170******************************************************************
000180*    2024-03-04  PEDR  TKT-55012  VERSION INICIAL, PESOS POR
000190*                                 SECTOR DE UNA CUENTA (TIPO W)
000200*    2024-03-08  PEDR  Y2K-0052   AJUSTE DE RUTINA DE FECHA DE
000210*                                 PROCESO PARA EL NUEVO SIGLO
000220*    2024-03-12  JORH  TKT-55019  SE AGREGA DETECCION DE CUENTAS
000230*                                 DIVERGENTES DE SU PERFIL (D)
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.                      CISECRP.
000270 AUTHOR.                          ERICK RAMIREZ.
000280 INSTALLATION.                    CASA DE BOLSA - DEPTO SISTEMAS.
000290 DATE-WRITTEN.                    04/03/2024.
000300 DATE-COMPILED.                   04/03/2024.
000310 SECURITY.                        CONFIDENCIAL - USO INTERNO.
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380******************************************************************
000390*              A R C H I V O S   M A E S T R O S
000400******************************************************************
000410     SELECT CIACTM   ASSIGN TO CIACTM
000420            ORGANIZATION  IS SEQUENTIAL
000430            ACCESS MODE   IS SEQUENTIAL
000440            FILE STATUS   IS FS-CIACTM.
000450     SELECT CISTKM   ASSIGN TO CISTKM
000460            ORGANIZATION  IS SEQUENTIAL
000470            ACCESS MODE   IS SEQUENTIAL
000480            FILE STATUS   IS FS-CISTKM.
000490     SELECT CIACSM   ASSIGN TO CIACSM
000500            ORGANIZATION  IS SEQUENTIAL
000510            ACCESS MODE   IS SEQUENTIAL
000520            FILE STATUS   IS FS-CIACSM.
000530     SELECT CISECM   ASSIGN TO CISECM
000540            ORGANIZATION  IS SEQUENTIAL
000550            ACCESS MODE   IS SEQUENTIAL
000560            FILE STATUS   IS FS-CISECM.
000570     SELECT CIPRFM   ASSIGN TO CIPRFM
000580            ORGANIZATION  IS SEQUENTIAL
000590            ACCESS MODE   IS SEQUENTIAL
000600            FILE STATUS   IS FS-CIPRFM.
000610     SELECT CIPFSM   ASSIGN TO CIPFSM
000620            ORGANIZATION  IS SEQUENTIAL
000630            ACCESS MODE   IS SEQUENTIAL
000640            FILE STATUS   IS FS-CIPFSM.
000650******************************************************************
000660*              A R C H I V O   D E   P E T I C I O N E S
000670******************************************************************
000680     SELECT CISECRQ  ASSIGN TO CISECRQ
000690            ORGANIZATION  IS SEQUENTIAL
000700            ACCESS MODE   IS SEQUENTIAL
000710            FILE STATUS   IS FS-CISECRQ.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  CIACTM.
000760     COPY CIACCT.
000770 FD  CISTKM.
000780     COPY CISTOCK.
000790 FD  CIACSM.
000800     COPY CIACST.
000810 FD  CISECM.
000820     COPY CISECT.
000830 FD  CIPRFM.
000840     COPY CIPROF.
000850 FD  CIPFSM.
000860     COPY CIPFSEC.
000870 FD  CISECRQ.
000880     COPY CISECRQ.
000890
000900 WORKING-STORAGE SECTION.
000910******************************************************************
000920*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000930******************************************************************
000940 01  WKS-FS-STATUS.
000950     02  FS-CIACTM                 PIC 9(02) VALUE ZEROES.
000960     02  FS-CISTKM                 PIC 9(02) VALUE ZEROES.
000970     02  FS-CIACSM                 PIC 9(02) VALUE ZEROES.
000980     02  FS-CISECM                 PIC 9(02) VALUE ZEROES.
000990     02  FS-CIPRFM                 PIC 9(02) VALUE ZEROES.
001000     02  FS-CIPFSM                 PIC 9(02) VALUE ZEROES.
001010     02  FS-CISECRQ                PIC 9(02) VALUE ZEROES.
001020     02  PROGRAMA                  PIC X(08) VALUE SPACES.
001030     02  ARCHIVO                   PIC X(08) VALUE SPACES.
001040     02  ACCION                    PIC X(10) VALUE SPACES.
001050     02  LLAVE                     PIC X(32) VALUE SPACES.
001060     02  FSE-NULA.
001070         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
001080         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
001090         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
001100     02  FILLER                    PIC X(10) VALUE SPACES.
001110******************************************************************
001120*           F E C H A   D E   P R O C E S O   ( B A N N E R )    *
001130******************************************************************
001140 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.
001150 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
001160     02  WKS-ANIO-PROC             PIC 9(04).
001170     02  WKS-MES-PROC              PIC 9(02).
001180     02  WKS-DIA-PROC              PIC 9(02).
001190******************************************************************
001200*           B A N D E R A S   Y   C O N T A D O R E S            *
001210******************************************************************
001220 01  WKS-FLAGS.
001230     02  WKS-FIN-CISECRQ           PIC 9(01) VALUE ZEROES.
001240         88  FIN-CISECRQ                       VALUE 1.
001250     02  WKS-CUENTA-OK             PIC 9(01) VALUE ZEROES.
001260         88  CUENTA-EXISTE                     VALUE 1.
001270     02  WKS-PERFIL-OK             PIC 9(01) VALUE ZEROES.
001280         88  PERFIL-EXISTE                     VALUE 1.
001290     02  WKS-CASH-OK               PIC 9(01) VALUE ZEROES.
001300         88  CASH-LOCALIZADO                   VALUE 1.
001310     02  WKS-DIVERGENTE            PIC 9(01) VALUE ZEROES.
001320         88  CUENTA-DIVERGENTE                 VALUE 1.
001330     02  FILLER                    PIC X(10) VALUE SPACES.
001340******************************************************************
001350*           C A M P O S   D E   T R A B A J O                    *
001360******************************************************************
001370 01  WKS-GRAN-TOTAL                PIC S9(09)V99 VALUE ZEROES.
001380 01  WKS-GRAN-TOTAL-R REDEFINES WKS-GRAN-TOTAL.
001390     02  WKS-GT-SIGNO              PIC X(01).
001400     02  WKS-GT-RESTO              PIC X(11).
001410 77  WKS-MERCADO-RENGLON           PIC S9(09)V99 VALUE ZEROES.
001420 77  WKS-PCT-CUENTA                PIC S9(03) VALUE ZEROES.
001430 77  WKS-PCT-TARGET                PIC S9(03) VALUE ZEROES.
001440 77  WKS-LIM-INFERIOR              PIC S9(03) VALUE ZEROES.
001450 77  WKS-LIM-SUPERIOR              PIC S9(03) VALUE ZEROES.
001460 77  WKS-CASH-IDX-SECTOR           PIC 9(04) COMP VALUE 0.
001470******************************************************************
001480*           T A B L A S   E N   M E M O R I A                    *
001490******************************************************************
001500 01  WKS-OCCURS-CONTADORES.
001510     02  WKS-ACCOUNT-OCCURS        PIC 9(04) COMP VALUE 0.
001520     02  WKS-STOCK-OCCURS          PIC 9(04) COMP VALUE 0.
001530     02  WKS-ACCTSTOCK-OCCURS      PIC 9(04) COMP VALUE 0.
001540     02  WKS-SECTOR-OCCURS         PIC 9(04) COMP VALUE 0.
001550     02  WKS-PROFILE-OCCURS        PIC 9(04) COMP VALUE 0.
001560     02  WKS-PFSEC-OCCURS          PIC 9(04) COMP VALUE 0.
001570     02  FILLER                    PIC X(10) VALUE SPACES.
001580
001590 01  WKS-TABLAS.
001600     02  WKS-TABLA-ACCOUNT OCCURS 1 TO 2000 TIMES
001610                         DEPENDING ON  WKS-ACCOUNT-OCCURS
001620                         ASCENDING KEY WKS-ACCOUNT-ID
001630                         INDEXED   BY  IDX-ACCOUNT.
001640         03  WKS-ACCOUNT-ID        PIC 9(04).
001650         03  WKS-ACCT-PROFILE-NAME PIC X(20).
001660         03  WKS-ACCT-CASH-BALANCE PIC S9(9)V99.
001670         03  WKS-ACCT-CASHBAL-R    REDEFINES
001680                                   WKS-ACCT-CASH-BALANCE
001690                                   PIC X(11).
001700     02  WKS-TABLA-STOCK OCCURS 1 TO 0500 TIMES
001710                         DEPENDING ON  WKS-STOCK-OCCURS
001720                         INDEXED   BY  IDX-STOCK.
001730         03  WKS-STOCK-SYMBOL      PIC X(10).
001740         03  WKS-STOCK-SECTOR-ID   PIC 9(04).
001750         03  WKS-CURRENT-PRICE     PIC S9(7)V99.
001760     02  WKS-TABLA-ACCTSTOCK OCCURS 1 TO 4000 TIMES
001770                         DEPENDING ON  WKS-ACCTSTOCK-OCCURS
001780                         INDEXED   BY  IDX-ACCTSTOCK.
001790         03  WKS-AS-ACCOUNT-ID     PIC 9(04).
001800         03  WKS-AS-STOCK-SYMBOL   PIC X(10).
001810         03  WKS-AS-SHARES-OWNED   PIC S9(7)V9999.
001820     02  WKS-TABLA-SECTOR OCCURS 1 TO 0100 TIMES
001830                         DEPENDING ON  WKS-SECTOR-OCCURS
001840                         ASCENDING KEY WKS-SECTOR-ID
001850                         INDEXED   BY  IDX-SECTOR.
001860         03  WKS-SECTOR-ID         PIC 9(04).
001870         03  WKS-SECTOR-NAME       PIC X(30).
001880         03  WKS-SECTOR-VALUE      PIC S9(09)V99.
001890     02  WKS-TABLA-PROFILE OCCURS 1 TO 0200 TIMES
001900                         DEPENDING ON  WKS-PROFILE-OCCURS
001910                         ASCENDING KEY WKS-PROFILE-ID
001920                         INDEXED   BY  IDX-PROFILE.
001930         03  WKS-PROFILE-ID        PIC 9(04).
001940         03  WKS-PROFILE-NAME      PIC X(20).
001950     02  WKS-TABLA-PFSEC OCCURS 1 TO 2000 TIMES
001960                         DEPENDING ON  WKS-PFSEC-OCCURS
001970                         INDEXED   BY  IDX-PFSEC.
001980         03  WKS-PF-PROFILE-ID     PIC 9(04).
001990         03  WKS-PF-SECTOR-ID      PIC 9(04).
002000         03  WKS-PF-PERCENTAGE     PIC S9(03).
002010     02  FILLER                    PIC X(10) VALUE SPACES.
002020
002030 PROCEDURE DIVISION.
002040******************************************************************
002050*              P A R R A F O   P R I N C I P A L                 *
002060******************************************************************
002070 000-PRINCIPAL SECTION.
002080     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
002090     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
002100     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
002110             THRU 200-CARGAR-TABLAS-EN-MEMORIA-E
002120     PERFORM 300-PROCESA-PETICIONES THRU 300-PROCESA-PETICIONES-E
002130             UNTIL FIN-CISECRQ
002140     PERFORM XXX-CIERRA-ARCHIVOS THRU XXX-CIERRA-ARCHIVOS-E
002150     STOP RUN.
002160
002170 100-ABRIR-ARCHIVOS SECTION.
002180     OPEN INPUT CIACTM CISTKM CIACSM CISECM CIPRFM CIPFSM CISECRQ
002190     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
002200             THRU 110-VERIFICAR-INTEGRIDAD-FS-E.
002210 100-ABRIR-ARCHIVOS-E. EXIT.
002220
002230 110-VERIFICAR-INTEGRIDAD-FS SECTION.
002240     IF FS-CIACTM NOT = '00' OR FS-CISTKM  NOT = '00' OR
002250        FS-CIACSM NOT = '00' OR FS-CISECM  NOT = '00' OR
002260        FS-CIPRFM NOT = '00' OR FS-CIPFSM  NOT = '00' OR
002270        FS-CISECRQ NOT = '00'
002280        MOVE 'CISECRP' TO PROGRAMA
002290        MOVE 'APERTURA' TO ACCION
002300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002310                               LLAVE, FS-CIACTM, FSE-NULA
002320        PERFORM 190-FALLA-APERTURA THRU 190-FALLA-APERTURA-E
002330     END-IF.
002340 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
002350
002360 190-FALLA-APERTURA SECTION.
002370     DISPLAY 'CISECRP, ERROR DE APERTURA DE ARCHIVOS, SE ABORTA'
002380     MOVE 91 TO RETURN-CODE
002390     STOP RUN.
002400 190-FALLA-APERTURA-E. EXIT.
002410
002420******************************************************************
002430*     C A R G A   D E   M A E S T R O S   E N   M E M O R I A    *
002440******************************************************************
002450 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
002460     PERFORM 210-CARGA-ACCOUNT THRU 210-CARGA-ACCOUNT-E
002470     PERFORM 220-CARGA-STOCK THRU 220-CARGA-STOCK-E
002480     PERFORM 230-CARGA-ACCTSTOCK THRU 230-CARGA-ACCTSTOCK-E
002490     PERFORM 240-CARGA-SECTOR THRU 240-CARGA-SECTOR-E
002500     PERFORM 250-CARGA-PROFILE THRU 250-CARGA-PROFILE-E
002510     PERFORM 260-CARGA-PFSEC THRU 260-CARGA-PFSEC-E
002520     PERFORM 270-LOCALIZA-CASH THRU 270-LOCALIZA-CASH-E.
002530 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
002540
002550 210-CARGA-ACCOUNT SECTION.
002560     READ CIACTM
002570       AT END CONTINUE
002580       NOT AT END
002590          ADD 1 TO WKS-ACCOUNT-OCCURS
002600          SET IDX-ACCOUNT TO WKS-ACCOUNT-OCCURS
002610          MOVE ACCOUNT-ID        TO WKS-ACCOUNT-ID (IDX-ACCOUNT)
002620          MOVE ACCT-PROFILE-NAME TO
002630               WKS-ACCT-PROFILE-NAME (IDX-ACCOUNT)
002640          MOVE ACCT-CASH-BALANCE TO
002650               WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT)
002660          PERFORM 210-CARGA-ACCOUNT THRU 210-CARGA-ACCOUNT-E
002670     END-READ.
002680 210-CARGA-ACCOUNT-E. EXIT.
002690
002700 220-CARGA-STOCK SECTION.
002710     READ CISTKM
002720       AT END CONTINUE
002730       NOT AT END
002740          ADD 1 TO WKS-STOCK-OCCURS
002750          SET IDX-STOCK TO WKS-STOCK-OCCURS
002760          MOVE STOCK-SYMBOL    TO WKS-STOCK-SYMBOL  (IDX-STOCK)
002770          MOVE STOCK-SECTOR-ID TO
002780               WKS-STOCK-SECTOR-ID (IDX-STOCK)
002790          MOVE CURRENT-PRICE   TO WKS-CURRENT-PRICE (IDX-STOCK)
002800          PERFORM 220-CARGA-STOCK THRU 220-CARGA-STOCK-E
002810     END-READ.
002820 220-CARGA-STOCK-E. EXIT.
002830
002840 230-CARGA-ACCTSTOCK SECTION.
002850     READ CIACSM
002860       AT END CONTINUE
002870       NOT AT END
002880          ADD 1 TO WKS-ACCTSTOCK-OCCURS
002890          SET IDX-ACCTSTOCK TO WKS-ACCTSTOCK-OCCURS
002900          MOVE AS-ACCOUNT-ID   TO
002910               WKS-AS-ACCOUNT-ID   (IDX-ACCTSTOCK)
002920          MOVE AS-STOCK-SYMBOL TO
002930               WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
002940          MOVE AS-SHARES-OWNED TO
002950               WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
002960          PERFORM 230-CARGA-ACCTSTOCK THRU 230-CARGA-ACCTSTOCK-E
002970     END-READ.
002980 230-CARGA-ACCTSTOCK-E. EXIT.
002990
003000 240-CARGA-SECTOR SECTION.
003010     READ CISECM
003020       AT END CONTINUE
003030       NOT AT END
003040          ADD 1 TO WKS-SECTOR-OCCURS
003050          SET IDX-SECTOR TO WKS-SECTOR-OCCURS
003060          MOVE SECTOR-ID   TO WKS-SECTOR-ID   (IDX-SECTOR)
003070          MOVE SECTOR-NAME TO WKS-SECTOR-NAME (IDX-SECTOR)
003080          MOVE 0           TO WKS-SECTOR-VALUE(IDX-SECTOR)
003090          PERFORM 240-CARGA-SECTOR THRU 240-CARGA-SECTOR-E
003100     END-READ.
003110 240-CARGA-SECTOR-E. EXIT.
003120
003130 250-CARGA-PROFILE SECTION.
003140     READ CIPRFM
003150       AT END CONTINUE
003160       NOT AT END
003170          ADD 1 TO WKS-PROFILE-OCCURS
003180          SET IDX-PROFILE TO WKS-PROFILE-OCCURS
003190          MOVE PROFILE-ID   TO WKS-PROFILE-ID   (IDX-PROFILE)
003200          MOVE PROFILE-NAME TO WKS-PROFILE-NAME (IDX-PROFILE)
003210          PERFORM 250-CARGA-PROFILE THRU 250-CARGA-PROFILE-E
003220     END-READ.
003230 250-CARGA-PROFILE-E. EXIT.
003240
003250 260-CARGA-PFSEC SECTION.
003260     READ CIPFSM
003270       AT END CONTINUE
003280       NOT AT END
003290          ADD 1 TO WKS-PFSEC-OCCURS
003300          SET IDX-PFSEC TO WKS-PFSEC-OCCURS
003310          MOVE PS-PROFILE-ID  TO WKS-PF-PROFILE-ID  (IDX-PFSEC)
003320          MOVE PS-SECTOR-ID   TO WKS-PF-SECTOR-ID   (IDX-PFSEC)
003330          MOVE PS-PERCENTAGE  TO WKS-PF-PERCENTAGE  (IDX-PFSEC)
003340          PERFORM 260-CARGA-PFSEC THRU 260-CARGA-PFSEC-E
003350     END-READ.
003360 260-CARGA-PFSEC-E. EXIT.
003370
003380******************************************************************
003390*  270 = LOCALIZA EL INDICE DEL SECTOR PSEUDO "CASH" EN LA TABLA  *
003400******************************************************************
003410 270-LOCALIZA-CASH SECTION.
003420     MOVE 0 TO WKS-CASH-OK
003430     SET IDX-SECTOR TO 1
003440     SEARCH WKS-TABLA-SECTOR
003450        AT END CONTINUE
003460        WHEN WKS-SECTOR-NAME (IDX-SECTOR) = 'CASH'
003470           MOVE 1 TO WKS-CASH-OK
003480           SET WKS-CASH-IDX-SECTOR TO IDX-SECTOR
003490     END-SEARCH.
003500 270-LOCALIZA-CASH-E. EXIT.
003510
003520******************************************************************
003530*     D E S P A C H O   D E   P E T I C I O N E S                *
003540******************************************************************
003550 300-PROCESA-PETICIONES SECTION.
003560     READ CISECRQ
003570       AT END
003580          MOVE 1 TO WKS-FIN-CISECRQ
003590       NOT AT END
003600          EVALUATE TRUE
003610             WHEN SECRQ-PESOS-SECTOR
003620                PERFORM 310-PESOS-SECTOR-RPT
003630                        THRU 310-PESOS-SECTOR-RPT-E
003640             WHEN SECRQ-CUENTAS-DIVERGENTES
003650                PERFORM 400-CUENTAS-DIVERGENTES-RPT
003660                        THRU 400-CUENTAS-DIVERGENTES-RPT-E
003670             WHEN OTHER
003680                DISPLAY 'CISECRP, TIPO DE PETICION NO '
003690                        'RECONOCIDO: ' SECRQ-TYPE-CODE
003700          END-EVALUATE
003710     END-READ.
003720 300-PROCESA-PETICIONES-E. EXIT.
003730
003740******************************************************************
003750*  310 = PESOS POR SECTOR DE UNA CUENTA, IMPRIME CADA SECTOR      *
003760******************************************************************
003770 310-PESOS-SECTOR-RPT SECTION.
003780     MOVE 0 TO WKS-CUENTA-OK
003790     SET IDX-ACCOUNT TO 1
003800     SEARCH ALL WKS-TABLA-ACCOUNT
003810        AT END CONTINUE
003820        WHEN WKS-ACCOUNT-ID (IDX-ACCOUNT) = SECRQ-ACCOUNT-ID
003830           MOVE 1 TO WKS-CUENTA-OK
003840     END-SEARCH
003850     IF NOT CUENTA-EXISTE
003860        DISPLAY 'CISECRP, CUENTA NO EXISTE: ' SECRQ-ACCOUNT-ID
003870     ELSE
003880        PERFORM 320-CALCULA-PESOS-CUENTA
003890                THRU 320-CALCULA-PESOS-CUENTA-E
003900        SET IDX-SECTOR TO 1
003910        PERFORM 340-IMPRIME-PESO-SECTOR THRU 340-IMPRIME-PESO-SECTOR-E
003920                VARYING IDX-SECTOR FROM 1 BY 1
003930                UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS
003940     END-IF.
003950 310-PESOS-SECTOR-RPT-E. EXIT.
003960
003970******************************************************************
003980*  320 = ACUMULA VALOR DE MERCADO POR SECTOR DE UNA CUENTA        *
003990******************************************************************
004000 320-CALCULA-PESOS-CUENTA SECTION.
004010     MOVE 0 TO WKS-GRAN-TOTAL
004020     SET IDX-SECTOR TO 1
004030     PERFORM 322-LIMPIA-SECTOR THRU 322-LIMPIA-SECTOR-E
004040             VARYING IDX-SECTOR FROM 1 BY 1
004050             UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS
004060     IF CASH-LOCALIZADO
004070        ADD WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT) TO
004080            WKS-SECTOR-VALUE (WKS-CASH-IDX-SECTOR)
004090        ADD WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT) TO WKS-GRAN-TOTAL
004100     END-IF
004110     SET IDX-ACCTSTOCK TO 1
004120     PERFORM 324-SUMA-TENENCIA-SECTOR
004130             THRU 324-SUMA-TENENCIA-SECTOR-E
004140             VARYING IDX-ACCTSTOCK FROM 1 BY 1
004150             UNTIL IDX-ACCTSTOCK > WKS-ACCTSTOCK-OCCURS.
004160 320-CALCULA-PESOS-CUENTA-E. EXIT.
004170
004180 322-LIMPIA-SECTOR SECTION.
004190     MOVE 0 TO WKS-SECTOR-VALUE (IDX-SECTOR).
004200 322-LIMPIA-SECTOR-E. EXIT.
004210
004220 324-SUMA-TENENCIA-SECTOR SECTION.
004230     IF WKS-AS-ACCOUNT-ID (IDX-ACCTSTOCK) =
004240        WKS-ACCOUNT-ID (IDX-ACCOUNT)
004250        SET IDX-STOCK TO 1
004260        SEARCH WKS-TABLA-STOCK
004270           AT END CONTINUE
004280           WHEN WKS-STOCK-SYMBOL (IDX-STOCK) =
004290                WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
004300              COMPUTE WKS-MERCADO-RENGLON =
004310                      WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) *
004320                      WKS-CURRENT-PRICE (IDX-STOCK)
004330              PERFORM 326-ACUMULA-SECTOR-ACCION
004340                      THRU 326-ACUMULA-SECTOR-ACCION-E
004350        END-SEARCH
004360     END-IF.
004370 324-SUMA-TENENCIA-SECTOR-E. EXIT.
004380
004390 326-ACUMULA-SECTOR-ACCION SECTION.
004400     SET IDX-SECTOR TO 1
004410     SEARCH ALL WKS-TABLA-SECTOR
004420        AT END CONTINUE
004430        WHEN WKS-SECTOR-ID (IDX-SECTOR) =
004440             WKS-STOCK-SECTOR-ID (IDX-STOCK)
004450           ADD WKS-MERCADO-RENGLON TO
004460               WKS-SECTOR-VALUE (IDX-SECTOR)
004470           ADD WKS-MERCADO-RENGLON TO WKS-GRAN-TOTAL
004480     END-SEARCH.
004490 326-ACUMULA-SECTOR-ACCION-E. EXIT.
004500
004510******************************************************************
004520*  340 = CALCULA E IMPRIME EL PORCENTAJE DE UN SECTOR             *
004530******************************************************************
004540 340-IMPRIME-PESO-SECTOR SECTION.
004550     PERFORM 342-CALCULA-PORCENTAJE THRU 342-CALCULA-PORCENTAJE-E
004560     DISPLAY 'CISECRP, CUENTA ' SECRQ-ACCOUNT-ID ' SECTOR '
004570             WKS-SECTOR-NAME (IDX-SECTOR) ' = ' WKS-PCT-CUENTA
004580             ' POR CIENTO'.
004590 340-IMPRIME-PESO-SECTOR-E. EXIT.
004600
004610******************************************************************
004620*  342 = COMPUTE DEL PORCENTAJE REDONDEADO DE UN SECTOR           *
004630******************************************************************
004640 342-CALCULA-PORCENTAJE SECTION.
004650     IF WKS-GRAN-TOTAL = 0
004660        MOVE 0 TO WKS-PCT-CUENTA
004670     ELSE
004680        COMPUTE WKS-PCT-CUENTA ROUNDED =
004690                (WKS-SECTOR-VALUE (IDX-SECTOR) * 100) /
004700                WKS-GRAN-TOTAL
004710     END-IF.
004720 342-CALCULA-PORCENTAJE-E. EXIT.
004730
004740******************************************************************
004750*  400 = RECORRE TODAS LAS CUENTAS Y MARCA LAS DIVERGENTES        *
004760******************************************************************
004770 400-CUENTAS-DIVERGENTES-RPT SECTION.
004780     IF SECRQ-TOLERANCE < 0
004790        DISPLAY 'CISECRP, TOLERANCIA INVALIDA: ' SECRQ-TOLERANCE
004800     ELSE
004810        SET IDX-ACCOUNT TO 1
004820        PERFORM 410-EVALUA-CUENTA THRU 410-EVALUA-CUENTA-E
004830                VARYING IDX-ACCOUNT FROM 1 BY 1
004840                UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS
004850     END-IF.
004860 400-CUENTAS-DIVERGENTES-RPT-E. EXIT.
004870
004880 410-EVALUA-CUENTA SECTION.
004890     MOVE 0 TO WKS-DIVERGENTE
004900     MOVE 0 TO WKS-PERFIL-OK
004910     SET IDX-PROFILE TO 1
004920     SEARCH WKS-TABLA-PROFILE
004930        AT END CONTINUE
004940        WHEN WKS-PROFILE-NAME (IDX-PROFILE) =
004950             WKS-ACCT-PROFILE-NAME (IDX-ACCOUNT)
004960           MOVE 1 TO WKS-PERFIL-OK
004970     END-SEARCH
004980     IF PERFIL-EXISTE
004990        PERFORM 320-CALCULA-PESOS-CUENTA
005000                THRU 320-CALCULA-PESOS-CUENTA-E
005010        SET IDX-PFSEC TO 1
005020        PERFORM 420-REVISA-SECTOR-META THRU 420-REVISA-SECTOR-META-E
005030                VARYING IDX-PFSEC FROM 1 BY 1
005040                UNTIL IDX-PFSEC > WKS-PFSEC-OCCURS
005050                   OR CUENTA-DIVERGENTE
005060        PERFORM 440-REVISA-CASH-META THRU 440-REVISA-CASH-META-E
005070        IF CUENTA-DIVERGENTE
005080           DISPLAY 'CISECRP, CUENTA DIVERGENTE: '
005090                   WKS-ACCOUNT-ID (IDX-ACCOUNT)
005100        END-IF
005110     END-IF.
005120 410-EVALUA-CUENTA-E. EXIT.
005130
005140******************************************************************
005150*  420 = COMPARA EL PESO ACTUAL DE UN SECTOR META CONTRA SU       *
005160*        TOLERANCIA (NO APLICA AL SECTOR CASH, SE REVISA APARTE) *
005170******************************************************************
005180 420-REVISA-SECTOR-META SECTION.
005190     IF WKS-PF-PROFILE-ID (IDX-PFSEC) = WKS-PROFILE-ID (IDX-PROFILE)
005200        AND WKS-PF-SECTOR-ID (IDX-PFSEC) NOT =
005210            WKS-SECTOR-ID (WKS-CASH-IDX-SECTOR)
005220        SET IDX-SECTOR TO 1
005230        SEARCH ALL WKS-TABLA-SECTOR
005240           AT END CONTINUE
005250           WHEN WKS-SECTOR-ID (IDX-SECTOR) =
005260                WKS-PF-SECTOR-ID (IDX-PFSEC)
005270              PERFORM 342-CALCULA-PORCENTAJE
005280                      THRU 342-CALCULA-PORCENTAJE-E
005290              MOVE WKS-PF-PERCENTAGE (IDX-PFSEC) TO WKS-PCT-TARGET
005300              PERFORM 430-COMPARA-TOLERANCIA
005310                      THRU 430-COMPARA-TOLERANCIA-E
005320        END-SEARCH
005330     END-IF.
005340 420-REVISA-SECTOR-META-E. EXIT.
005350
005360******************************************************************
005370*  430 = MARCA DIVERGENTE SI EL PESO ACTUAL SALE DE LOS LIMITES   *
005380******************************************************************
005390 430-COMPARA-TOLERANCIA SECTION.
005400     COMPUTE WKS-LIM-INFERIOR = WKS-PCT-TARGET - SECRQ-TOLERANCE
005410     COMPUTE WKS-LIM-SUPERIOR = WKS-PCT-TARGET + SECRQ-TOLERANCE
005420     IF WKS-PCT-CUENTA < WKS-LIM-INFERIOR OR
005430        WKS-PCT-CUENTA > WKS-LIM-SUPERIOR
005440        MOVE 1 TO WKS-DIVERGENTE
005450     END-IF.
005460 430-COMPARA-TOLERANCIA-E. EXIT.
005470
005480******************************************************************
005490*  440 = REVISION INCONDICIONAL DEL PESO DEL SECTOR CASH          *
005500******************************************************************
005510 440-REVISA-CASH-META SECTION.
005520     MOVE 0 TO WKS-PCT-TARGET
005530     IF CASH-LOCALIZADO
005540        SET IDX-PFSEC TO 1
005550        SEARCH WKS-TABLA-PFSEC
005560           AT END CONTINUE
005570           WHEN WKS-PF-PROFILE-ID (IDX-PFSEC) =
005580                WKS-PROFILE-ID (IDX-PROFILE)
005590                AND WKS-PF-SECTOR-ID (IDX-PFSEC) =
005600                WKS-SECTOR-ID (WKS-CASH-IDX-SECTOR)
005610              MOVE WKS-PF-PERCENTAGE (IDX-PFSEC) TO WKS-PCT-TARGET
005620        END-SEARCH
005630        SET IDX-SECTOR TO WKS-CASH-IDX-SECTOR
005640        PERFORM 342-CALCULA-PORCENTAJE
005650                THRU 342-CALCULA-PORCENTAJE-E
005660        PERFORM 430-COMPARA-TOLERANCIA
005670                THRU 430-COMPARA-TOLERANCIA-E
005680     END-IF.
005690 440-REVISA-CASH-META-E. EXIT.
005700
005710 XXX-CIERRA-ARCHIVOS SECTION.
005720     CLOSE CIACTM CISTKM CIACSM CISECM CIPRFM CIPFSM CISECRQ.
005730 XXX-CIERRA-ARCHIVOS-E. EXIT.
