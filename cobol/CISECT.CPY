000010******************************************************************
000020* COPYBOOK    : CISECT                                           *
000030* DESCRIPCION : LAYOUT MAESTRO DE SECTORES DE INVERSION           *
000040*             : (SECTOR-MASTER) - UN REGISTRO POR SECTOR          *
000050* PROGRAMAS   : CIMAINT, CISECRP, CIRECOM, CICLUST                *
000060******************************************************************
000070*    2024-02-06  PEDR  TKT-55001  VERSION INICIAL DEL LAYOUT
000080*    2024-08-02  JORH  TKT-55026  SE AMPLIA EL LAYOUT CON BANDERA
000090*                                 DE ESTADO, FECHA DE ULTIMO
000100*                                 MANTENIMIENTO Y VISTA CORTA DEL
000110*                                 NOMBRE DEL SECTOR
000120******************************************************************
000130 01  SECTOR-MASTER-REC.
000140     05  SECTOR-ID                 PIC 9(04).
000150     05  SECTOR-NAME                PIC X(30).
000160     05  SECTOR-NAME-R REDEFINES SECTOR-NAME.
000170         10  SECTOR-NOMBRE-CORTO    PIC X(15).
000180         10  FILLER                 PIC X(15).
000190     05  SECTOR-STATUS              PIC X(01).
000200         88  SECTOR-ACTIVO                  VALUE 'A'.
000210         88  SECTOR-INACTIVO                VALUE 'I'.
000220     05  SECTOR-FECHA-ULT-MTTO      PIC 9(08).
000230     05  SECTOR-FECHA-ULT-MTTO-R REDEFINES SECTOR-FECHA-ULT-MTTO.
000240         10  SECTOR-ULT-MTTO-ANIO   PIC 9(04).
000250         10  SECTOR-ULT-MTTO-MES    PIC 9(02).
000260         10  SECTOR-ULT-MTTO-DIA    PIC 9(02).
000270     05  FILLER                     PIC X(06).
