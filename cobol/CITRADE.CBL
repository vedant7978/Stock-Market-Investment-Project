000010******************************************************************
000020* FECHA       : 20/02/2024                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : CASA DE BOLSA / CUENTAS DE INVERSION             *
000050* PROGRAMA    : CITRADE                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : COLOCACION DE COMPRAS/VENTAS/MOVIMIENTOS DE      *
000080*             : EFECTIVO SOBRE LAS CUENTAS DE LOS CLIENTES.      *
000090*             : ACTUALIZA TENENCIA (ACCIONES Y COSTO PROMEDIO)   *
000100*             : Y SALDO EN EFECTIVO DE CADA CUENTA                *
000110* ARCHIVOS    : CIACTM=A,CISTKM=C,CIACSM=A,CITRTX=C              *
000120* INSTALADO   : 01/03/2024                                       *
000130* BPM/RATIONAL: 55007                                            *
000140* NOMBRE      : COLOCACION DE TRANSACCIONES CASA DE BOLSA        *
000150******************************************************************
000160*              B I T A C O R A   D E   C A M B I O S             *
000170******************************************************************
000180*    2024-02-20  PEDR  TKT-55007  VERSION INICIAL, COMPRA/VENTA
000190*                                 DE ACCIONES Y EFECTIVO
000200*    2024-03-05  PEDR  TKT-55011  SE VALIDA SUFICIENCIA DE
000210*                                 EFECTIVO ANTES DE COMPRAR
000220*    2024-03-20  PEDR  Y2K-0041   REVISION DE CAMPOS DE FECHA
000230*                                 DE PROCESO PARA EL NUEVO SIGLO
000240*    2024-05-11  PEDR  TKT-55021  SE AGREGA DESPLIEGUE DE MONTO
000250*                                 SIN SIGNO EN BITACORA DE ERROR
000260*    2024-08-03  JORH  TKT-55027  SE GRABA ESTADO Y FECHA DE
000270*                                 ULTIMO MANTENIMIENTO AL REGRABAR
000280*                                 CUENTA Y TENENCIA (LAYOUT AMPLIO)
000290******************************************************************
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.                      CITRADE.
000320 AUTHOR.                          ERICK RAMIREZ.
000330 INSTALLATION.                    CASA DE BOLSA - DEPTO SISTEMAS.
000340 DATE-WRITTEN.                    20/02/2024.
000350 DATE-COMPILED.                   20/02/2024.
000360 SECURITY.                        CONFIDENCIAL - USO INTERNO.
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT CIACTM   ASSIGN TO CIACTM
000440            ORGANIZATION  IS SEQUENTIAL
000450            ACCESS MODE   IS SEQUENTIAL
000460            FILE STATUS   IS FS-CIACTM.
000470     SELECT CISTKM   ASSIGN TO CISTKM
000480            ORGANIZATION  IS SEQUENTIAL
000490            ACCESS MODE   IS SEQUENTIAL
000500            FILE STATUS   IS FS-CISTKM.
000510     SELECT CIACSM   ASSIGN TO CIACSM
000520            ORGANIZATION  IS SEQUENTIAL
000530            ACCESS MODE   IS SEQUENTIAL
000540            FILE STATUS   IS FS-CIACSM.
000550     SELECT CITRTX   ASSIGN TO CITRTX
000560            ORGANIZATION  IS SEQUENTIAL
000570            ACCESS MODE   IS SEQUENTIAL
000580            FILE STATUS   IS FS-CITRTX.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  CIACTM.
000630     COPY CIACCT.
000640 FD  CISTKM.
000650     COPY CISTOCK.
000660 FD  CIACSM.
000670     COPY CIACST.
000680 FD  CITRTX.
000690     COPY CITRDTX.
000700
000710 WORKING-STORAGE SECTION.
000720 01  WKS-FS-STATUS.
000730     02  FS-CIACTM                 PIC 9(02) VALUE ZEROES.
000740     02  FS-CISTKM                 PIC 9(02) VALUE ZEROES.
000750     02  FS-CIACSM                 PIC 9(02) VALUE ZEROES.
000760     02  FS-CITRTX                 PIC 9(02) VALUE ZEROES.
000770     02  PROGRAMA                  PIC X(08) VALUE SPACES.
000780     02  ARCHIVO                   PIC X(08) VALUE SPACES.
000790     02  ACCION                    PIC X(10) VALUE SPACES.
000800     02  LLAVE                     PIC X(32) VALUE SPACES.
000810     02  FSE-NULA.
000820         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
000830         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
000840         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
000850     02  FILLER                    PIC X(10) VALUE SPACES.
000860
000870 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
000880 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
000890     02  WKS-ANIO-PROC              PIC 9(04).
000900     02  WKS-MES-PROC               PIC 9(02).
000910     02  WKS-DIA-PROC               PIC 9(02).
000920
000930 01  WKS-LLAVE-ACCT-STOCK          PIC X(14) VALUE SPACES.
000940 01  WKS-LLAVE-ACCT-STOCK-R REDEFINES WKS-LLAVE-ACCT-STOCK.
000950     02  WKS-LLAVE-ACCOUNT-ID       PIC 9(04).
000960     02  WKS-LLAVE-STOCK-SYMBOL     PIC X(10).
000970
000980 01  WKS-EDICION-MONTO             PIC S9(09)V99 VALUE 0.
000990 01  WKS-EDICION-MONTO-R REDEFINES WKS-EDICION-MONTO.
001000     02  WKS-EDICION-SIGNO          PIC X(01).
001010     02  WKS-EDICION-DIGITOS        PIC 9(10)V99.
001020
001030 01  WKS-FLAGS.
001040     02  WKS-FIN-CITRTX            PIC 9(01) VALUE ZEROES.
001050         88  FIN-CITRTX                       VALUE 1.
001060     02  WKS-CUENTA-OK             PIC 9(01) VALUE ZEROES.
001070         88  CUENTA-EXISTE                    VALUE 1.
001080     02  WKS-ACCION-OK             PIC 9(01) VALUE ZEROES.
001090         88  ACCION-EXISTE                    VALUE 1.
001100     02  WKS-TENENCIA-OK           PIC 9(01) VALUE ZEROES.
001110         88  TENENCIA-EXISTE                  VALUE 1.
001120     02  FILLER                    PIC X(10) VALUE SPACES.
001130
001140 01  WKS-OCCURS-CONTADORES.
001150     02  WKS-ACCOUNT-OCCURS        PIC 9(04) COMP VALUE 0.
001160     02  WKS-STOCK-OCCURS          PIC 9(04) COMP VALUE 0.
001170     02  WKS-ACCTSTOCK-OCCURS      PIC 9(04) COMP VALUE 0.
001180     02  FILLER                    PIC X(10) VALUE SPACES.
001190
001200 01  WKS-TABLAS.
001210     02  WKS-TABLA-ACCOUNT OCCURS 1 TO 2000 TIMES
001220                         DEPENDING ON  WKS-ACCOUNT-OCCURS
001230                         ASCENDING KEY WKS-ACCOUNT-ID
001240                         INDEXED   BY  IDX-ACCOUNT.
001250         03  WKS-ACCOUNT-ID        PIC 9(04).
001260         03  WKS-ACCT-CLIENT-ID    PIC 9(04).
001270         03  WKS-ACCT-ADVISOR-ID   PIC 9(04).
001280         03  WKS-ACCT-NAME         PIC X(30).
001290         03  WKS-ACCT-PROFILE-NAME PIC X(20).
001300         03  WKS-ACCT-REINVEST     PIC X(01).
001310         03  WKS-ACCT-CASH-BALANCE PIC S9(9)V99.
001320     02  WKS-TABLA-STOCK OCCURS 1 TO 0500 TIMES
001330                         DEPENDING ON  WKS-STOCK-OCCURS
001340                         ASCENDING KEY WKS-STOCK-SYMBOL
001350                         INDEXED   BY  IDX-STOCK.
001360         03  WKS-STOCK-SYMBOL      PIC X(10).
001370         03  WKS-STOCK-ID          PIC 9(04).
001380         03  WKS-COMPANY-NAME      PIC X(30).
001390         03  WKS-STOCK-SECTOR-ID   PIC 9(04).
001400         03  WKS-CURRENT-PRICE     PIC S9(7)V99.
001410     02  WKS-TABLA-ACCTSTOCK OCCURS 1 TO 5000 TIMES
001420                         DEPENDING ON  WKS-ACCTSTOCK-OCCURS
001430                         ASCENDING KEY WKS-AS-ACCOUNT-ID
001440                                       WKS-AS-STOCK-SYMBOL
001450                         INDEXED   BY  IDX-ACCTSTOCK.
001460         03  WKS-AS-ACCOUNT-ID     PIC 9(04).
001470         03  WKS-AS-STOCK-SYMBOL   PIC X(10).
001480         03  WKS-AS-SHARES-OWNED   PIC S9(7)V9999.
001490         03  WKS-AS-ACB            PIC S9(7)V99.
001500     02  FILLER                    PIC X(10) VALUE SPACES.
001510
001520******************************************************************
001530*           A C U M U L A D O R E S   D E   T R A B A J O (77)   *
001540******************************************************************
001550 77  WKS-COSTO-TOTAL              PIC S9(09)V99 VALUE 0.
001560 77  WKS-SALDO-ACTUAL             PIC S9(09)V99 VALUE 0.
001570******************************************************************
001580 01  WKS-VARIABLES-TRABAJO.
001590     02  WKS-VALOR-VENTA           PIC S9(09)V99 VALUE 0.
001600     02  WKS-ACCIONES-NUEVAS       PIC S9(07)V9999 VALUE 0.
001610     02  WKS-SHARES-OWNED-ANTES    PIC S9(07)V9999 VALUE 0.
001620     02  WKS-ACB-ANTES             PIC S9(07)V99 VALUE 0.
001630     02  WKS-ACB-NUEVO             PIC S9(07)V99 VALUE 0.
001640     02  WKS-PRECIO-ACCION         PIC S9(07)V99 VALUE 0.
001650     02  WKS-SHARES-VENTA-POS      PIC S9(07)V9999 VALUE 0.
001660     02  FILLER                    PIC X(10) VALUE SPACES.
001670
001680 PROCEDURE DIVISION.
001690 000-PRINCIPAL SECTION.
001700     ACCEPT WKS-FECHA-PROCESO FROM DATE
001710     PERFORM 100-ABRIR-ARCHIVOS
001720     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
001730     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
001740     PERFORM 300-PROCESA-TRANSACCIONES
001750             THRU 300-PROCESA-TRANSACCIONES-E
001760             UNTIL FIN-CITRTX
001770     PERFORM 900-REESCRIBE-MAESTROS
001780     PERFORM XXX-CIERRA-ARCHIVOS
001790     STOP RUN.
001800 000-PRINCIPAL-E. EXIT.
001810
001820 100-ABRIR-ARCHIVOS SECTION.
001830     MOVE 'CITRADE' TO PROGRAMA
001840     OPEN INPUT CIACTM CISTKM CIACSM CITRTX.
001850 100-ABRIR-ARCHIVOS-E. EXIT.
001860
001870 110-VERIFICAR-INTEGRIDAD-FS SECTION.
001880     IF FS-CIACTM NOT EQUAL 0 AND 97
001890        MOVE 'CIACTM' TO ARCHIVO
001900        PERFORM 190-FALLA-APERTURA
001910     END-IF
001920     IF FS-CISTKM NOT EQUAL 0 AND 97
001930        MOVE 'CISTKM' TO ARCHIVO
001940        PERFORM 190-FALLA-APERTURA
001950     END-IF
001960     IF FS-CIACSM NOT EQUAL 0 AND 97
001970        MOVE 'CIACSM' TO ARCHIVO
001980        PERFORM 190-FALLA-APERTURA
001990     END-IF
002000     IF FS-CITRTX NOT EQUAL 0 AND 97
002010        MOVE 'CITRTX' TO ARCHIVO
002020        PERFORM 190-FALLA-APERTURA
002030     END-IF.
002040 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
002050
002060 190-FALLA-APERTURA SECTION.
002070     MOVE 'OPEN'  TO ACCION
002080     MOVE SPACES  TO LLAVE
002090     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002100                           FS-CITRTX, FSE-NULA
002110     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ' ARCHIVO ' <<<'
002120             UPON CONSOLE
002130     MOVE 91 TO RETURN-CODE
002140     STOP RUN.
002150 190-FALLA-APERTURA-E. EXIT.
002160
002170 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
002180     PERFORM 210-CARGA-ACCOUNT THRU 210-CARGA-ACCOUNT-E
002190             UNTIL FS-CIACTM = 10
002200     PERFORM 220-CARGA-STOCK   THRU 220-CARGA-STOCK-E
002210             UNTIL FS-CISTKM = 10
002220     PERFORM 230-CARGA-ACCTSTOCK THRU 230-CARGA-ACCTSTOCK-E
002230             UNTIL FS-CIACSM = 10.
002240 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
002250
002260 210-CARGA-ACCOUNT SECTION.
002270     READ CIACTM
002280       AT END
002290          MOVE 10 TO FS-CIACTM
002300       NOT AT END
002310          ADD 1 TO WKS-ACCOUNT-OCCURS
002320          SET IDX-ACCOUNT TO WKS-ACCOUNT-OCCURS
002330          MOVE ACCOUNT-ID         TO
002340               WKS-ACCOUNT-ID        (IDX-ACCOUNT)
002350          MOVE ACCT-CLIENT-ID     TO
002360               WKS-ACCT-CLIENT-ID    (IDX-ACCOUNT)
002370          MOVE ACCT-ADVISOR-ID    TO
002380               WKS-ACCT-ADVISOR-ID   (IDX-ACCOUNT)
002390          MOVE ACCT-NAME          TO
002400               WKS-ACCT-NAME         (IDX-ACCOUNT)
002410          MOVE ACCT-PROFILE-NAME  TO
002420               WKS-ACCT-PROFILE-NAME (IDX-ACCOUNT)
002430          MOVE ACCT-REINVEST      TO
002440               WKS-ACCT-REINVEST     (IDX-ACCOUNT)
002450          MOVE ACCT-CASH-BALANCE  TO
002460               WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT)
002470     END-READ.
002480 210-CARGA-ACCOUNT-E. EXIT.
002490
002500 220-CARGA-STOCK SECTION.
002510     READ CISTKM
002520       AT END
002530          MOVE 10 TO FS-CISTKM
002540       NOT AT END
002550          ADD 1 TO WKS-STOCK-OCCURS
002560          SET IDX-STOCK TO WKS-STOCK-OCCURS
002570          MOVE STOCK-SYMBOL     TO WKS-STOCK-SYMBOL    (IDX-STOCK)
002580          MOVE STOCK-ID         TO WKS-STOCK-ID        (IDX-STOCK)
002590          MOVE COMPANY-NAME     TO WKS-COMPANY-NAME    (IDX-STOCK)
002600          MOVE STOCK-SECTOR-ID  TO WKS-STOCK-SECTOR-ID (IDX-STOCK)
002610          MOVE CURRENT-PRICE    TO WKS-CURRENT-PRICE   (IDX-STOCK)
002620     END-READ.
002630 220-CARGA-STOCK-E. EXIT.
002640
002650 230-CARGA-ACCTSTOCK SECTION.
002660     READ CIACSM
002670       AT END
002680          MOVE 10 TO FS-CIACSM
002690       NOT AT END
002700          ADD 1 TO WKS-ACCTSTOCK-OCCURS
002710          SET IDX-ACCTSTOCK TO WKS-ACCTSTOCK-OCCURS
002720          MOVE AS-ACCOUNT-ID   TO
002730               WKS-AS-ACCOUNT-ID   (IDX-ACCTSTOCK)
002740          MOVE AS-STOCK-SYMBOL TO
002750               WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
002760          MOVE AS-SHARES-OWNED TO
002770               WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
002780          MOVE AS-ACB          TO
002790               WKS-AS-ACB          (IDX-ACCTSTOCK)
002800     END-READ.
002810 230-CARGA-ACCTSTOCK-E. EXIT.
002820
002830******************************************************************
002840*          P R O C E S O   D E   T R A N S A C C I O N E S       *
002850******************************************************************
002860 300-PROCESA-TRANSACCIONES SECTION.
002870     READ CITRTX
002880       AT END
002890          MOVE 1 TO WKS-FIN-CITRTX
002900       NOT AT END
002910          PERFORM 305-VALIDA-CUENTA-Y-ACCION
002920          IF CUENTA-EXISTE AND
002930             (TX-ES-EFECTIVO OR ACCION-EXISTE)
002940             IF TX-ES-EFECTIVO
002950                PERFORM 310-MUEVE-EFECTIVO
002960             ELSE
002970                PERFORM 320-UBICA-TENENCIA
002980                IF TX-SHARES > 0
002990                   PERFORM 330-POSTEA-COMPRA
003000                ELSE
003010                   IF TX-SHARES < 0
003020                      PERFORM 340-POSTEA-VENTA
003030                   END-IF
003040                END-IF
003050             END-IF
003060          ELSE
003070             MOVE TX-SHARES-ABS TO WKS-EDICION-DIGITOS
003080             DISPLAY 'CITRADE, TRANSACCION RECHAZADA, CUENTA O '
003090                     'ACCION NO EXISTEN, CUENTA='
003100                     TX-ACCOUNT-ID ' ACCION=' TX-STOCK-SYMBOL
003110                     ' MONTO=' WKS-EDICION-DIGITOS
003120          END-IF
003130     END-READ.
003140 300-PROCESA-TRANSACCIONES-E. EXIT.
003150
003160 305-VALIDA-CUENTA-Y-ACCION SECTION.
003170     MOVE 0 TO WKS-CUENTA-OK WKS-ACCION-OK
003180     SET IDX-ACCOUNT TO 1
003190     SEARCH ALL WKS-TABLA-ACCOUNT
003200        AT END CONTINUE
003210        WHEN WKS-ACCOUNT-ID (IDX-ACCOUNT) = TX-ACCOUNT-ID
003220           MOVE 1 TO WKS-CUENTA-OK
003230     END-SEARCH
003240     IF NOT TX-ES-EFECTIVO
003250        SET IDX-STOCK TO 1
003260        SEARCH WKS-TABLA-STOCK
003270           AT END CONTINUE
003280           WHEN WKS-STOCK-SYMBOL (IDX-STOCK) = TX-STOCK-SYMBOL
003290              MOVE 1 TO WKS-ACCION-OK
003300        END-SEARCH
003310     END-IF.
003320 305-VALIDA-CUENTA-Y-ACCION-E. EXIT.
003330
003340******************************************************************
003350*  MOVIMIENTO DIRECTO DE EFECTIVO SOBRE LA CUENTA                 *
003360******************************************************************
003370 310-MUEVE-EFECTIVO SECTION.
003380     ADD TX-SHARES TO WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT).
003390 310-MUEVE-EFECTIVO-E. EXIT.
003400
003410******************************************************************
003420*  LOCALIZA (O AGREGA) EL RENGLON DE TENENCIA CUENTA/ACCION       *
003430******************************************************************
003440 320-UBICA-TENENCIA SECTION.
003450     MOVE 0 TO WKS-TENENCIA-OK
003460     SET IDX-ACCTSTOCK TO 1
003470     SEARCH WKS-TABLA-ACCTSTOCK
003480        AT END CONTINUE
003490        WHEN WKS-AS-ACCOUNT-ID   (IDX-ACCTSTOCK) = TX-ACCOUNT-ID
003500             AND
003510             WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK) = TX-STOCK-SYMBOL
003520           MOVE 1 TO WKS-TENENCIA-OK
003530     END-SEARCH
003540     IF NOT TENENCIA-EXISTE
003550        ADD 1 TO WKS-ACCTSTOCK-OCCURS
003560        SET IDX-ACCTSTOCK TO WKS-ACCTSTOCK-OCCURS
003570        MOVE TX-ACCOUNT-ID   TO
003580             WKS-AS-ACCOUNT-ID   (IDX-ACCTSTOCK)
003590        MOVE TX-STOCK-SYMBOL TO
003600             WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
003610        MOVE 0                TO
003620             WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
003630        MOVE 0                TO
003640             WKS-AS-ACB          (IDX-ACCTSTOCK)
003650     END-IF
003660     MOVE WKS-CURRENT-PRICE (IDX-STOCK) TO WKS-PRECIO-ACCION.
003670 320-UBICA-TENENCIA-E. EXIT.
003680
003690******************************************************************
003700*  COMPRA - REGLA DE NEGOCIO ShareTrader.buyShares                *
003710******************************************************************
003720 330-POSTEA-COMPRA SECTION.
003730     COMPUTE WKS-COSTO-TOTAL ROUNDED =
003740             TX-SHARES * WKS-PRECIO-ACCION
003750     IF WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT) < WKS-COSTO-TOTAL
003760        DISPLAY 'CITRADE, COMPRA RECHAZADA, EFECTIVO '
003770                'INSUFICIENTE, CUENTA=' TX-ACCOUNT-ID
003780                ' ACCION=' TX-STOCK-SYMBOL
003790     ELSE
003800        MOVE WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) TO
003810             WKS-SHARES-OWNED-ANTES
003820        MOVE WKS-AS-ACB          (IDX-ACCTSTOCK) TO
003830             WKS-ACB-ANTES
003840        ADD TX-SHARES TO WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
003850        IF WKS-SHARES-OWNED-ANTES = 0
003860           MOVE WKS-PRECIO-ACCION TO WKS-ACB-NUEVO
003870        ELSE
003880           COMPUTE WKS-ACB-NUEVO ROUNDED =
003890                   (WKS-ACB-ANTES * WKS-SHARES-OWNED-ANTES +
003900                    WKS-COSTO-TOTAL) /
003910                    WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
003920        END-IF
003930        MOVE WKS-ACB-NUEVO TO WKS-AS-ACB (IDX-ACCTSTOCK)
003940        SUBTRACT WKS-COSTO-TOTAL FROM
003950                 WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT)
003960     END-IF.
003970 330-POSTEA-COMPRA-E. EXIT.
003980
003990******************************************************************
004000*  VENTA - REGLA DE NEGOCIO ShareTrader.sellShares                *
004010******************************************************************
004020 340-POSTEA-VENTA SECTION.
004030     COMPUTE WKS-SHARES-VENTA-POS = ZERO - TX-SHARES
004040     IF WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) <
004050        WKS-SHARES-VENTA-POS
004060        DISPLAY 'CITRADE, VENTA RECHAZADA, ACCIONES '
004070                'INSUFICIENTES, CUENTA=' TX-ACCOUNT-ID
004080                ' ACCION=' TX-STOCK-SYMBOL
004090     ELSE
004100        COMPUTE WKS-VALOR-VENTA ROUNDED =
004110                WKS-SHARES-VENTA-POS * WKS-PRECIO-ACCION
004120        ADD TX-SHARES TO WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
004130        ADD WKS-VALOR-VENTA TO
004140            WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT)
004150     END-IF.
004160 340-POSTEA-VENTA-E. EXIT.
004170
004180******************************************************************
004190*         R E E S C R I T U R A   D E   M A E S T R O S          *
004200******************************************************************
004210 900-REESCRIBE-MAESTROS SECTION.
004220     CLOSE CIACTM CIACSM
004230     OPEN OUTPUT CIACTM CIACSM
004240     PERFORM 910-GRABA-ACCOUNT THRU 910-GRABA-ACCOUNT-E
004250             VARYING IDX-ACCOUNT FROM 1 BY 1
004260             UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS
004270     PERFORM 920-GRABA-ACCTSTOCK THRU 920-GRABA-ACCTSTOCK-E
004280             VARYING IDX-ACCTSTOCK FROM 1 BY 1
004290             UNTIL IDX-ACCTSTOCK > WKS-ACCTSTOCK-OCCURS.
004300 900-REESCRIBE-MAESTROS-E. EXIT.
004310
004320 910-GRABA-ACCOUNT SECTION.
004330     MOVE WKS-ACCOUNT-ID        (IDX-ACCOUNT) TO ACCOUNT-ID
004340     MOVE WKS-ACCT-CLIENT-ID    (IDX-ACCOUNT) TO
004350          ACCT-CLIENT-ID
004360     MOVE WKS-ACCT-ADVISOR-ID   (IDX-ACCOUNT) TO
004370          ACCT-ADVISOR-ID
004380     MOVE WKS-ACCT-NAME         (IDX-ACCOUNT) TO ACCT-NAME
004390     MOVE WKS-ACCT-PROFILE-NAME (IDX-ACCOUNT) TO
004400          ACCT-PROFILE-NAME
004410     MOVE WKS-ACCT-REINVEST     (IDX-ACCOUNT) TO
004420          ACCT-REINVEST
004430     MOVE WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT) TO
004440          ACCT-CASH-BALANCE
004450     MOVE 'A'                               TO ACCT-STATUS
004460     MOVE WKS-FECHA-PROCESO                 TO
004470          ACCT-FECHA-ULT-MTTO
004480     WRITE ACCOUNT-MASTER-REC.
004490 910-GRABA-ACCOUNT-E. EXIT.
004500
004510 920-GRABA-ACCTSTOCK SECTION.
004520     MOVE WKS-AS-ACCOUNT-ID   (IDX-ACCTSTOCK) TO
004530          AS-ACCOUNT-ID
004540     MOVE WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK) TO
004550          AS-STOCK-SYMBOL
004560     MOVE WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) TO
004570          AS-SHARES-OWNED
004580     MOVE WKS-AS-ACB          (IDX-ACCTSTOCK) TO AS-ACB
004590     MOVE WKS-FECHA-PROCESO              TO
004600          AS-FECHA-ULT-MTTO
004610     WRITE ACCOUNT-STOCK-REC.
004620 920-GRABA-ACCTSTOCK-E. EXIT.
004630
004640 XXX-CIERRA-ARCHIVOS SECTION.
004650     CLOSE CIACTM CISTKM CIACSM CITRTX.
004660 XXX-CIERRA-ARCHIVOS-E. EXIT.
