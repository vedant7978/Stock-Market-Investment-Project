000010******************************************************************
000020* COPYBOOK    : CIRECRQ                                          *
000030* DESCRIPCION : PETICION DE RECOMENDACION DE ACCIONES             *
000040* PROGRAMAS   : CIRECOM                                           *
000050******************************************************************
000060*    2024-03-10  PEDR  TKT-55015  VERSION INICIAL DEL LAYOUT
000070******************************************************************
000080 01  RECOMMEND-REQUEST-REC.
000090     05  RECRQ-ACCOUNT-ID           PIC 9(04).
000100     05  RECRQ-MAX-RECOMMEND        PIC 9(02).
000110     05  RECRQ-NUM-COMPARATORS      PIC 9(02).
000120     05  FILLER                     PIC X(12).
