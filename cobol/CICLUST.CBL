000010******************************************************************
000020* FECHA       : 12/03/2024                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : CASA DE BOLSA / CUENTAS DE INVERSION             *
000050* PROGRAMA    : CICLUST                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : AGRUPAMIENTO DE CUENTAS POR SEMEJANZA DE SU       *
000080*             : VECTOR DE VALOR POR SECTOR (K-MEDIAS SOBRE        *
000090*             : SIMILITUD DE COSENO).                            *
000100* ARCHIVOS    : CIACTM=C,CISTKM=C,CIACSM=C,CISECM=C,CICLURQ=C    *
000110* INSTALADO   : 18/03/2024                                       *
000120* BPM/RATIONAL: 55017                                            *
000130* NOMBRE      : AGRUPAMIENTO DE CUENTAS POR SECTOR DE INVERSION  *
000140******************************************************************
000150*              B I T A C O R A   D E   C A M B I O S             *
000160******************************************************************
000170*    2024-03-12  PEDR  TKT-55017  VERSION INICIAL
000180*    2024-03-18  PEDR  Y2K-0062   REVISION DE CAMPOS DE FECHA DE
000190*                                 PROCESO PARA EL NUEVO SIGLO
000200*    2024-03-25  JORH  TKT-55021  SE AJUSTA EL GENERADOR DE
000210*                                 SEMILLAS PARA EVITAR ESTADO
000220*                                 CERO EN LA SEMILLA DE ENTRADA
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.                      CICLUST.
000260 AUTHOR.                          ERICK RAMIREZ.
000270 INSTALLATION.                    CASA DE BOLSA - DEPTO SISTEMAS.
000280 DATE-WRITTEN.                    12/03/2024.
000290 DATE-COMPILED.                   12/03/2024.
000300 SECURITY.                        CONFIDENCIAL - USO INTERNO.
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370******************************************************************
000380*              A R C H I V O S   M A E S T R O S
000390******************************************************************
000400     SELECT CIACTM   ASSIGN TO CIACTM
000410            ORGANIZATION  IS SEQUENTIAL
000420            ACCESS MODE   IS SEQUENTIAL
000430            FILE STATUS   IS FS-CIACTM.
000440     SELECT CISTKM   ASSIGN TO CISTKM
000450            ORGANIZATION  IS SEQUENTIAL
000460            ACCESS MODE   IS SEQUENTIAL
000470            FILE STATUS   IS FS-CISTKM.
000480     SELECT CIACSM   ASSIGN TO CIACSM
000490            ORGANIZATION  IS SEQUENTIAL
000500            ACCESS MODE   IS SEQUENTIAL
000510            FILE STATUS   IS FS-CIACSM.
000520     SELECT CISECM   ASSIGN TO CISECM
000530            ORGANIZATION  IS SEQUENTIAL
000540            ACCESS MODE   IS SEQUENTIAL
000550            FILE STATUS   IS FS-CISECM.
000560******************************************************************
000570*              A R C H I V O   D E   P E T I C I O N E S
000580******************************************************************
000590     SELECT CICLURQ  ASSIGN TO CICLURQ
000600            ORGANIZATION  IS SEQUENTIAL
000610            ACCESS MODE   IS SEQUENTIAL
000620            FILE STATUS   IS FS-CICLURQ.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  CIACTM.
000670     COPY CIACCT.
000680 FD  CISTKM.
000690     COPY CISTOCK.
000700 FD  CIACSM.
000710     COPY CIACST.
000720 FD  CISECM.
000730     COPY CISECT.
000740 FD  CICLURQ.
000750     COPY CICLURQ.
000760
000770 WORKING-STORAGE SECTION.
000780******************************************************************
000790*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000800******************************************************************
000810 01  WKS-FS-STATUS.
000820     02  FS-CIACTM                 PIC 9(02) VALUE ZEROES.
000830     02  FS-CISTKM                 PIC 9(02) VALUE ZEROES.
000840     02  FS-CIACSM                 PIC 9(02) VALUE ZEROES.
000850     02  FS-CISECM                 PIC 9(02) VALUE ZEROES.
000860     02  FS-CICLURQ                PIC 9(02) VALUE ZEROES.
000870     02  PROGRAMA                  PIC X(08) VALUE SPACES.
000880     02  ARCHIVO                   PIC X(08) VALUE SPACES.
000890     02  ACCION                    PIC X(10) VALUE SPACES.
000900     02  LLAVE                     PIC X(32) VALUE SPACES.
000910     02  FSE-NULA.
000920         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
000930         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
000940         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
000950     02  FILLER                    PIC X(10) VALUE SPACES.
000960******************************************************************
000970*           F E C H A   D E   P R O C E S O   ( B A N N E R )    *
000980******************************************************************
000990 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.
001000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
001010     02  WKS-ANIO-PROC             PIC 9(04).
001020     02  WKS-MES-PROC              PIC 9(02).
001030     02  WKS-DIA-PROC              PIC 9(02).
001040******************************************************************
001050*           B A N D E R A S                                      *
001060******************************************************************
001070 01  WKS-FLAGS.
001080     02  WKS-FIN-CICLURQ           PIC 9(01) VALUE ZEROES.
001090         88  FIN-CICLURQ                       VALUE 1.
001100     02  FILLER                    PIC X(10) VALUE SPACES.
001110******************************************************************
001120*           C A M P O S   D E   S I M I L I T U D   C O S E N O  *
001130******************************************************************
001140 01  WKS-CAMPOS-SIMILITUD.
001150     02  WKS-DOT-PROD              PIC S9(15)V9(4).
001160     02  WKS-SUMA-A2               PIC S9(15)V9(4).
001170     02  WKS-SUMA-B2               PIC S9(15)V9(4).
001180     02  WKS-NORMA-A               PIC S9(09)V9(6).
001190     02  WKS-NORMA-A-R REDEFINES WKS-NORMA-A
001200                                   PIC X(11).
001210     02  WKS-NORMA-B               PIC S9(09)V9(6).
001220     02  WKS-SIMILITUD-CG          PIC S9(03)V9(6).
001230     02  FILLER                    PIC X(10) VALUE SPACES.
001240******************************************************************
001250*           C A M P O S   D E   R A I Z   C U A D R A D A         *
001260*           ( M E T O D O   D E   N E W T O N - R A P H S O N )   *
001270******************************************************************
001280 01  WKS-CAMPOS-RAIZ.
001290     02  WKS-RAIZ-X                PIC S9(15)V9(4).
001300     02  WKS-RAIZ-X-R REDEFINES WKS-RAIZ-X
001310                                   PIC X(19).
001320     02  WKS-RAIZ-Y                PIC S9(09)V9(6).
001330     02  WKS-RAIZ-ITER             PIC 9(04) COMP.
001340     02  FILLER                    PIC X(10) VALUE SPACES.
001350******************************************************************
001360*           G E N E R A D O R   P S E U D O A L E A T O R I O     *
001370*           ( M E T O D O   M U L T I P L I C A T I V O   D E     *
001380*           L E H M E R ,   P A R A M E T R O S   M I N I M O S   *
001390*           D E   P A R K   Y   M I L L E R )                     *
001400******************************************************************
001410 01  WKS-CAMPOS-LCG.
001420     02  WKS-LCG-STATE             PIC S9(11) COMP.
001430     02  WKS-LCG-PROD              PIC S9(18) COMP.
001440     02  WKS-LCG-QUOT              PIC S9(18) COMP.
001450     02  WKS-LCG-VALOR             PIC 9(03) COMP.
001460     02  FILLER                    PIC X(10) VALUE SPACES.
001470******************************************************************
001480*           C A M P O S   D E   A G R U P A M I E N T O          *
001490******************************************************************
001500 01  WKS-CAMPOS-AGRUPA.
001510     02  WKS-MEJOR-SIM             PIC S9(03)V9(6).
001520     02  WKS-MEJOR-GRUPO           PIC 9(04) COMP.
001530     02  WKS-DISTANCIA-MAX         PIC S9(03)V9(6).
001540     02  WKS-DISTANCIA-CUENTA      PIC S9(03)V9(6).
001550     02  FILLER                    PIC X(10) VALUE SPACES.
001560******************************************************************
001570*           I N D I C E S   D E   A G R U P A M I E N T O (77)   *
001580******************************************************************
001590 77  WKS-G                        PIC 9(04) COMP.
001600 77  WKS-ITER                     PIC 9(04) COMP.
001610******************************************************************
001620*           T A B L A S   E N   M E M O R I A                    *
001630******************************************************************
001640 01  WKS-OCCURS-CONTADORES.
001650     02  WKS-ACCOUNT-OCCURS        PIC 9(04) COMP VALUE 0.
001660     02  WKS-STOCK-OCCURS          PIC 9(04) COMP VALUE 0.
001670     02  WKS-ACCTSTOCK-OCCURS      PIC 9(04) COMP VALUE 0.
001680     02  WKS-SECTOR-OCCURS         PIC 9(04) COMP VALUE 0.
001690     02  WKS-GRUPO-OCCURS          PIC 9(04) COMP VALUE 0.
001700     02  FILLER                    PIC X(10) VALUE SPACES.
001710
001720 01  WKS-TABLAS.
001730     02  WKS-TABLA-ACCOUNT OCCURS 1 TO 2000 TIMES
001740                         DEPENDING ON  WKS-ACCOUNT-OCCURS
001750                         ASCENDING KEY WKS-ACCOUNT-ID
001760                         INDEXED   BY  IDX-ACCOUNT.
001770         03  WKS-ACCOUNT-ID        PIC 9(04).
001780         03  WKS-ASIGNA-GRUPO      PIC 9(04) COMP.
001790     02  WKS-TABLA-STOCK OCCURS 1 TO 0500 TIMES
001800                         DEPENDING ON  WKS-STOCK-OCCURS
001810                         INDEXED   BY  IDX-STOCK.
001820         03  WKS-STOCK-SYMBOL      PIC X(10).
001830         03  WKS-STOCK-SECTOR-ID   PIC 9(04).
001840         03  WKS-STOCK-PRICE       PIC S9(7)V99.
001850     02  WKS-TABLA-ACCTSTOCK OCCURS 1 TO 4000 TIMES
001860                         DEPENDING ON  WKS-ACCTSTOCK-OCCURS
001870                         INDEXED   BY  IDX-ACCTSTOCK.
001880         03  WKS-AS-ACCOUNT-ID     PIC 9(04).
001890         03  WKS-AS-STOCK-SYMBOL   PIC X(10).
001900         03  WKS-AS-SHARES-OWNED   PIC S9(7)V9999.
001910     02  WKS-TABLA-SECTOR OCCURS 1 TO 0050 TIMES
001920                         DEPENDING ON  WKS-SECTOR-OCCURS
001930                         ASCENDING KEY WKS-SECTOR-ID
001940                         INDEXED   BY  IDX-SECTOR.
001950         03  WKS-SECTOR-ID         PIC 9(04).
001960     02  WKS-TABLA-ACC-VEC OCCURS 2000 TIMES.
001970         03  WKS-ACC-SECTOR-VAL OCCURS 0050 TIMES
001980                                   PIC S9(9)V99.
001990     02  WKS-TABLA-REP OCCURS 0050 TIMES
002000                         INDEXED   BY  IDX-REP.
002010         03  WKS-REP-COUNT         PIC 9(04) COMP.
002020         03  WKS-REP-VALOR OCCURS 0050 TIMES
002030                                   PIC S9(9)V99.
002040         03  WKS-REP-ACUM  OCCURS 0050 TIMES
002050                                   PIC S9(13)V99.
002060     02  FILLER                    PIC X(10) VALUE SPACES.
002070
002080 PROCEDURE DIVISION.
002090******************************************************************
002100*              P A R R A F O   P R I N C I P A L                 *
002110******************************************************************
002120 000-PRINCIPAL SECTION.
002130     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
002140     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
002150     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
002160             THRU 200-CARGAR-TABLAS-EN-MEMORIA-E
002170     PERFORM 250-ARMA-VECTORES-CUENTA THRU 250-ARMA-VECTORES-CUENTA-E
002180     PERFORM 300-PROCESA-PETICIONES THRU 300-PROCESA-PETICIONES-E
002190             UNTIL FIN-CICLURQ
002200     PERFORM XXX-CIERRA-ARCHIVOS THRU XXX-CIERRA-ARCHIVOS-E
002210     STOP RUN.
002220
002230 100-ABRIR-ARCHIVOS SECTION.
002240     OPEN INPUT CIACTM CISTKM CIACSM CISECM CICLURQ
002250     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
002260             THRU 110-VERIFICAR-INTEGRIDAD-FS-E.
002270 100-ABRIR-ARCHIVOS-E. EXIT.
002280
002290 110-VERIFICAR-INTEGRIDAD-FS SECTION.
002300     IF FS-CIACTM NOT = '00' OR FS-CISTKM  NOT = '00' OR
002310        FS-CIACSM NOT = '00' OR FS-CISECM  NOT = '00' OR
002320        FS-CICLURQ NOT = '00'
002330        MOVE 'CICLUST' TO PROGRAMA
002340        MOVE 'APERTURA' TO ACCION
002350        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002360                               LLAVE, FS-CIACTM, FSE-NULA
002370        PERFORM 190-FALLA-APERTURA THRU 190-FALLA-APERTURA-E
002380     END-IF.
002390 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
002400
002410 190-FALLA-APERTURA SECTION.
002420     DISPLAY 'CICLUST, ERROR DE APERTURA DE ARCHIVOS, SE ABORTA'
002430     MOVE 91 TO RETURN-CODE
002440     STOP RUN.
002450 190-FALLA-APERTURA-E. EXIT.
002460
002470******************************************************************
002480*     C A R G A   D E   M A E S T R O S   E N   M E M O R I A    *
002490******************************************************************
002500 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
002510     PERFORM 210-CARGA-ACCOUNT THRU 210-CARGA-ACCOUNT-E
002520     PERFORM 220-CARGA-STOCK THRU 220-CARGA-STOCK-E
002530     PERFORM 230-CARGA-ACCTSTOCK THRU 230-CARGA-ACCTSTOCK-E
002540     PERFORM 240-CARGA-SECTOR THRU 240-CARGA-SECTOR-E.
002550 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
002560
002570 210-CARGA-ACCOUNT SECTION.
002580     READ CIACTM
002590       AT END CONTINUE
002600       NOT AT END
002610          ADD 1 TO WKS-ACCOUNT-OCCURS
002620          SET IDX-ACCOUNT TO WKS-ACCOUNT-OCCURS
002630          MOVE ACCOUNT-ID TO WKS-ACCOUNT-ID (IDX-ACCOUNT)
002640          MOVE 0 TO WKS-ASIGNA-GRUPO (IDX-ACCOUNT)
002650          PERFORM 210-CARGA-ACCOUNT THRU 210-CARGA-ACCOUNT-E
002660     END-READ.
002670 210-CARGA-ACCOUNT-E. EXIT.
002680
002690 220-CARGA-STOCK SECTION.
002700     READ CISTKM
002710       AT END CONTINUE
002720       NOT AT END
002730          ADD 1 TO WKS-STOCK-OCCURS
002740          SET IDX-STOCK TO WKS-STOCK-OCCURS
002750          MOVE STOCK-SYMBOL    TO WKS-STOCK-SYMBOL (IDX-STOCK)
002760          MOVE STOCK-SECTOR-ID TO WKS-STOCK-SECTOR-ID (IDX-STOCK)
002770          MOVE CURRENT-PRICE   TO WKS-STOCK-PRICE (IDX-STOCK)
002780          PERFORM 220-CARGA-STOCK THRU 220-CARGA-STOCK-E
002790     END-READ.
002800 220-CARGA-STOCK-E. EXIT.
002810
002820 230-CARGA-ACCTSTOCK SECTION.
002830     READ CIACSM
002840       AT END CONTINUE
002850       NOT AT END
002860          ADD 1 TO WKS-ACCTSTOCK-OCCURS
002870          SET IDX-ACCTSTOCK TO WKS-ACCTSTOCK-OCCURS
002880          MOVE AS-ACCOUNT-ID   TO
002890               WKS-AS-ACCOUNT-ID   (IDX-ACCTSTOCK)
002900          MOVE AS-STOCK-SYMBOL TO
002910               WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
002920          MOVE AS-SHARES-OWNED TO
002930               WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
002940          PERFORM 230-CARGA-ACCTSTOCK THRU 230-CARGA-ACCTSTOCK-E
002950     END-READ.
002960 230-CARGA-ACCTSTOCK-E. EXIT.
002970
002980 240-CARGA-SECTOR SECTION.
002990     READ CISECM
003000       AT END CONTINUE
003010       NOT AT END
003020          ADD 1 TO WKS-SECTOR-OCCURS
003030          SET IDX-SECTOR TO WKS-SECTOR-OCCURS
003040          MOVE SECTOR-ID TO WKS-SECTOR-ID (IDX-SECTOR)
003050          PERFORM 240-CARGA-SECTOR THRU 240-CARGA-SECTOR-E
003060     END-READ.
003070 240-CARGA-SECTOR-E. EXIT.
003080
003090******************************************************************
003100*  250 = ARMA EL VECTOR DENSO DE VALOR POR SECTOR DE CADA CUENTA  *
003110*        ( A C C O U N T - S E C T O R - D I F F E R E N C E S )  *
003120******************************************************************
003130 250-ARMA-VECTORES-CUENTA SECTION.
003140     PERFORM 252-ARMA-VECTOR-UNA-CUENTA
003150             THRU 252-ARMA-VECTOR-UNA-CUENTA-E
003160             VARYING IDX-ACCOUNT FROM 1 BY 1
003170             UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS.
003180 250-ARMA-VECTORES-CUENTA-E. EXIT.
003190
003200 252-ARMA-VECTOR-UNA-CUENTA SECTION.
003210     SET IDX-SECTOR TO 1
003220     PERFORM 254-LIMPIA-VECTOR-CUENTA THRU 254-LIMPIA-VECTOR-CUENTA-E
003230             VARYING IDX-SECTOR FROM 1 BY 1
003240             UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS
003250     SET IDX-ACCTSTOCK TO 1
003260     PERFORM 256-ACUMULA-VALOR-SECTOR THRU 256-ACUMULA-VALOR-SECTOR-E
003270             VARYING IDX-ACCTSTOCK FROM 1 BY 1
003280             UNTIL IDX-ACCTSTOCK > WKS-ACCTSTOCK-OCCURS.
003290 252-ARMA-VECTOR-UNA-CUENTA-E. EXIT.
003300
003310 254-LIMPIA-VECTOR-CUENTA SECTION.
003320     MOVE 0 TO WKS-ACC-SECTOR-VAL (IDX-ACCOUNT, IDX-SECTOR).
003330 254-LIMPIA-VECTOR-CUENTA-E. EXIT.
003340
003350 256-ACUMULA-VALOR-SECTOR SECTION.
003360     IF WKS-AS-ACCOUNT-ID (IDX-ACCTSTOCK) =
003370        WKS-ACCOUNT-ID (IDX-ACCOUNT)
003380        SET IDX-STOCK TO 1
003390        SEARCH WKS-TABLA-STOCK
003400           AT END CONTINUE
003410           WHEN WKS-STOCK-SYMBOL (IDX-STOCK) =
003420                WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
003430              SET IDX-SECTOR TO 1
003440              SEARCH ALL WKS-TABLA-SECTOR
003450                 AT END CONTINUE
003460                 WHEN WKS-SECTOR-ID (IDX-SECTOR) =
003470                      WKS-STOCK-SECTOR-ID (IDX-STOCK)
003480                    COMPUTE WKS-ACC-SECTOR-VAL
003490                            (IDX-ACCOUNT, IDX-SECTOR) =
003500                            WKS-ACC-SECTOR-VAL
003510                            (IDX-ACCOUNT, IDX-SECTOR) +
003520                            (WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) *
003530                             WKS-STOCK-PRICE (IDX-STOCK))
003540              END-SEARCH
003550        END-SEARCH
003560     END-IF.
003570 256-ACUMULA-VALOR-SECTOR-E. EXIT.
003580
003590******************************************************************
003600*     D E S P A C H O   D E   P E T I C I O N E S                *
003610******************************************************************
003620 300-PROCESA-PETICIONES SECTION.
003630     READ CICLURQ
003640       AT END
003650          MOVE 1 TO WKS-FIN-CICLURQ
003660       NOT AT END
003670          PERFORM 310-GENERA-AGRUPAMIENTO
003680                  THRU 310-GENERA-AGRUPAMIENTO-E
003690     END-READ.
003700 300-PROCESA-PETICIONES-E. EXIT.
003710
003720******************************************************************
003730*  310 = SIEMBRA, ITERA HASTA CONVERGER Y REPORTA UN AGRUPAMIENTO *
003740******************************************************************
003750 310-GENERA-AGRUPAMIENTO SECTION.
003760     IF CLURQ-MAX-GROUPS = 0 OR WKS-ACCOUNT-OCCURS = 0
003770        DISPLAY 'CICLUST, PETICION INVALIDA, SE OMITE'
003780     ELSE
003790        PERFORM 300-SIEMBRA-REPRESENTANTES
003800                THRU 300-SIEMBRA-REPRESENTANTES-E
003810        MOVE 999.98 TO WKS-DISTANCIA-MAX
003820        PERFORM 400-ITERA-AGRUPAMIENTO THRU 400-ITERA-AGRUPAMIENTO-E
003830                VARYING WKS-ITER FROM 1 BY 1
003840                UNTIL WKS-ITER > WKS-GRUPO-OCCURS
003850                OR WKS-DISTANCIA-MAX <= CLURQ-TOLERANCE
003860        PERFORM 500-IMPRIME-GRUPOS THRU 500-IMPRIME-GRUPOS-E
003870     END-IF.
003880 310-GENERA-AGRUPAMIENTO-E. EXIT.
003890
003900******************************************************************
003910*  300 = SIEMBRA LOS REPRESENTANTES DE CADA GRUPO CON VALORES     *
003920*        PSEUDOALEATORIOS 0-100 POR SECTOR (FUNCTION RANDOM NO    *
003930*        ESTA PERMITIDA, SE USA LA SEMILLA DE LA PETICION)        *
003940******************************************************************
003950 300-SIEMBRA-REPRESENTANTES SECTION.
003960     MOVE CLURQ-SEED TO WKS-LCG-STATE
003970     IF WKS-LCG-STATE = 0
003980        MOVE 1 TO WKS-LCG-STATE
003990     END-IF
004000     MOVE CLURQ-MAX-GROUPS TO WKS-GRUPO-OCCURS
004010     IF WKS-GRUPO-OCCURS > 50
004020        MOVE 50 TO WKS-GRUPO-OCCURS
004030     END-IF
004040     PERFORM 302-SIEMBRA-UN-GRUPO THRU 302-SIEMBRA-UN-GRUPO-E
004050             VARYING WKS-G FROM 1 BY 1
004060             UNTIL WKS-G > WKS-GRUPO-OCCURS.
004070 300-SIEMBRA-REPRESENTANTES-E. EXIT.
004080
004090 302-SIEMBRA-UN-GRUPO SECTION.
004100     MOVE 0 TO WKS-REP-COUNT (WKS-G)
004110     SET IDX-SECTOR TO 1
004120     PERFORM 304-SIEMBRA-UN-SECTOR THRU 304-SIEMBRA-UN-SECTOR-E
004130             VARYING IDX-SECTOR FROM 1 BY 1
004140             UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS.
004150 302-SIEMBRA-UN-GRUPO-E. EXIT.
004160
004170 304-SIEMBRA-UN-SECTOR SECTION.
004180     PERFORM 330-GENERADOR-PSEUDOALEATORIO
004190             THRU 330-GENERADOR-PSEUDOALEATORIO-E
004200     MOVE WKS-LCG-VALOR TO WKS-REP-VALOR (WKS-G, IDX-SECTOR).
004210 304-SIEMBRA-UN-SECTOR-E. EXIT.
004220
004230******************************************************************
004240*  330 = GENERADOR MULTIPLICATIVO DE LEHMER (PARK-MILLER),        *
004250*        MODULO 2**31-1, RANGO DE SALIDA 0-100 EN WKS-LCG-VALOR   *
004260******************************************************************
004270 330-GENERADOR-PSEUDOALEATORIO SECTION.
004280     COMPUTE WKS-LCG-PROD = 16807 * WKS-LCG-STATE
004290     DIVIDE WKS-LCG-PROD BY 2147483647
004300             GIVING WKS-LCG-QUOT REMAINDER WKS-LCG-STATE
004310     DIVIDE WKS-LCG-STATE BY 101
004320             GIVING WKS-LCG-QUOT REMAINDER WKS-LCG-VALOR.
004330 330-GENERADOR-PSEUDOALEATORIO-E. EXIT.
004340
004350******************************************************************
004360*  400 = UNA ITERACION DEL CICLO ASIGNA/RECALCULA/CONVERGE        *
004370******************************************************************
004380 400-ITERA-AGRUPAMIENTO SECTION.
004390     PERFORM 410-ASIGNA-CUENTAS THRU 410-ASIGNA-CUENTAS-E
004400     PERFORM 420-RECALCULA-REPRESENTANTES
004410             THRU 420-RECALCULA-REPRESENTANTES-E
004420     PERFORM 430-DISTANCIA-MAXIMA THRU 430-DISTANCIA-MAXIMA-E.
004430 400-ITERA-AGRUPAMIENTO-E. EXIT.
004440
004450******************************************************************
004460*  410 = ASIGNA CADA CUENTA AL REPRESENTANTE MAS SIMILAR          *
004470******************************************************************
004480 410-ASIGNA-CUENTAS SECTION.
004490     PERFORM 412-ASIGNA-UNA-CUENTA THRU 412-ASIGNA-UNA-CUENTA-E
004500             VARYING IDX-ACCOUNT FROM 1 BY 1
004510             UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS.
004520 410-ASIGNA-CUENTAS-E. EXIT.
004530
004540 412-ASIGNA-UNA-CUENTA SECTION.
004550     MOVE -1 TO WKS-MEJOR-SIM
004560     MOVE 1 TO WKS-MEJOR-GRUPO
004570     PERFORM 414-EVALUA-GRUPO THRU 414-EVALUA-GRUPO-E
004580             VARYING WKS-G FROM 1 BY 1
004590             UNTIL WKS-G > WKS-GRUPO-OCCURS
004600     MOVE WKS-MEJOR-GRUPO TO WKS-ASIGNA-GRUPO (IDX-ACCOUNT).
004610 412-ASIGNA-UNA-CUENTA-E. EXIT.
004620
004630 414-EVALUA-GRUPO SECTION.
004640     PERFORM 600-SIMILITUD-CUENTA-GRUPO
004650             THRU 600-SIMILITUD-CUENTA-GRUPO-E
004660     IF WKS-SIMILITUD-CG > WKS-MEJOR-SIM
004670        MOVE WKS-SIMILITUD-CG TO WKS-MEJOR-SIM
004680        MOVE WKS-G TO WKS-MEJOR-GRUPO
004690     END-IF.
004700 414-EVALUA-GRUPO-E. EXIT.
004710
004720******************************************************************
004730*  600 = SIMILITUD DE COSENO ENTRE LA CUENTA IDX-ACCOUNT Y EL     *
004740*        REPRESENTANTE WKS-G                                     *
004750******************************************************************
004760 600-SIMILITUD-CUENTA-GRUPO SECTION.
004770     MOVE 0 TO WKS-DOT-PROD
004780     MOVE 0 TO WKS-SUMA-A2
004790     MOVE 0 TO WKS-SUMA-B2
004800     SET IDX-SECTOR TO 1
004810     PERFORM 602-ACUMULA-PRODUCTO-CG THRU 602-ACUMULA-PRODUCTO-CG-E
004820             VARYING IDX-SECTOR FROM 1 BY 1
004830             UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS
004840     MOVE WKS-SUMA-A2 TO WKS-RAIZ-X
004850     PERFORM 700-CALCULA-RAIZ THRU 700-CALCULA-RAIZ-E
004860     MOVE WKS-RAIZ-Y TO WKS-NORMA-A
004870     MOVE WKS-SUMA-B2 TO WKS-RAIZ-X
004880     PERFORM 700-CALCULA-RAIZ THRU 700-CALCULA-RAIZ-E
004890     MOVE WKS-RAIZ-Y TO WKS-NORMA-B
004900     IF WKS-NORMA-A = 0 OR WKS-NORMA-B = 0
004910        MOVE 0 TO WKS-SIMILITUD-CG
004920     ELSE
004930        COMPUTE WKS-SIMILITUD-CG ROUNDED =
004940                WKS-DOT-PROD / (WKS-NORMA-A * WKS-NORMA-B)
004950     END-IF.
004960 600-SIMILITUD-CUENTA-GRUPO-E. EXIT.
004970
004980 602-ACUMULA-PRODUCTO-CG SECTION.
004990     COMPUTE WKS-DOT-PROD = WKS-DOT-PROD +
005000        (WKS-ACC-SECTOR-VAL (IDX-ACCOUNT, IDX-SECTOR) *
005010         WKS-REP-VALOR (WKS-G, IDX-SECTOR))
005020     COMPUTE WKS-SUMA-A2 = WKS-SUMA-A2 +
005030        (WKS-ACC-SECTOR-VAL (IDX-ACCOUNT, IDX-SECTOR) *
005040         WKS-ACC-SECTOR-VAL (IDX-ACCOUNT, IDX-SECTOR))
005050     COMPUTE WKS-SUMA-B2 = WKS-SUMA-B2 +
005060        (WKS-REP-VALOR (WKS-G, IDX-SECTOR) *
005070         WKS-REP-VALOR (WKS-G, IDX-SECTOR)).
005080 602-ACUMULA-PRODUCTO-CG-E. EXIT.
005090
005100******************************************************************
005110*  700 = RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON            *
005120*        (20 ITERACIONES FIJAS, SUFICIENTE PRECISION DECIMAL)     *
005130******************************************************************
005140 700-CALCULA-RAIZ SECTION.
005150     IF WKS-RAIZ-X = 0
005160        MOVE 0 TO WKS-RAIZ-Y
005170     ELSE
005180        COMPUTE WKS-RAIZ-Y = WKS-RAIZ-X / 2
005190        IF WKS-RAIZ-Y = 0
005200           MOVE 1 TO WKS-RAIZ-Y
005210        END-IF
005220        MOVE 1 TO WKS-RAIZ-ITER
005230        PERFORM 702-ITERA-NEWTON THRU 702-ITERA-NEWTON-E
005240                VARYING WKS-RAIZ-ITER FROM 1 BY 1
005250                UNTIL WKS-RAIZ-ITER > 20
005260     END-IF.
005270 700-CALCULA-RAIZ-E. EXIT.
005280
005290 702-ITERA-NEWTON SECTION.
005300     COMPUTE WKS-RAIZ-Y ROUNDED =
005310             (WKS-RAIZ-Y + (WKS-RAIZ-X / WKS-RAIZ-Y)) / 2.
005320 702-ITERA-NEWTON-E. EXIT.
005330
005340******************************************************************
005350*  420 = RECALCULA CADA REPRESENTANTE COMO EL PROMEDIO, SECTOR    *
005360*        POR SECTOR, DE LAS CUENTAS ASIGNADAS (SIN MIEMBROS, EL   *
005370*        REPRESENTANTE CONSERVA SU VALOR ANTERIOR)                *
005380******************************************************************
005390 420-RECALCULA-REPRESENTANTES SECTION.
005400     PERFORM 422-LIMPIA-ACUM-GRUPO THRU 422-LIMPIA-ACUM-GRUPO-E
005410             VARYING WKS-G FROM 1 BY 1
005420             UNTIL WKS-G > WKS-GRUPO-OCCURS
005430     PERFORM 424-ACUMULA-CUENTA-EN-GRUPO
005440             THRU 424-ACUMULA-CUENTA-EN-GRUPO-E
005450             VARYING IDX-ACCOUNT FROM 1 BY 1
005460             UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS
005470     PERFORM 426-PROMEDIA-GRUPO THRU 426-PROMEDIA-GRUPO-E
005480             VARYING WKS-G FROM 1 BY 1
005490             UNTIL WKS-G > WKS-GRUPO-OCCURS.
005500 420-RECALCULA-REPRESENTANTES-E. EXIT.
005510
005520 422-LIMPIA-ACUM-GRUPO SECTION.
005530     MOVE 0 TO WKS-REP-COUNT (WKS-G)
005540     SET IDX-SECTOR TO 1
005550     PERFORM 423-LIMPIA-ACUM-SECTOR THRU 423-LIMPIA-ACUM-SECTOR-E
005560             VARYING IDX-SECTOR FROM 1 BY 1
005570             UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS.
005580 422-LIMPIA-ACUM-GRUPO-E. EXIT.
005590
005600 423-LIMPIA-ACUM-SECTOR SECTION.
005610     MOVE 0 TO WKS-REP-ACUM (WKS-G, IDX-SECTOR).
005620 423-LIMPIA-ACUM-SECTOR-E. EXIT.
005630
005640 424-ACUMULA-CUENTA-EN-GRUPO SECTION.
005650     MOVE WKS-ASIGNA-GRUPO (IDX-ACCOUNT) TO WKS-G
005660     ADD 1 TO WKS-REP-COUNT (WKS-G)
005670     SET IDX-SECTOR TO 1
005680     PERFORM 425-SUMA-SECTOR-EN-GRUPO THRU 425-SUMA-SECTOR-EN-GRUPO-E
005690             VARYING IDX-SECTOR FROM 1 BY 1
005700             UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS.
005710 424-ACUMULA-CUENTA-EN-GRUPO-E. EXIT.
005720
005730 425-SUMA-SECTOR-EN-GRUPO SECTION.
005740     COMPUTE WKS-REP-ACUM (WKS-G, IDX-SECTOR) =
005750             WKS-REP-ACUM (WKS-G, IDX-SECTOR) +
005760             WKS-ACC-SECTOR-VAL (IDX-ACCOUNT, IDX-SECTOR).
005770 425-SUMA-SECTOR-EN-GRUPO-E. EXIT.
005780
005790 426-PROMEDIA-GRUPO SECTION.
005800     IF WKS-REP-COUNT (WKS-G) = 0
005810        CONTINUE
005820     ELSE
005830        SET IDX-SECTOR TO 1
005840        PERFORM 427-PROMEDIA-SECTOR THRU 427-PROMEDIA-SECTOR-E
005850                VARYING IDX-SECTOR FROM 1 BY 1
005860                UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS
005870     END-IF.
005880 426-PROMEDIA-GRUPO-E. EXIT.
005890
005900 427-PROMEDIA-SECTOR SECTION.
005910     COMPUTE WKS-REP-VALOR (WKS-G, IDX-SECTOR) ROUNDED =
005920             WKS-REP-ACUM (WKS-G, IDX-SECTOR) / WKS-REP-COUNT (WKS-G).
005930 427-PROMEDIA-SECTOR-E. EXIT.
005940
005950******************************************************************
005960*  430 = DISTANCIA MAXIMA ENTRE UNA CUENTA Y SU REPRESENTANTE     *
005970*        (1 - SIMILITUD DE COSENO), SOBRE TODAS LAS CUENTAS       *
005980******************************************************************
005990 430-DISTANCIA-MAXIMA SECTION.
006000     MOVE 0 TO WKS-DISTANCIA-MAX
006010     PERFORM 432-EVALUA-DISTANCIA-CUENTA
006020             THRU 432-EVALUA-DISTANCIA-CUENTA-E
006030             VARYING IDX-ACCOUNT FROM 1 BY 1
006040             UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS.
006050 430-DISTANCIA-MAXIMA-E. EXIT.
006060
006070 432-EVALUA-DISTANCIA-CUENTA SECTION.
006080     MOVE WKS-ASIGNA-GRUPO (IDX-ACCOUNT) TO WKS-G
006090     PERFORM 600-SIMILITUD-CUENTA-GRUPO
006100             THRU 600-SIMILITUD-CUENTA-GRUPO-E
006110     COMPUTE WKS-DISTANCIA-CUENTA = 1 - WKS-SIMILITUD-CG
006120     IF WKS-DISTANCIA-CUENTA > WKS-DISTANCIA-MAX
006130        MOVE WKS-DISTANCIA-CUENTA TO WKS-DISTANCIA-MAX
006140     END-IF.
006150 432-EVALUA-DISTANCIA-CUENTA-E. EXIT.
006160
006170******************************************************************
006180*  500 = IMPRIME LOS GRUPOS FINALES Y SUS CUENTAS MIEMBRO          *
006190******************************************************************
006200 500-IMPRIME-GRUPOS SECTION.
006210     PERFORM 502-IMPRIME-UN-GRUPO THRU 502-IMPRIME-UN-GRUPO-E
006220             VARYING WKS-G FROM 1 BY 1
006230             UNTIL WKS-G > WKS-GRUPO-OCCURS.
006240 500-IMPRIME-GRUPOS-E. EXIT.
006250
006260 502-IMPRIME-UN-GRUPO SECTION.
006270     IF WKS-REP-COUNT (WKS-G) > 0
006280        DISPLAY 'CICLUST, GRUPO ' WKS-G ' CUENTAS:'
006290        PERFORM 504-IMPRIME-CUENTA-GRUPO
006300                THRU 504-IMPRIME-CUENTA-GRUPO-E
006310                VARYING IDX-ACCOUNT FROM 1 BY 1
006320                UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS
006330     END-IF.
006340 502-IMPRIME-UN-GRUPO-E. EXIT.
006350
006360 504-IMPRIME-CUENTA-GRUPO SECTION.
006370     IF WKS-ASIGNA-GRUPO (IDX-ACCOUNT) = WKS-G
006380        DISPLAY '   CUENTA ' WKS-ACCOUNT-ID (IDX-ACCOUNT)
006390     END-IF.
006400 504-IMPRIME-CUENTA-GRUPO-E. EXIT.
006410
006420 XXX-CIERRA-ARCHIVOS SECTION.
006430     CLOSE CIACTM CISTKM CIACSM CISECM CICLURQ.
006440 XXX-CIERRA-ARCHIVOS-E. EXIT.
