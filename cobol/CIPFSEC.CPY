000010******************************************************************
000020* COPYBOOK    : CIPFSEC                                          *
000030* DESCRIPCION : LAYOUT DE PESOS META POR SECTOR DE UN PERFIL      *
000040*             : (PROFILE-SECTOR), LLAVE PERFIL+SECTOR             *
000050* PROGRAMAS   : CIMAINT, CISECRP                                  *
000060******************************************************************
000070*    2024-02-08  PEDR  TKT-55002  VERSION INICIAL DEL LAYOUT
000080*    2024-08-03  JORH  TKT-55027  SE AMPLIA EL LAYOUT CON BANDERA
000090*                                 DE ESTADO Y FECHA DE ULTIMO
000100*                                 MANTENIMIENTO DEL PESO META
000110******************************************************************
000120 01  PROFILE-SECTOR-REC.
000130     05  PS-PROFILE-ID              PIC 9(04).
000140     05  PS-SECTOR-ID               PIC 9(04).
000150     05  PS-PERCENTAGE              PIC S9(03).
000160     05  PS-PERCENTAGE-R REDEFINES PS-PERCENTAGE.
000170         10  PS-PERCENTAGE-SIGNO    PIC X(01).
000180         10  PS-PERCENTAGE-VALOR    PIC 9(02).
000190     05  PS-STATUS                  PIC X(01).
000200         88  PS-ACTIVO                      VALUE 'A'.
000210         88  PS-INACTIVO                    VALUE 'I'.
000220     05  PS-FECHA-ULT-MTTO          PIC 9(08).
000230     05  PS-FECHA-ULT-MTTO-R REDEFINES PS-FECHA-ULT-MTTO.
000240         10  PS-ULT-MTTO-ANIO       PIC 9(04).
000250         10  PS-ULT-MTTO-MES        PIC 9(02).
000260         10  PS-ULT-MTTO-DIA        PIC 9(02).
000270     05  FILLER                     PIC X(06).
