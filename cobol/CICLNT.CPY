000010******************************************************************
000020* COPYBOOK    : CICLNT                                           *
000030* DESCRIPCION : LAYOUT MAESTRO DE CLIENTES (CLIENT-MASTER)        *
000040* PROGRAMAS   : CIMAINT, CIVALRP                                  *
000050******************************************************************
000060*    2024-02-09  PEDR  TKT-55003  VERSION INICIAL DEL LAYOUT
000070*    2024-08-03  JORH  TKT-55027  SE AMPLIA EL LAYOUT CON BANDERA
000080*                                 DE ESTADO, FECHA DE ULTIMO
000090*                                 MANTENIMIENTO Y VISTA CORTA DEL
000100*                                 NOMBRE DEL CLIENTE
000110******************************************************************
000120 01  CLIENT-MASTER-REC.
000130     05  CLIENT-ID                  PIC 9(04).
000140     05  CLIENT-NAME                PIC X(30).
000150     05  CLIENT-NAME-R REDEFINES CLIENT-NAME.
000160         10  CLIENT-NOMBRE-CORTO    PIC X(15).
000170         10  FILLER                 PIC X(15).
000180     05  CLIENT-STATUS              PIC X(01).
000190         88  CLIENT-ACTIVO                  VALUE 'A'.
000200         88  CLIENT-INACTIVO                VALUE 'I'.
000210     05  CLIENT-FECHA-ULT-MTTO      PIC 9(08).
000220     05  CLIENT-FECHA-ULT-MTTO-R REDEFINES CLIENT-FECHA-ULT-MTTO.
000230         10  CLIENT-ULT-MTTO-ANIO   PIC 9(04).
000240         10  CLIENT-ULT-MTTO-MES    PIC 9(02).
000250         10  CLIENT-ULT-MTTO-DIA    PIC 9(02).
000260     05  FILLER                     PIC X(06).
