000010******************************************************************
000020* COPYBOOK    : CIACCT                                           *
000030* DESCRIPCION : LAYOUT MAESTRO DE CUENTAS (ACCOUNT-MASTER)        *
000040*             : SALDO EN EFECTIVO EMPACADO (COMP-3) POR TAMANO    *
000050*             : DEL CAMPO, EL RESTO DE LA CUENTA VA EN ZONADO     *
000060* PROGRAMAS   : CIMAINT, CITRADE, CIDIVID, CIVALRP, CISECRP,      *
000070*             : CIRECOM, CICLUST                                  *
000080******************************************************************
000090*    2024-02-10  PEDR  TKT-55004  VERSION INICIAL DEL LAYOUT
000100*    2024-04-02  PEDR  TKT-55014  SE AGREGA BANDERA DE REINVERSION
000110*    2024-08-03  JORH  TKT-55027  SE AMPLIA EL LAYOUT CON BANDERA
000120*                                 DE ESTADO DE CUENTA, FECHA DE
000130*                                 ULTIMO MANTENIMIENTO Y VISTA
000140*                                 CORTA DEL NOMBRE DE LA CUENTA
000150******************************************************************
000160 01  ACCOUNT-MASTER-REC.
000170     05  ACCOUNT-ID                 PIC 9(04).
000180     05  ACCT-CLIENT-ID             PIC 9(04).
000190     05  ACCT-ADVISOR-ID            PIC 9(04).
000200     05  ACCT-NAME                  PIC X(30).
000210     05  ACCT-NAME-R REDEFINES ACCT-NAME.
000220         10  ACCT-NOMBRE-CORTO      PIC X(15).
000230         10  FILLER                 PIC X(15).
000240     05  ACCT-PROFILE-NAME          PIC X(20).
000250     05  ACCT-REINVEST              PIC X(01).
000260         88  ACCT-REINVEST-SI               VALUE 'Y'.
000270         88  ACCT-REINVEST-NO               VALUE 'N'.
000280     05  ACCT-CASH-BALANCE          PIC S9(9)V99 COMP-3.
000290     05  ACCT-STATUS                PIC X(01).
000300         88  ACCT-ABIERTA                   VALUE 'A'.
000310         88  ACCT-CERRADA                   VALUE 'C'.
000320     05  ACCT-FECHA-ULT-MTTO        PIC 9(08).
000330     05  ACCT-FECHA-ULT-MTTO-R REDEFINES ACCT-FECHA-ULT-MTTO.
000340         10  ACCT-ULT-MTTO-ANIO     PIC 9(04).
000350         10  ACCT-ULT-MTTO-MES      PIC 9(02).
000360         10  ACCT-ULT-MTTO-DIA      PIC 9(02).
000370     05  FILLER                     PIC X(03).
