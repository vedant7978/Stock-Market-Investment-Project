000010******************************************************************
000020* FECHA       : 20/02/2024                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : CASA DE BOLSA / CUENTAS DE INVERSION             *
000050* PROGRAMA    : CIDIVID                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : REPARTO DE UN DIVIDENDO POR ACCION ENTRE TODOS   *
000080*             : LOS TENEDORES DE LA ACCION. REINVIERTE EN        *
000090*             : ACCIONES ENTERAS A LOS QUE TIENEN BANDERA DE     *
000100*             : REINVERSION Y ACUMULA LA FRACCION SOBRANTE EN EL *
000110*             : LIBRO DE ARRASTRE DE LA CASA DE BOLSA            *
000120* ARCHIVOS    : CIACTM=A,CISTKM=C,CIACSM=A,CIDVCM=A,CIDVTX=C     *
000130* INSTALADO   : 01/03/2024                                       *
000140* BPM/RATIONAL: 55008                                            *
000150* NOMBRE      : REPARTO DE DIVIDENDOS CASA DE BOLSA              *
000160******************************************************************
000170*              B I T A C O R A   D E   C A M B I O S             *
000180******************************************************************
000190*    2024-02-20  PEDR  TKT-55008  VERSION INICIAL, REPARTO SIN
000200*                                 REINVERSION
000210*    2024-03-08  PEDR  TKT-55012  SE AGREGA REINVERSION Y
000220*                                 ARRASTRE FRACCIONARIO
000230*    2024-03-14  PEDR  Y2K-0041   REVISION DE CAMPOS DE FECHA
000240*                                 DE PROCESO PARA EL NUEVO SIGLO
000250*    2024-05-20  JORH  TKT-55022  LOS TENEDORES SE ATIENDEN EN
000260*                                 ORDEN DE NUMERO DE CUENTA
000270*    2024-08-03  JORH  TKT-55027  SE GRABA ESTADO Y FECHA DE
000280*                                 ULTIMO MANTENIMIENTO AL REGRABAR
000290*                                 CUENTA, TENENCIA Y ARRASTRE
000300******************************************************************
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.                      CIDIVID.
000330 AUTHOR.                          ERICK RAMIREZ.
000340 INSTALLATION.                    CASA DE BOLSA - DEPTO SISTEMAS.
000350 DATE-WRITTEN.                    20/02/2024.
000360 DATE-COMPILED.                   20/02/2024.
000370 SECURITY.                        CONFIDENCIAL - USO INTERNO.
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT CIACTM   ASSIGN TO CIACTM
000450            ORGANIZATION  IS SEQUENTIAL
000460            ACCESS MODE   IS SEQUENTIAL
000470            FILE STATUS   IS FS-CIACTM.
000480     SELECT CISTKM   ASSIGN TO CISTKM
000490            ORGANIZATION  IS SEQUENTIAL
000500            ACCESS MODE   IS SEQUENTIAL
000510            FILE STATUS   IS FS-CISTKM.
000520     SELECT CIACSM   ASSIGN TO CIACSM
000530            ORGANIZATION  IS SEQUENTIAL
000540            ACCESS MODE   IS SEQUENTIAL
000550            FILE STATUS   IS FS-CIACSM.
000560     SELECT CIDVCM   ASSIGN TO CIDVCM
000570            ORGANIZATION  IS SEQUENTIAL
000580            ACCESS MODE   IS SEQUENTIAL
000590            FILE STATUS   IS FS-CIDVCM.
000600     SELECT CIDVTX   ASSIGN TO CIDVTX
000610            ORGANIZATION  IS SEQUENTIAL
000620            ACCESS MODE   IS SEQUENTIAL
000630            FILE STATUS   IS FS-CIDVTX.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  CIACTM.
000680     COPY CIACCT.
000690 FD  CISTKM.
000700     COPY CISTOCK.
000710 FD  CIACSM.
000720     COPY CIACST.
000730 FD  CIDVCM.
000740     COPY CIDVCR.
000750 FD  CIDVTX.
000760     COPY CIDVTX.
000770
000780 WORKING-STORAGE SECTION.
000790 01  WKS-FS-STATUS.
000800     02  FS-CIACTM                 PIC 9(02) VALUE ZEROES.
000810     02  FS-CISTKM                 PIC 9(02) VALUE ZEROES.
000820     02  FS-CIACSM                 PIC 9(02) VALUE ZEROES.
000830     02  FS-CIDVCM                 PIC 9(02) VALUE ZEROES.
000840     02  FS-CIDVTX                 PIC 9(02) VALUE ZEROES.
000850     02  PROGRAMA                  PIC X(08) VALUE SPACES.
000860     02  ARCHIVO                   PIC X(08) VALUE SPACES.
000870     02  ACCION                    PIC X(10) VALUE SPACES.
000880     02  LLAVE                     PIC X(32) VALUE SPACES.
000890     02  FSE-NULA.
000900         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
000910         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
000920         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
000930     02  FILLER                    PIC X(10) VALUE SPACES.
000940
000950 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
000960 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
000970     02  WKS-ANIO-PROC              PIC 9(04).
000980     02  WKS-MES-PROC               PIC 9(02).
000990     02  WKS-DIA-PROC               PIC 9(02).
001000
001010 01  WKS-EDICION-ENTERO            PIC S9(07) VALUE 0.
001020 01  WKS-EDICION-ENTERO-R REDEFINES WKS-EDICION-ENTERO.
001030     02  WKS-EDICION-SIGNO          PIC X(01).
001040     02  WKS-EDICION-DIGITOS        PIC 9(06).
001050
001060 01  WKS-LLAVE-EDICION              PIC X(14) VALUE SPACES.
001070 01  WKS-LLAVE-EDICION-R REDEFINES WKS-LLAVE-EDICION.
001080     02  WKS-LLAVE-ACCOUNT-ID        PIC 9(04).
001090     02  WKS-LLAVE-STOCK-SYMBOL      PIC X(10).
001100
001110 01  WKS-FLAGS.
001120     02  WKS-DV-VALIDA              PIC 9(01) VALUE ZEROES.
001130         88  DV-ES-VALIDA                    VALUE 1.
001140     02  WKS-ACCION-OK              PIC 9(01) VALUE ZEROES.
001150         88  ACCION-EXISTE                    VALUE 1.
001160     02  WKS-CARRY-OK               PIC 9(01) VALUE ZEROES.
001170         88  CARRY-EXISTE                     VALUE 1.
001180     02  FILLER                     PIC X(05) VALUE SPACES.
001190
001200 01  WKS-OCCURS-CONTADORES.
001210     02  WKS-ACCOUNT-OCCURS        PIC 9(04) COMP VALUE 0.
001220     02  WKS-STOCK-OCCURS          PIC 9(04) COMP VALUE 0.
001230     02  WKS-ACCTSTOCK-OCCURS      PIC 9(04) COMP VALUE 0.
001240     02  WKS-DIVCARRY-OCCURS       PIC 9(04) COMP VALUE 0.
001250     02  WKS-HOLDER-OCCURS         PIC 9(04) COMP VALUE 0.
001260     02  FILLER                    PIC X(05) VALUE SPACES.
001270
001280 01  WKS-TABLAS.
001290     02  WKS-TABLA-ACCOUNT OCCURS 1 TO 2000 TIMES
001300                         DEPENDING ON  WKS-ACCOUNT-OCCURS
001310                         ASCENDING KEY WKS-ACCOUNT-ID
001320                         INDEXED   BY  IDX-ACCOUNT.
001330         03  WKS-ACCOUNT-ID        PIC 9(04).
001340         03  WKS-ACCT-CLIENT-ID    PIC 9(04).
001350         03  WKS-ACCT-ADVISOR-ID   PIC 9(04).
001360         03  WKS-ACCT-NAME         PIC X(30).
001370         03  WKS-ACCT-PROFILE-NAME PIC X(20).
001380         03  WKS-ACCT-REINVEST     PIC X(01).
001390         03  WKS-ACCT-CASH-BALANCE PIC S9(9)V99.
001400     02  WKS-TABLA-STOCK OCCURS 1 TO 0500 TIMES
001410                         DEPENDING ON  WKS-STOCK-OCCURS
001420                         INDEXED   BY  IDX-STOCK.
001430         03  WKS-STOCK-SYMBOL      PIC X(10).
001440         03  WKS-STOCK-ID          PIC 9(04).
001450         03  WKS-COMPANY-NAME      PIC X(30).
001460         03  WKS-STOCK-SECTOR-ID   PIC 9(04).
001470         03  WKS-CURRENT-PRICE     PIC S9(7)V99.
001480     02  WKS-TABLA-ACCTSTOCK OCCURS 1 TO 5000 TIMES
001490                         DEPENDING ON  WKS-ACCTSTOCK-OCCURS
001500                         INDEXED   BY  IDX-ACCTSTOCK.
001510         03  WKS-AS-ACCOUNT-ID     PIC 9(04).
001520         03  WKS-AS-STOCK-SYMBOL   PIC X(10).
001530         03  WKS-AS-SHARES-OWNED   PIC S9(7)V9999.
001540         03  WKS-AS-ACB            PIC S9(7)V99.
001550     02  WKS-TABLA-DIVCARRY OCCURS 1 TO 0500 TIMES
001560                         DEPENDING ON  WKS-DIVCARRY-OCCURS
001570                         ASCENDING KEY WKS-DC-STOCK-ID
001580                         INDEXED   BY  IDX-DIVCARRY.
001590         03  WKS-DC-STOCK-ID       PIC 9(04).
001600         03  WKS-DC-SHARES-OWNED   PIC S9(7)V9999.
001610******************************************************************
001620*   TABLA DE TENEDORES DE LA ACCION A PAGAR, ORDENADA POR CUENTA *
001630******************************************************************
001640     02  WKS-TABLA-HOLDERS OCCURS 1 TO 5000 TIMES
001650                         DEPENDING ON  WKS-HOLDER-OCCURS
001660                         INDEXED   BY  IDX-HOLDER.
001670         03  WKS-HOLDER-PUNTERO    PIC 9(04) COMP.
001680     02  FILLER                    PIC X(05) VALUE SPACES.
001690
001700******************************************************************
001710*           I N D I C E S   D E   T R A B A J O   ( 7 7 )        *
001720******************************************************************
001730 77  WKS-I                        PIC 9(04) COMP VALUE 0.
001740 77  WKS-J                        PIC 9(04) COMP VALUE 0.
001750 77  WKS-TEMP-PUNTERO             PIC 9(04) COMP VALUE 0.
001760******************************************************************
001770 01  WKS-VARIABLES-TRABAJO.
001780     02  WKS-STOCK-ID-PAGO         PIC 9(04) VALUE 0.
001790     02  WKS-PRECIO-ACCION         PIC S9(07)V99 VALUE 0.
001800     02  WKS-DIVIDENDO-CASH        PIC S9(09)V99 VALUE 0.
001810     02  WKS-ACCIONES-ENTERAS      PIC S9(07) VALUE 0.
001820     02  WKS-RESIDUO-CASH          PIC S9(09)V99 VALUE 0.
001830     02  WKS-FRACCION-ACUM-TOT     PIC S9(07)V9999 VALUE 0.
001840     02  WKS-FRACCION-UNA          PIC S9(07)V9999 VALUE 0.
001850     02  WKS-CARRY-ANTERIOR        PIC S9(07)V9999 VALUE 0.
001860     02  WKS-CARRY-NUEVO           PIC S9(07)V9999 VALUE 0.
001870     02  WKS-DIFERENCIA-TECHO      PIC S9(07)V9999 VALUE 0.
001880     02  WKS-DIFERENCIA-ENTERA     PIC S9(07) VALUE 0.
001890     02  WKS-DIFERENCIA-RESIDUO    PIC S9(07)V9999 VALUE 0.
001900     02  WKS-COSTO-TOTAL           PIC S9(09)V99 VALUE 0.
001910     02  WKS-SHARES-OWNED-ANTES    PIC S9(07)V9999 VALUE 0.
001920     02  WKS-ACB-ANTES             PIC S9(07)V99 VALUE 0.
001930     02  WKS-ACB-NUEVO             PIC S9(07)V99 VALUE 0.
001940     02  FILLER                    PIC X(05) VALUE SPACES.
001950
001960 PROCEDURE DIVISION.
001970 000-PRINCIPAL SECTION.
001980     ACCEPT WKS-FECHA-PROCESO FROM DATE
001990     PERFORM 100-ABRIR-ARCHIVOS
002000     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
002010     PERFORM 150-LEE-TRANSACCION-DIVIDENDO
002020     IF DV-ES-VALIDA
002030        PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
002040        PERFORM 250-VALIDA-ACCION-Y-LOCALIZA
002050        IF ACCION-EXISTE
002060           PERFORM 260-ARMA-TABLA-TENEDORES
002070           PERFORM 270-ORDENA-TABLA-TENEDORES
002080           PERFORM 300-PROCESA-TENEDORES THRU
002090                   300-PROCESA-TENEDORES-E
002100                   VARYING IDX-HOLDER FROM 1 BY 1
002110                   UNTIL IDX-HOLDER > WKS-HOLDER-OCCURS
002120           PERFORM 400-ACTUALIZA-ARRASTRE
002130           PERFORM 900-REESCRIBE-MAESTROS
002140        ELSE
002150           DISPLAY 'CIDIVID, CORRIDA ABANDONADA, LA ACCION '
002160                   'NO EXISTE: ' DV-STOCK-SYMBOL
002170        END-IF
002180     ELSE
002190        DISPLAY 'CIDIVID, CORRIDA ABANDONADA, TRANSACCION DE '
002200                'DIVIDENDO INVALIDA'
002210     END-IF
002220     PERFORM XXX-CIERRA-ARCHIVOS
002230     STOP RUN.
002240 000-PRINCIPAL-E. EXIT.
002250
002260 100-ABRIR-ARCHIVOS SECTION.
002270     MOVE 'CIDIVID' TO PROGRAMA
002280     OPEN INPUT CIACTM CISTKM CIACSM CIDVCM CIDVTX.
002290 100-ABRIR-ARCHIVOS-E. EXIT.
002300
002310 110-VERIFICAR-INTEGRIDAD-FS SECTION.
002320     IF FS-CIACTM NOT EQUAL 0 AND 97
002330        MOVE 'CIACTM' TO ARCHIVO
002340        PERFORM 190-FALLA-APERTURA
002350     END-IF
002360     IF FS-CISTKM NOT EQUAL 0 AND 97
002370        MOVE 'CISTKM' TO ARCHIVO
002380        PERFORM 190-FALLA-APERTURA
002390     END-IF
002400     IF FS-CIACSM NOT EQUAL 0 AND 97
002410        MOVE 'CIACSM' TO ARCHIVO
002420        PERFORM 190-FALLA-APERTURA
002430     END-IF
002440     IF FS-CIDVCM NOT EQUAL 0 AND 97
002450        MOVE 'CIDVCM' TO ARCHIVO
002460        PERFORM 190-FALLA-APERTURA
002470     END-IF
002480     IF FS-CIDVTX NOT EQUAL 0 AND 97
002490        MOVE 'CIDVTX' TO ARCHIVO
002500        PERFORM 190-FALLA-APERTURA
002510     END-IF.
002520 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
002530
002540 190-FALLA-APERTURA SECTION.
002550     MOVE 'OPEN'  TO ACCION
002560     MOVE SPACES  TO LLAVE
002570     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002580                           FS-CIDVTX, FSE-NULA
002590     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ' ARCHIVO ' <<<'
002600             UPON CONSOLE
002610     MOVE 91 TO RETURN-CODE
002620     STOP RUN.
002630 190-FALLA-APERTURA-E. EXIT.
002640
002650******************************************************************
002660*  LA TRANSACCION DE DIVIDENDO ES UN SOLO REGISTRO POR CORRIDA   *
002670******************************************************************
002680 150-LEE-TRANSACCION-DIVIDENDO SECTION.
002690     MOVE 0 TO WKS-DV-VALIDA
002700     READ CIDVTX
002710       AT END
002720          DISPLAY 'CIDIVID, ARCHIVO DE DIVIDENDO VACIO'
002730       NOT AT END
002740          IF DV-STOCK-SYMBOL NOT EQUAL SPACES AND
002750             DV-PER-SHARE >= 0
002760             MOVE 1 TO WKS-DV-VALIDA
002770          END-IF
002780     END-READ.
002790 150-LEE-TRANSACCION-DIVIDENDO-E. EXIT.
002800
002810 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
002820     PERFORM 210-CARGA-ACCOUNT THRU 210-CARGA-ACCOUNT-E
002830             UNTIL FS-CIACTM = 10
002840     PERFORM 220-CARGA-STOCK   THRU 220-CARGA-STOCK-E
002850             UNTIL FS-CISTKM = 10
002860     PERFORM 230-CARGA-ACCTSTOCK THRU 230-CARGA-ACCTSTOCK-E
002870             UNTIL FS-CIACSM = 10
002880     PERFORM 240-CARGA-DIVCARRY THRU 240-CARGA-DIVCARRY-E
002890             UNTIL FS-CIDVCM = 10.
002900 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
002910
002920 210-CARGA-ACCOUNT SECTION.
002930     READ CIACTM
002940       AT END
002950          MOVE 10 TO FS-CIACTM
002960       NOT AT END
002970          ADD 1 TO WKS-ACCOUNT-OCCURS
002980          SET IDX-ACCOUNT TO WKS-ACCOUNT-OCCURS
002990          MOVE ACCOUNT-ID         TO
003000               WKS-ACCOUNT-ID        (IDX-ACCOUNT)
003010          MOVE ACCT-CLIENT-ID     TO
003020               WKS-ACCT-CLIENT-ID    (IDX-ACCOUNT)
003030          MOVE ACCT-ADVISOR-ID    TO
003040               WKS-ACCT-ADVISOR-ID   (IDX-ACCOUNT)
003050          MOVE ACCT-NAME          TO
003060               WKS-ACCT-NAME         (IDX-ACCOUNT)
003070          MOVE ACCT-PROFILE-NAME  TO
003080               WKS-ACCT-PROFILE-NAME (IDX-ACCOUNT)
003090          MOVE ACCT-REINVEST      TO
003100               WKS-ACCT-REINVEST     (IDX-ACCOUNT)
003110          MOVE ACCT-CASH-BALANCE  TO
003120               WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT)
003130     END-READ.
003140 210-CARGA-ACCOUNT-E. EXIT.
003150
003160 220-CARGA-STOCK SECTION.
003170     READ CISTKM
003180       AT END
003190          MOVE 10 TO FS-CISTKM
003200       NOT AT END
003210          ADD 1 TO WKS-STOCK-OCCURS
003220          SET IDX-STOCK TO WKS-STOCK-OCCURS
003230          MOVE STOCK-SYMBOL     TO WKS-STOCK-SYMBOL    (IDX-STOCK)
003240          MOVE STOCK-ID         TO WKS-STOCK-ID        (IDX-STOCK)
003250          MOVE COMPANY-NAME     TO WKS-COMPANY-NAME    (IDX-STOCK)
003260          MOVE STOCK-SECTOR-ID  TO WKS-STOCK-SECTOR-ID (IDX-STOCK)
003270          MOVE CURRENT-PRICE    TO WKS-CURRENT-PRICE   (IDX-STOCK)
003280     END-READ.
003290 220-CARGA-STOCK-E. EXIT.
003300
003310 230-CARGA-ACCTSTOCK SECTION.
003320     READ CIACSM
003330       AT END
003340          MOVE 10 TO FS-CIACSM
003350       NOT AT END
003360          ADD 1 TO WKS-ACCTSTOCK-OCCURS
003370          SET IDX-ACCTSTOCK TO WKS-ACCTSTOCK-OCCURS
003380          MOVE AS-ACCOUNT-ID   TO
003390               WKS-AS-ACCOUNT-ID   (IDX-ACCTSTOCK)
003400          MOVE AS-STOCK-SYMBOL TO
003410               WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
003420          MOVE AS-SHARES-OWNED TO
003430               WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
003440          MOVE AS-ACB          TO
003450               WKS-AS-ACB          (IDX-ACCTSTOCK)
003460     END-READ.
003470 230-CARGA-ACCTSTOCK-E. EXIT.
003480
003490 240-CARGA-DIVCARRY SECTION.
003500     READ CIDVCM
003510       AT END
003520          MOVE 10 TO FS-CIDVCM
003530       NOT AT END
003540          ADD 1 TO WKS-DIVCARRY-OCCURS
003550          SET IDX-DIVCARRY TO WKS-DIVCARRY-OCCURS
003560          MOVE DC-STOCK-ID     TO
003570               WKS-DC-STOCK-ID     (IDX-DIVCARRY)
003580          MOVE DC-SHARES-OWNED TO
003590               WKS-DC-SHARES-OWNED (IDX-DIVCARRY)
003600     END-READ.
003610 240-CARGA-DIVCARRY-E. EXIT.
003620
003630******************************************************************
003640*  VALIDA QUE LA ACCION DEL DIVIDENDO EXISTA Y GUARDA SU PRECIO  *
003650******************************************************************
003660 250-VALIDA-ACCION-Y-LOCALIZA SECTION.
003670     MOVE 0 TO WKS-ACCION-OK
003680     SET IDX-STOCK TO 1
003690     SEARCH WKS-TABLA-STOCK
003700        AT END CONTINUE
003710        WHEN WKS-STOCK-SYMBOL (IDX-STOCK) = DV-STOCK-SYMBOL
003720           MOVE 1 TO WKS-ACCION-OK
003730           MOVE WKS-STOCK-ID      (IDX-STOCK) TO
003740                WKS-STOCK-ID-PAGO
003750           MOVE WKS-CURRENT-PRICE (IDX-STOCK) TO
003760                WKS-PRECIO-ACCION
003770     END-SEARCH.
003780 250-VALIDA-ACCION-Y-LOCALIZA-E. EXIT.
003790
003800******************************************************************
003810*  RECOLECTA LOS PUNTEROS DE LOS TENEDORES DE LA ACCION          *
003820******************************************************************
003830 260-ARMA-TABLA-TENEDORES SECTION.
003840     PERFORM 265-EVALUA-TENENCIA THRU 265-EVALUA-TENENCIA-E
003850             VARYING IDX-ACCTSTOCK FROM 1 BY 1
003860             UNTIL IDX-ACCTSTOCK > WKS-ACCTSTOCK-OCCURS.
003870 260-ARMA-TABLA-TENEDORES-E. EXIT.
003880
003890 265-EVALUA-TENENCIA SECTION.
003900     IF WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK) =
003910        DV-STOCK-SYMBOL
003920        ADD 1 TO WKS-HOLDER-OCCURS
003930        SET IDX-HOLDER TO WKS-HOLDER-OCCURS
003940        MOVE IDX-ACCTSTOCK TO
003950             WKS-HOLDER-PUNTERO (IDX-HOLDER)
003960     END-IF.
003970 265-EVALUA-TENENCIA-E. EXIT.
003980
003990******************************************************************
004000*  ORDENA LOS TENEDORES EN SECUENCIA DE NUMERO DE CUENTA         *
004010*  (METODO DE LA BURBUJA, EL VOLUMEN POR ACCION ES PEQUENO)      *
004020******************************************************************
004030 270-ORDENA-TABLA-TENEDORES SECTION.
004040     IF WKS-HOLDER-OCCURS > 1
004050        PERFORM 272-PASADA-BURBUJA THRU 272-PASADA-BURBUJA-E
004060                VARYING WKS-I FROM 1 BY 1
004070                UNTIL WKS-I > WKS-HOLDER-OCCURS - 1
004080     END-IF.
004090 270-ORDENA-TABLA-TENEDORES-E. EXIT.
004100
004110 272-PASADA-BURBUJA SECTION.
004120     PERFORM 274-COMPARA-Y-CAMBIA THRU 274-COMPARA-Y-CAMBIA-E
004130             VARYING WKS-J FROM 1 BY 1
004140             UNTIL WKS-J > WKS-HOLDER-OCCURS - WKS-I.
004150 272-PASADA-BURBUJA-E. EXIT.
004160
004170 274-COMPARA-Y-CAMBIA SECTION.
004180     SET IDX-HOLDER TO WKS-J
004190     SET IDX-ACCTSTOCK TO
004200         WKS-HOLDER-PUNTERO (IDX-HOLDER)
004210     MOVE WKS-AS-ACCOUNT-ID (IDX-ACCTSTOCK) TO
004220          WKS-LLAVE-ACCOUNT-ID
004230     SET IDX-HOLDER TO WKS-J
004240     ADD 1 TO IDX-HOLDER
004250     SET IDX-ACCTSTOCK TO
004260         WKS-HOLDER-PUNTERO (IDX-HOLDER)
004270     IF WKS-LLAVE-ACCOUNT-ID >
004280        WKS-AS-ACCOUNT-ID (IDX-ACCTSTOCK)
004290        SET IDX-HOLDER TO WKS-J
004300        MOVE WKS-HOLDER-PUNTERO (IDX-HOLDER) TO
004310             WKS-TEMP-PUNTERO
004320        ADD 1 TO IDX-HOLDER
004330        MOVE WKS-HOLDER-PUNTERO (IDX-HOLDER) TO
004340             WKS-HOLDER-PUNTERO (WKS-J)
004350        MOVE WKS-TEMP-PUNTERO TO
004360             WKS-HOLDER-PUNTERO (IDX-HOLDER)
004370     END-IF.
004380 274-COMPARA-Y-CAMBIA-E. EXIT.
004390
004400******************************************************************
004410*  PROCESA CADA TENEDOR EN ORDEN DE NUMERO DE CUENTA             *
004420******************************************************************
004430 300-PROCESA-TENEDORES SECTION.
004440     SET IDX-ACCTSTOCK TO WKS-HOLDER-PUNTERO (IDX-HOLDER)
004450     SET IDX-ACCOUNT TO 1
004460     SEARCH ALL WKS-TABLA-ACCOUNT
004470        AT END CONTINUE
004480        WHEN WKS-ACCOUNT-ID (IDX-ACCOUNT) =
004490             WKS-AS-ACCOUNT-ID (IDX-ACCTSTOCK)
004500           CONTINUE
004510     END-SEARCH
004520     COMPUTE WKS-DIVIDENDO-CASH ROUNDED =
004530             WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) *
004540             DV-PER-SHARE
004550     IF WKS-ACCT-REINVEST (IDX-ACCOUNT) = 'Y'
004560        DIVIDE WKS-DIVIDENDO-CASH BY WKS-PRECIO-ACCION
004570               GIVING WKS-ACCIONES-ENTERAS
004580               REMAINDER WKS-RESIDUO-CASH
004590        COMPUTE WKS-FRACCION-UNA ROUNDED =
004600                WKS-RESIDUO-CASH / WKS-PRECIO-ACCION
004610        ADD WKS-FRACCION-UNA TO WKS-FRACCION-ACUM-TOT
004620        IF WKS-ACCIONES-ENTERAS > 0
004630           COMPUTE WKS-COSTO-TOTAL ROUNDED =
004640                   WKS-ACCIONES-ENTERAS * WKS-PRECIO-ACCION
004650           MOVE WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) TO
004660                WKS-SHARES-OWNED-ANTES
004670           MOVE WKS-AS-ACB          (IDX-ACCTSTOCK) TO
004680                WKS-ACB-ANTES
004690           ADD WKS-ACCIONES-ENTERAS TO
004700               WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
004710           IF WKS-SHARES-OWNED-ANTES = 0
004720              MOVE WKS-PRECIO-ACCION TO WKS-ACB-NUEVO
004730           ELSE
004740              COMPUTE WKS-ACB-NUEVO ROUNDED =
004750                      (WKS-ACB-ANTES * WKS-SHARES-OWNED-ANTES +
004760                       WKS-COSTO-TOTAL) /
004770                       WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
004780           END-IF
004790           MOVE WKS-ACB-NUEVO TO WKS-AS-ACB (IDX-ACCTSTOCK)
004800           SUBTRACT WKS-COSTO-TOTAL FROM
004810                    WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT)
004820        END-IF
004830     ELSE
004840        ADD WKS-DIVIDENDO-CASH TO
004850            WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT)
004860     END-IF.
004870 300-PROCESA-TENEDORES-E. EXIT.
004880
004890******************************************************************
004900*  ARRASTRE FRACCIONARIO DE LA CASA DE BOLSA SOBRE LA ACCION     *
004910******************************************************************
004920 400-ACTUALIZA-ARRASTRE SECTION.
004930     MOVE 0 TO WKS-CARRY-OK
004940     SET IDX-DIVCARRY TO 1
004950     SEARCH ALL WKS-TABLA-DIVCARRY
004960        AT END CONTINUE
004970        WHEN WKS-DC-STOCK-ID (IDX-DIVCARRY) = WKS-STOCK-ID-PAGO
004980           MOVE 1 TO WKS-CARRY-OK
004990     END-SEARCH
005000     IF NOT CARRY-EXISTE
005010        ADD 1 TO WKS-DIVCARRY-OCCURS
005020        SET IDX-DIVCARRY TO WKS-DIVCARRY-OCCURS
005030        MOVE WKS-STOCK-ID-PAGO TO WKS-DC-STOCK-ID (IDX-DIVCARRY)
005040        MOVE 0                 TO WKS-DC-SHARES-OWNED
005050                                   (IDX-DIVCARRY)
005060     END-IF
005070     MOVE WKS-DC-SHARES-OWNED (IDX-DIVCARRY) TO
005080          WKS-CARRY-ANTERIOR
005090     IF WKS-CARRY-ANTERIOR > WKS-FRACCION-ACUM-TOT
005100        COMPUTE WKS-CARRY-NUEVO =
005110                WKS-CARRY-ANTERIOR - WKS-FRACCION-ACUM-TOT
005120        MOVE 0 TO WKS-DIFERENCIA-ENTERA
005130     ELSE
005140        COMPUTE WKS-DIFERENCIA-RESIDUO =
005150                WKS-FRACCION-ACUM-TOT - WKS-CARRY-ANTERIOR
005160        DIVIDE WKS-DIFERENCIA-RESIDUO BY 1
005170               GIVING WKS-DIFERENCIA-ENTERA
005180               REMAINDER WKS-DIFERENCIA-TECHO
005190        IF WKS-DIFERENCIA-TECHO > 0
005200           ADD 1 TO WKS-DIFERENCIA-ENTERA
005210        END-IF
005220        COMPUTE WKS-CARRY-NUEVO =
005230                (WKS-CARRY-ANTERIOR + WKS-DIFERENCIA-ENTERA) -
005240                WKS-FRACCION-ACUM-TOT
005250     END-IF
005260     MOVE WKS-CARRY-NUEVO TO WKS-DC-SHARES-OWNED (IDX-DIVCARRY)
005270     MOVE WKS-DIFERENCIA-ENTERA TO WKS-EDICION-ENTERO
005280     DISPLAY 'CIDIVID, DIFERENCIA DE TECHO EMITIDA DESDE EL '
005290             'ARRASTRE: ' WKS-EDICION-DIGITOS
005300             ' ACCIONES DE ' DV-STOCK-SYMBOL.
005310 400-ACTUALIZA-ARRASTRE-E. EXIT.
005320
005330******************************************************************
005340*         R E E S C R I T U R A   D E   M A E S T R O S          *
005350******************************************************************
005360 900-REESCRIBE-MAESTROS SECTION.
005370     CLOSE CIACTM CIACSM CIDVCM
005380     OPEN OUTPUT CIACTM CIACSM CIDVCM
005390     PERFORM 910-GRABA-ACCOUNT THRU 910-GRABA-ACCOUNT-E
005400             VARYING IDX-ACCOUNT FROM 1 BY 1
005410             UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS
005420     PERFORM 920-GRABA-ACCTSTOCK THRU 920-GRABA-ACCTSTOCK-E
005430             VARYING IDX-ACCTSTOCK FROM 1 BY 1
005440             UNTIL IDX-ACCTSTOCK > WKS-ACCTSTOCK-OCCURS
005450     PERFORM 930-GRABA-DIVCARRY THRU 930-GRABA-DIVCARRY-E
005460             VARYING IDX-DIVCARRY FROM 1 BY 1
005470             UNTIL IDX-DIVCARRY > WKS-DIVCARRY-OCCURS.
005480 900-REESCRIBE-MAESTROS-E. EXIT.
005490
005500 910-GRABA-ACCOUNT SECTION.
005510     MOVE WKS-ACCOUNT-ID        (IDX-ACCOUNT) TO ACCOUNT-ID
005520     MOVE WKS-ACCT-CLIENT-ID    (IDX-ACCOUNT) TO
005530          ACCT-CLIENT-ID
005540     MOVE WKS-ACCT-ADVISOR-ID   (IDX-ACCOUNT) TO
005550          ACCT-ADVISOR-ID
005560     MOVE WKS-ACCT-NAME         (IDX-ACCOUNT) TO ACCT-NAME
005570     MOVE WKS-ACCT-PROFILE-NAME (IDX-ACCOUNT) TO
005580          ACCT-PROFILE-NAME
005590     MOVE WKS-ACCT-REINVEST     (IDX-ACCOUNT) TO
005600          ACCT-REINVEST
005610     MOVE WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT) TO
005620          ACCT-CASH-BALANCE
005630     MOVE 'A'                               TO ACCT-STATUS
005640     MOVE WKS-FECHA-PROCESO                 TO
005650          ACCT-FECHA-ULT-MTTO
005660     WRITE ACCOUNT-MASTER-REC.
005670 910-GRABA-ACCOUNT-E. EXIT.
005680
005690 920-GRABA-ACCTSTOCK SECTION.
005700     MOVE WKS-AS-ACCOUNT-ID   (IDX-ACCTSTOCK) TO
005710          AS-ACCOUNT-ID
005720     MOVE WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK) TO
005730          AS-STOCK-SYMBOL
005740     MOVE WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) TO
005750          AS-SHARES-OWNED
005760     MOVE WKS-AS-ACB          (IDX-ACCTSTOCK) TO AS-ACB
005770     MOVE WKS-FECHA-PROCESO              TO
005780          AS-FECHA-ULT-MTTO
005790     WRITE ACCOUNT-STOCK-REC.
005800 920-GRABA-ACCTSTOCK-E. EXIT.
005810
005820 930-GRABA-DIVCARRY SECTION.
005830     MOVE WKS-DC-STOCK-ID     (IDX-DIVCARRY) TO DC-STOCK-ID
005840     MOVE WKS-DC-SHARES-OWNED (IDX-DIVCARRY) TO
005850          DC-SHARES-OWNED
005860     MOVE WKS-FECHA-PROCESO              TO
005870          DC-FECHA-ULT-MTTO
005880     WRITE DIVIDEND-CARRY-REC.
005890 930-GRABA-DIVCARRY-E. EXIT.
005900
005910 XXX-CIERRA-ARCHIVOS SECTION.
005920     CLOSE CIACTM CISTKM CIACSM CIDVCM CIDVTX.
005930 XXX-CIERRA-ARCHIVOS-E. EXIT.
