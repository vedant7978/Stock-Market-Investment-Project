000010******************************************************************
000020* COPYBOOK    : CISTOCK                                          *
000030* DESCRIPCION : LAYOUT MAESTRO DE ACCIONES (STOCK-MASTER)         *
000040*             : LLAVE UNICA POR SIMBOLO DE COTIZACION             *
000050* PROGRAMAS   : CIMAINT, CITRADE, CIDIVID, CIVALRP, CISECRP,      *
000060*             : CIRECOM, CICLUST                                  *
000070******************************************************************
000080*    2024-02-06  PEDR  TKT-55001  VERSION INICIAL DEL LAYOUT
000090*    2024-03-18  PEDR  TKT-55009  SE AGREGA FK A SECTOR Y PRECIO
000100*    2024-08-02  JORH  TKT-55026  SE AMPLIA EL LAYOUT CON BANDERA
000110*                                 DE ESTADO, FECHA DE ULTIMO
000120*                                 CAMBIO DE PRECIO Y VISTA CORTA
000130*                                 DE LA RAZON SOCIAL
000140******************************************************************
000150 01  STOCK-MASTER-REC.
000160     05  STOCK-SYMBOL               PIC X(10).
000170     05  STOCK-ID                   PIC 9(04).
000180     05  COMPANY-NAME               PIC X(30).
000190     05  COMPANY-NAME-R REDEFINES COMPANY-NAME.
000200         10  COMPANY-NOMBRE-CORTO   PIC X(15).
000210         10  FILLER                 PIC X(15).
000220     05  STOCK-SECTOR-ID            PIC 9(04).
000230     05  CURRENT-PRICE              PIC S9(7)V99.
000240     05  STOCK-STATUS               PIC X(01).
000250         88  STOCK-ACTIVO                   VALUE 'A'.
000260         88  STOCK-INACTIVO                 VALUE 'I'.
000270     05  STOCK-FECHA-ULT-PRECIO     PIC 9(08).
000280     05  STOCK-FECHA-ULT-PRECIO-R REDEFINES STOCK-FECHA-ULT-PRECIO.
000290         10  STOCK-ULT-PRECIO-ANIO  PIC 9(04).
000300         10  STOCK-ULT-PRECIO-MES   PIC 9(02).
000310         10  STOCK-ULT-PRECIO-DIA   PIC 9(02).
000320     05  FILLER                     PIC X(06).
