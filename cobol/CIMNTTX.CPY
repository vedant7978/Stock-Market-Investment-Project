000010******************************************************************
000020* COPYBOOK    : CIMNTTX                                          *
000030* DESCRIPCION : TRANSACCION UNICA DE MANTENIMIENTO DE MAESTROS    *
000040*             : (SECTOR, ACCION, PRECIO, PERFIL, ASESOR, CLIENTE, *
000050*             : CUENTA, CAMBIO DE ASESOR). EL AREA DE DETALLE SE  *
000060*             : REDEFINE SEGUN MNT-ACTION-CODE                    *
000070* PROGRAMAS   : CIMAINT                                           *
000080******************************************************************
000090*    2024-02-22  PEDR  TKT-55010  VERSION INICIAL DEL LAYOUT
000100*    2024-03-30  PEDR  TKT-55013  SE AGREGA VARIANTE DE PRECIO
000110*    2024-04-15  PEDR  TKT-55016  SE AGREGA VARIANTE CAMBIO ASESOR
000120******************************************************************
000130 01  MAINT-TRANSACTION-REC.
000140     05  MNT-ACTION-CODE            PIC X(01).
000150         88  MNT-DEFINE-SECTOR              VALUE 'S'.
000160         88  MNT-DEFINE-STOCK               VALUE 'K'.
000170         88  MNT-SET-PRICE                  VALUE 'P'.
000180         88  MNT-DEFINE-PROFILE             VALUE 'F'.
000190         88  MNT-ADD-ADVISOR                VALUE 'A'.
000200         88  MNT-ADD-CLIENT                 VALUE 'C'.
000210         88  MNT-CREATE-ACCOUNT             VALUE 'N'.
000220         88  MNT-CHANGE-ADVISOR             VALUE 'H'.
000230     05  MNT-DETALLE                PIC X(60).
000240     05  FILLER                     PIC X(01).
000250*--> VARIANTE S = ALTA DE SECTOR
000260 01  MNT-DETALLE-SECTOR REDEFINES MAINT-TRANSACTION-REC.
000270     05  FILLER                     PIC X(01).
000280     05  MNT-SECTOR-NAME            PIC X(30).
000290     05  FILLER                     PIC X(31).
000300*--> VARIANTE K = ALTA DE ACCION
000310 01  MNT-DETALLE-STOCK REDEFINES MAINT-TRANSACTION-REC.
000320     05  FILLER                     PIC X(01).
000330     05  MNT-STOCK-SYMBOL           PIC X(10).
000340     05  MNT-COMPANY-NAME           PIC X(30).
000350     05  MNT-STOCK-SECTOR-NAME      PIC X(20).
000360     05  FILLER                     PIC X(01).
000370*--> VARIANTE P = FIJA PRECIO DE ACCION
000380 01  MNT-DETALLE-PRICE REDEFINES MAINT-TRANSACTION-REC.
000390     05  FILLER                     PIC X(01).
000400     05  MNT-PRICE-STOCK-SYMBOL     PIC X(10).
000410     05  MNT-PRICE-AMOUNT           PIC S9(7)V99.
000420     05  FILLER                     PIC X(42).
000430*--> VARIANTE F = DEFINE PERFIL CON PESOS POR SECTOR
000440 01  MNT-DETALLE-PROFILE REDEFINES MAINT-TRANSACTION-REC.
000450     05  FILLER                     PIC X(01).
000460     05  MNT-PROFILE-NAME           PIC X(20).
000470     05  MNT-PROFILE-SECTORS OCCURS 4 TIMES.
000480         10  MNT-PS-SECTOR-NAME     PIC X(05).
000490         10  MNT-PS-PERCENTAGE      PIC S9(03).
000500     05  FILLER                     PIC X(09).
000510*--> VARIANTE A = ALTA DE ASESOR
000520 01  MNT-DETALLE-ADVISOR REDEFINES MAINT-TRANSACTION-REC.
000530     05  FILLER                     PIC X(01).
000540     05  MNT-ADVISOR-NAME           PIC X(30).
000550     05  FILLER                     PIC X(31).
000560*--> VARIANTE C = ALTA DE CLIENTE
000570 01  MNT-DETALLE-CLIENT REDEFINES MAINT-TRANSACTION-REC.
000580     05  FILLER                     PIC X(01).
000590     05  MNT-CLIENT-NAME            PIC X(30).
000600     05  FILLER                     PIC X(31).
000610*--> VARIANTE N = CREACION DE CUENTA
000620 01  MNT-DETALLE-ACCOUNT REDEFINES MAINT-TRANSACTION-REC.
000630     05  FILLER                     PIC X(01).
000640     05  MNT-ACCT-CLIENT-ID         PIC 9(04).
000650     05  MNT-ACCT-ADVISOR-ID        PIC 9(04).
000660     05  MNT-ACCT-NAME              PIC X(30).
000670     05  MNT-ACCT-PROFILE-NAME      PIC X(20).
000680     05  MNT-ACCT-REINVEST          PIC X(01).
000690     05  FILLER                     PIC X(02).
000700*--> VARIANTE H = CAMBIO DE ASESOR DE UNA CUENTA
000710 01  MNT-DETALLE-CHGADV REDEFINES MAINT-TRANSACTION-REC.
000720     05  FILLER                     PIC X(01).
000730     05  MNT-CHG-ACCOUNT-ID         PIC 9(04).
000740     05  MNT-CHG-NEW-ADVISOR-ID     PIC 9(04).
000750     05  FILLER                     PIC X(53).
