000010******************************************************************
000020* FECHA       : 01/03/2024                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : CASA DE BOLSA / CUENTAS DE INVERSION             *
000050* PROGRAMA    : CIVALRP                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : VALUACION DE CUENTAS, VALUACION DE CARTERA DE    *
000080*             : ASESOR Y GANANCIA DEL INVERSIONISTA. UNA         *
000090*             : PETICION POR REGISTRO DE CIVALRQ.                *
000100* ARCHIVOS    : CIACTM=C,CISTKM=C,CIACSM=C,CIADVM=C,CICLNM=C,    *
000110*             : CIVALRQ=C                                        *
000120* ACCION (ES) : A=VALOR DE CUENTA,V=VALOR CARTERA ASESOR,        *
000130*             : P=GANANCIA DEL INVERSIONISTA                     *
000140* INSTALADO   : 05/03/2024                                       *
000150* BPM/RATIONAL: 55011                                            *
000160* NOMBRE      : VALUACION Y GANANCIA DE CUENTAS                  *
000170******************************************************************
000180*              B I T A C O R A   D E   C A M B I O S             *
000190******************************************************************
000200*    2024-03-01  PEDR  TKT-55011  VERSION INICIAL, VALOR DE
000210*                                 CUENTA (TIPO A)
000220*    2024-03-06  PEDR  TKT-55011  SE AGREGA VALOR DE CARTERA
000230*                                 DEL ASESOR (TIPO V)
000240*    2024-03-10  PEDR  Y2K-0041   REVISION DE CAMPOS DE FECHA
000250*                                 DE PROCESO PARA EL NUEVO SIGLO
000260*    2024-03-15  JORH  TKT-55018  SE AGREGA GANANCIA DEL
000270*                                 INVERSIONISTA (TIPO P) CON
000280*                                 CORTE DE CONTROL POR CUENTA
000290*    2024-04-02  JORH  TKT-55022  SE ELIMINA CAMPO DE EDICION DE
000300*                                 CUENTA QUE NO SE UTILIZABA; LA
000310*                                 GANANCIA AHORA SE DESGLOSA EN
000320*                                 PESOS Y CENTAVOS PARA EL REPORTE
000330******************************************************************
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.                      CIVALRP.
000360 AUTHOR.                          ERICK RAMIREZ.
000370 INSTALLATION.                    CASA DE BOLSA - DEPTO SISTEMAS.
000380 DATE-WRITTEN.                    01/03/2024.
000390 DATE-COMPILED.                   01/03/2024.
000400 SECURITY.                        CONFIDENCIAL - USO INTERNO.
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470******************************************************************
000480*              A R C H I V O S   M A E S T R O S
000490******************************************************************
000500     SELECT CIACTM   ASSIGN TO CIACTM
000510            ORGANIZATION  IS SEQUENTIAL
000520            ACCESS MODE   IS SEQUENTIAL
000530            FILE STATUS   IS FS-CIACTM.
000540     SELECT CISTKM   ASSIGN TO CISTKM
000550            ORGANIZATION  IS SEQUENTIAL
000560            ACCESS MODE   IS SEQUENTIAL
000570            FILE STATUS   IS FS-CISTKM.
000580     SELECT CIACSM   ASSIGN TO CIACSM
000590            ORGANIZATION  IS SEQUENTIAL
000600            ACCESS MODE   IS SEQUENTIAL
000610            FILE STATUS   IS FS-CIACSM.
000620     SELECT CIADVM   ASSIGN TO CIADVM
000630            ORGANIZATION  IS SEQUENTIAL
000640            ACCESS MODE   IS SEQUENTIAL
000650            FILE STATUS   IS FS-CIADVM.
000660     SELECT CICLNM   ASSIGN TO CICLNM
000670            ORGANIZATION  IS SEQUENTIAL
000680            ACCESS MODE   IS SEQUENTIAL
000690            FILE STATUS   IS FS-CICLNM.
000700******************************************************************
000710*              A R C H I V O   D E   P E T I C I O N E S
000720******************************************************************
000730     SELECT CIVALRQ  ASSIGN TO CIVALRQ
000740            ORGANIZATION  IS SEQUENTIAL
000750            ACCESS MODE   IS SEQUENTIAL
000760            FILE STATUS   IS FS-CIVALRQ.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  CIACTM.
000810     COPY CIACCT.
000820 FD  CISTKM.
000830     COPY CISTOCK.
000840 FD  CIACSM.
000850     COPY CIACST.
000860 FD  CIADVM.
000870     COPY CIADVR.
000880 FD  CICLNM.
000890     COPY CICLNT.
000900 FD  CIVALRQ.
000910     COPY CIVALRQ.
000920
000930 WORKING-STORAGE SECTION.
000940******************************************************************
000950*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000960******************************************************************
000970 01  WKS-FS-STATUS.
000980     02  FS-CIACTM                 PIC 9(02) VALUE ZEROES.
000990     02  FS-CISTKM                 PIC 9(02) VALUE ZEROES.
001000     02  FS-CIACSM                 PIC 9(02) VALUE ZEROES.
001010     02  FS-CIADVM                 PIC 9(02) VALUE ZEROES.
001020     02  FS-CICLNM                 PIC 9(02) VALUE ZEROES.
001030     02  FS-CIVALRQ                PIC 9(02) VALUE ZEROES.
001040     02  PROGRAMA                  PIC X(08) VALUE SPACES.
001050     02  ARCHIVO                   PIC X(08) VALUE SPACES.
001060     02  ACCION                    PIC X(10) VALUE SPACES.
001070     02  LLAVE                     PIC X(32) VALUE SPACES.
001080     02  FSE-NULA.
001090         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
001100         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
001110         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
001120     02  FILLER                    PIC X(10) VALUE SPACES.
001130******************************************************************
001140*           F E C H A   D E   P R O C E S O   ( B A N N E R )    *
001150******************************************************************
001160 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.
001170 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
001180     02  WKS-ANIO-PROC             PIC 9(04).
001190     02  WKS-MES-PROC              PIC 9(02).
001200     02  WKS-DIA-PROC              PIC 9(02).
001210******************************************************************
001220*           B A N D E R A S   Y   C O N T A D O R E S            *
001230******************************************************************
001240 01  WKS-FLAGS.
001250     02  WKS-FIN-CIVALRQ           PIC 9(01) VALUE ZEROES.
001260         88  FIN-CIVALRQ                      VALUE 1.
001270     02  WKS-CUENTA-OK             PIC 9(01) VALUE ZEROES.
001280         88  CUENTA-EXISTE                     VALUE 1.
001290     02  WKS-ASESOR-OK             PIC 9(01) VALUE ZEROES.
001300         88  ASESOR-EXISTE                     VALUE 1.
001310     02  WKS-CLIENTE-OK            PIC 9(01) VALUE ZEROES.
001320         88  CLIENTE-EXISTE                    VALUE 1.
001330     02  FILLER                    PIC X(10) VALUE SPACES.
001340******************************************************************
001350*           C A M P O S   D E   V A L U A C I O N                *
001360******************************************************************
001370 77  WKS-VALOR-CUENTA              PIC S9(09)V99 VALUE ZEROES.
001380 77  WKS-VALOR-CARTERA             PIC S9(11)V99 VALUE ZEROES.
001390 01  WKS-GANANCIA-CUENTA           PIC S9(09)V99 VALUE ZEROES.
001400 01  WKS-GANANCIA-CUENTA-R REDEFINES WKS-GANANCIA-CUENTA.
001410     02  WKS-GANANCIA-PESOS        PIC S9(09).
001420     02  WKS-GANANCIA-CENTAVOS     PIC 9(02).
001430 77  WKS-MERCADO-RENGLON           PIC S9(09)V99 VALUE ZEROES.
001440******************************************************************
001450*           T A B L A S   E N   M E M O R I A                    *
001460******************************************************************
001470 01  WKS-OCCURS-CONTADORES.
001480     02  WKS-ACCOUNT-OCCURS        PIC 9(04) COMP VALUE 0.
001490     02  WKS-STOCK-OCCURS          PIC 9(04) COMP VALUE 0.
001500     02  WKS-ACCTSTOCK-OCCURS      PIC 9(04) COMP VALUE 0.
001510     02  WKS-ADVISOR-OCCURS        PIC 9(04) COMP VALUE 0.
001520     02  WKS-CLIENT-OCCURS         PIC 9(04) COMP VALUE 0.
001530     02  FILLER                    PIC X(10) VALUE SPACES.
001540
001550 01  WKS-TABLAS.
001560     02  WKS-TABLA-ACCOUNT OCCURS 1 TO 2000 TIMES
001570                         DEPENDING ON  WKS-ACCOUNT-OCCURS
001580                         ASCENDING KEY WKS-ACCOUNT-ID
001590                         INDEXED   BY  IDX-ACCOUNT.
001600         03  WKS-ACCOUNT-ID        PIC 9(04).
001610         03  WKS-ACCT-CLIENT-ID    PIC 9(04).
001620         03  WKS-ACCT-ADVISOR-ID   PIC 9(04).
001630         03  WKS-ACCT-CASH-BALANCE PIC S9(9)V99.
001640         03  WKS-ACCT-CASHBAL-R    REDEFINES
001650                                   WKS-ACCT-CASH-BALANCE
001660                                   PIC X(11).
001670     02  WKS-TABLA-STOCK OCCURS 1 TO 0500 TIMES
001680                         DEPENDING ON  WKS-STOCK-OCCURS
001690                         ASCENDING KEY WKS-STOCK-SYMBOL
001700                         INDEXED   BY  IDX-STOCK.
001710         03  WKS-STOCK-SYMBOL      PIC X(10).
001720         03  WKS-CURRENT-PRICE     PIC S9(7)V99.
001730     02  WKS-TABLA-ACCTSTOCK OCCURS 1 TO 4000 TIMES
001740                         DEPENDING ON  WKS-ACCTSTOCK-OCCURS
001750                         INDEXED   BY  IDX-ACCTSTOCK.
001760         03  WKS-AS-ACCOUNT-ID     PIC 9(04).
001770         03  WKS-AS-STOCK-SYMBOL   PIC X(10).
001780         03  WKS-AS-SHARES-OWNED   PIC S9(7)V9999.
001790         03  WKS-AS-ACB            PIC S9(7)V99.
001800     02  WKS-TABLA-ADVISOR OCCURS 1 TO 0200 TIMES
001810                         DEPENDING ON  WKS-ADVISOR-OCCURS
001820                         ASCENDING KEY WKS-ADVISOR-ID
001830                         INDEXED   BY  IDX-ADVISOR.
001840         03  WKS-ADVISOR-ID        PIC 9(04).
001850     02  WKS-TABLA-CLIENT OCCURS 1 TO 0500 TIMES
001860                         DEPENDING ON  WKS-CLIENT-OCCURS
001870                         ASCENDING KEY WKS-CLIENT-ID
001880                         INDEXED   BY  IDX-CLIENT.
001890         03  WKS-CLIENT-ID         PIC 9(04).
001900     02  FILLER                    PIC X(10) VALUE SPACES.
001910
001920 PROCEDURE DIVISION.
001930******************************************************************
001940*              P A R R A F O   P R I N C I P A L                 *
001950******************************************************************
001960 000-PRINCIPAL SECTION.
001970     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
001980     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
001990     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
002000             THRU 200-CARGAR-TABLAS-EN-MEMORIA-E
002010     PERFORM 300-PROCESA-PETICIONES THRU 300-PROCESA-PETICIONES-E
002020             UNTIL FIN-CIVALRQ
002030     PERFORM XXX-CIERRA-ARCHIVOS THRU XXX-CIERRA-ARCHIVOS-E
002040     STOP RUN.
002050
002060 100-ABRIR-ARCHIVOS SECTION.
002070     OPEN INPUT CIACTM CISTKM CIACSM CIADVM CICLNM CIVALRQ
002080     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
002090             THRU 110-VERIFICAR-INTEGRIDAD-FS-E.
002100 100-ABRIR-ARCHIVOS-E. EXIT.
002110
002120 110-VERIFICAR-INTEGRIDAD-FS SECTION.
002130     IF FS-CIACTM NOT = '00' OR FS-CISTKM  NOT = '00' OR
002140        FS-CIACSM NOT = '00' OR FS-CIADVM  NOT = '00' OR
002150        FS-CICLNM NOT = '00' OR FS-CIVALRQ NOT = '00'
002160        MOVE 'CIVALRP'  TO PROGRAMA
002170        MOVE 'APERTURA' TO ACCION
002180        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002190                               LLAVE, FS-CIACTM, FSE-NULA
002200        PERFORM 190-FALLA-APERTURA THRU 190-FALLA-APERTURA-E
002210     END-IF.
002220 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
002230
002240 190-FALLA-APERTURA SECTION.
002250     DISPLAY 'CIVALRP, ERROR DE APERTURA DE ARCHIVOS, SE ABORTA'
002260     MOVE 91 TO RETURN-CODE
002270     STOP RUN.
002280 190-FALLA-APERTURA-E. EXIT.
002290
002300******************************************************************
002310*     C A R G A   D E   M A E S T R O S   E N   M E M O R I A    *
002320******************************************************************
002330 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
002340     PERFORM 210-CARGA-ACCOUNT THRU 210-CARGA-ACCOUNT-E
002350     PERFORM 220-CARGA-STOCK THRU 220-CARGA-STOCK-E
002360     PERFORM 230-CARGA-ACCTSTOCK THRU 230-CARGA-ACCTSTOCK-E
002370     PERFORM 240-CARGA-ADVISOR THRU 240-CARGA-ADVISOR-E
002380     PERFORM 250-CARGA-CLIENT THRU 250-CARGA-CLIENT-E.
002390 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
002400
002410 210-CARGA-ACCOUNT SECTION.
002420     READ CIACTM
002430       AT END CONTINUE
002440       NOT AT END
002450          ADD 1 TO WKS-ACCOUNT-OCCURS
002460          SET IDX-ACCOUNT TO WKS-ACCOUNT-OCCURS
002470          MOVE ACCOUNT-ID        TO WKS-ACCOUNT-ID     (IDX-ACCOUNT)
002480          MOVE ACCT-CLIENT-ID    TO WKS-ACCT-CLIENT-ID (IDX-ACCOUNT)
002490          MOVE ACCT-ADVISOR-ID   TO WKS-ACCT-ADVISOR-ID(IDX-ACCOUNT)
002500          MOVE ACCT-CASH-BALANCE TO
002510               WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT)
002520          PERFORM 210-CARGA-ACCOUNT THRU 210-CARGA-ACCOUNT-E
002530     END-READ.
002540 210-CARGA-ACCOUNT-E. EXIT.
002550
002560 220-CARGA-STOCK SECTION.
002570     READ CISTKM
002580       AT END CONTINUE
002590       NOT AT END
002600          ADD 1 TO WKS-STOCK-OCCURS
002610          SET IDX-STOCK TO WKS-STOCK-OCCURS
002620          MOVE STOCK-SYMBOL  TO WKS-STOCK-SYMBOL  (IDX-STOCK)
002630          MOVE CURRENT-PRICE TO WKS-CURRENT-PRICE (IDX-STOCK)
002640          PERFORM 220-CARGA-STOCK THRU 220-CARGA-STOCK-E
002650     END-READ.
002660 220-CARGA-STOCK-E. EXIT.
002670
002680 230-CARGA-ACCTSTOCK SECTION.
002690     READ CIACSM
002700       AT END CONTINUE
002710       NOT AT END
002720          ADD 1 TO WKS-ACCTSTOCK-OCCURS
002730          SET IDX-ACCTSTOCK TO WKS-ACCTSTOCK-OCCURS
002740          MOVE AS-ACCOUNT-ID   TO
002750               WKS-AS-ACCOUNT-ID   (IDX-ACCTSTOCK)
002760          MOVE AS-STOCK-SYMBOL TO
002770               WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
002780          MOVE AS-SHARES-OWNED TO
002790               WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
002800          MOVE AS-ACB          TO
002810               WKS-AS-ACB          (IDX-ACCTSTOCK)
002820          PERFORM 230-CARGA-ACCTSTOCK THRU 230-CARGA-ACCTSTOCK-E
002830     END-READ.
002840 230-CARGA-ACCTSTOCK-E. EXIT.
002850
002860 240-CARGA-ADVISOR SECTION.
002870     READ CIADVM
002880       AT END CONTINUE
002890       NOT AT END
002900          ADD 1 TO WKS-ADVISOR-OCCURS
002910          SET IDX-ADVISOR TO WKS-ADVISOR-OCCURS
002920          MOVE ADVISOR-ID TO WKS-ADVISOR-ID (IDX-ADVISOR)
002930          PERFORM 240-CARGA-ADVISOR THRU 240-CARGA-ADVISOR-E
002940     END-READ.
002950 240-CARGA-ADVISOR-E. EXIT.
002960
002970 250-CARGA-CLIENT SECTION.
002980     READ CICLNM
002990       AT END CONTINUE
003000       NOT AT END
003010          ADD 1 TO WKS-CLIENT-OCCURS
003020          SET IDX-CLIENT TO WKS-CLIENT-OCCURS
003030          MOVE CLIENT-ID TO WKS-CLIENT-ID (IDX-CLIENT)
003040          PERFORM 250-CARGA-CLIENT THRU 250-CARGA-CLIENT-E
003050     END-READ.
003060 250-CARGA-CLIENT-E. EXIT.
003070
003080******************************************************************
003090*     D E S P A C H O   D E   P E T I C I O N E S                *
003100******************************************************************
003110 300-PROCESA-PETICIONES SECTION.
003120     READ CIVALRQ
003130       AT END
003140          MOVE 1 TO WKS-FIN-CIVALRQ
003150       NOT AT END
003160          EVALUATE TRUE
003170             WHEN VALRQ-ACCOUNT-VALUE
003180                PERFORM 310-VALOR-CUENTA-RPT
003190                        THRU 310-VALOR-CUENTA-RPT-E
003200             WHEN VALRQ-ADVISOR-VALUE
003210                PERFORM 320-VALOR-CARTERA-ASESOR
003220                        THRU 320-VALOR-CARTERA-ASESOR-E
003230             WHEN VALRQ-INVESTOR-PROFIT
003240                PERFORM 330-GANANCIA-INVERSIONISTA
003250                        THRU 330-GANANCIA-INVERSIONISTA-E
003260             WHEN OTHER
003270                DISPLAY 'CIVALRP, TIPO DE PETICION NO '
003280                        'RECONOCIDO: ' VALRQ-TYPE-CODE
003290          END-EVALUATE
003300     END-READ.
003310 300-PROCESA-PETICIONES-E. EXIT.
003320
003330******************************************************************
003340*  310 = VALOR DE UNA CUENTA (EFECTIVO + TENENCIAS A MERCADO)     *
003350******************************************************************
003360 310-VALOR-CUENTA-RPT SECTION.
003370     MOVE 0 TO WKS-CUENTA-OK
003380     SET IDX-ACCOUNT TO 1
003390     SEARCH ALL WKS-TABLA-ACCOUNT
003400        AT END CONTINUE
003410        WHEN WKS-ACCOUNT-ID (IDX-ACCOUNT) = VALRQ-KEY
003420           MOVE 1 TO WKS-CUENTA-OK
003430     END-SEARCH
003440     IF NOT CUENTA-EXISTE
003450        DISPLAY 'CIVALRP, CUENTA NO EXISTE: ' VALRQ-KEY
003460     ELSE
003470        PERFORM 312-CALCULA-VALOR-CUENTA
003480                THRU 312-CALCULA-VALOR-CUENTA-E
003490        DISPLAY 'CIVALRP, VALOR DE CUENTA ' VALRQ-KEY ' = '
003500                WKS-VALOR-CUENTA
003510     END-IF.
003520 310-VALOR-CUENTA-RPT-E. EXIT.
003530
003540******************************************************************
003550*  312 = SUMA EFECTIVO + (PRECIO X ACCIONES) DE UNA CUENTA        *
003560******************************************************************
003570 312-CALCULA-VALOR-CUENTA SECTION.
003580     MOVE WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT) TO WKS-VALOR-CUENTA
003590     SET IDX-ACCTSTOCK TO 1
003600     PERFORM 314-SUMA-TENENCIA THRU 314-SUMA-TENENCIA-E
003610             VARYING IDX-ACCTSTOCK FROM 1 BY 1
003620             UNTIL IDX-ACCTSTOCK > WKS-ACCTSTOCK-OCCURS.
003630 312-CALCULA-VALOR-CUENTA-E. EXIT.
003640
003650 314-SUMA-TENENCIA SECTION.
003660     IF WKS-AS-ACCOUNT-ID (IDX-ACCTSTOCK) = VALRQ-KEY
003670        SET IDX-STOCK TO 1
003680        SEARCH WKS-TABLA-STOCK
003690           AT END CONTINUE
003700           WHEN WKS-STOCK-SYMBOL (IDX-STOCK) =
003710                WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
003720              COMPUTE WKS-MERCADO-RENGLON =
003730                      WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) *
003740                      WKS-CURRENT-PRICE (IDX-STOCK)
003750              ADD WKS-MERCADO-RENGLON TO WKS-VALOR-CUENTA
003760        END-SEARCH
003770     END-IF.
003780 314-SUMA-TENENCIA-E. EXIT.
003790
003800******************************************************************
003810*  320 = VALOR DE CARTERA DE UN ASESOR (SUMA DE SUS CUENTAS)      *
003820******************************************************************
003830 320-VALOR-CARTERA-ASESOR SECTION.
003840     MOVE 0 TO WKS-ASESOR-OK
003850     SET IDX-ADVISOR TO 1
003860     SEARCH ALL WKS-TABLA-ADVISOR
003870        AT END CONTINUE
003880        WHEN WKS-ADVISOR-ID (IDX-ADVISOR) = VALRQ-KEY
003890           MOVE 1 TO WKS-ASESOR-OK
003900     END-SEARCH
003910     IF NOT ASESOR-EXISTE
003920        DISPLAY 'CIVALRP, ASESOR NO EXISTE: ' VALRQ-KEY
003930     ELSE
003940        MOVE 0 TO WKS-VALOR-CARTERA
003950        SET IDX-ACCOUNT TO 1
003960        PERFORM 322-ACUMULA-CARTERA THRU 322-ACUMULA-CARTERA-E
003970                VARYING IDX-ACCOUNT FROM 1 BY 1
003980                UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS
003990        DISPLAY 'CIVALRP, VALOR DE CARTERA DEL ASESOR '
004000                VALRQ-KEY ' = ' WKS-VALOR-CARTERA
004010     END-IF.
004020 320-VALOR-CARTERA-ASESOR-E. EXIT.
004030
004040 322-ACUMULA-CARTERA SECTION.
004050     IF WKS-ACCT-ADVISOR-ID (IDX-ACCOUNT) = VALRQ-KEY
004060        PERFORM 312-CALCULA-VALOR-CUENTA
004070                THRU 312-CALCULA-VALOR-CUENTA-E
004080        ADD WKS-VALOR-CUENTA TO WKS-VALOR-CARTERA
004090     END-IF.
004100 322-ACUMULA-CARTERA-E. EXIT.
004110
004120******************************************************************
004130*  330 = GANANCIA DEL INVERSIONISTA, CORTE DE CONTROL POR CUENTA  *
004140******************************************************************
004150 330-GANANCIA-INVERSIONISTA SECTION.
004160     MOVE 0 TO WKS-CLIENTE-OK
004170     SET IDX-CLIENT TO 1
004180     SEARCH ALL WKS-TABLA-CLIENT
004190        AT END CONTINUE
004200        WHEN WKS-CLIENT-ID (IDX-CLIENT) = VALRQ-KEY
004210           MOVE 1 TO WKS-CLIENTE-OK
004220     END-SEARCH
004230     IF NOT CLIENTE-EXISTE
004240        DISPLAY 'CIVALRP, CLIENTE NO EXISTE: ' VALRQ-KEY
004250     ELSE
004260        SET IDX-ACCOUNT TO 1
004270        PERFORM 332-CORTE-CUENTA-CLIENTE
004280                THRU 332-CORTE-CUENTA-CLIENTE-E
004290                VARYING IDX-ACCOUNT FROM 1 BY 1
004300                UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS
004310     END-IF.
004320 330-GANANCIA-INVERSIONISTA-E. EXIT.
004330
004340 332-CORTE-CUENTA-CLIENTE SECTION.
004350     IF WKS-ACCT-CLIENT-ID (IDX-ACCOUNT) = VALRQ-KEY
004360        MOVE 0 TO WKS-GANANCIA-CUENTA
004370        SET IDX-ACCTSTOCK TO 1
004380        PERFORM 334-SUMA-GANANCIA-TENENCIA
004390                THRU 334-SUMA-GANANCIA-TENENCIA-E
004400                VARYING IDX-ACCTSTOCK FROM 1 BY 1
004410                UNTIL IDX-ACCTSTOCK > WKS-ACCTSTOCK-OCCURS
004420        DISPLAY 'CIVALRP, GANANCIA DE CUENTA '
004430                WKS-ACCOUNT-ID (IDX-ACCOUNT) ' = '
004440                WKS-GANANCIA-PESOS '.' WKS-GANANCIA-CENTAVOS
004450     END-IF.
004460 332-CORTE-CUENTA-CLIENTE-E. EXIT.
004470
004480 334-SUMA-GANANCIA-TENENCIA SECTION.
004490     IF WKS-AS-ACCOUNT-ID (IDX-ACCTSTOCK) =
004500        WKS-ACCOUNT-ID (IDX-ACCOUNT)
004510        SET IDX-STOCK TO 1
004520        SEARCH WKS-TABLA-STOCK
004530           AT END CONTINUE
004540           WHEN WKS-STOCK-SYMBOL (IDX-STOCK) =
004550                WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
004560              COMPUTE WKS-MERCADO-RENGLON =
004570                 WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) *
004580                 (WKS-CURRENT-PRICE (IDX-STOCK) -
004590                  WKS-AS-ACB (IDX-ACCTSTOCK))
004600              ADD WKS-MERCADO-RENGLON TO WKS-GANANCIA-CUENTA
004610        END-SEARCH
004620     END-IF.
004630 334-SUMA-GANANCIA-TENENCIA-E. EXIT.
004640
004650 XXX-CIERRA-ARCHIVOS SECTION.
004660     CLOSE CIACTM CISTKM CIACSM CIADVM CICLNM CIVALRQ.
004670 XXX-CIERRA-ARCHIVOS-E. EXIT.
