000010******************************************************************
000020* COPYBOOK    : CIACST                                           *
000030* DESCRIPCION : LAYOUT DE TENENCIA CUENTA/ACCION (ACCOUNT-STOCK)  *
000040*             : ACCIONES EN PODER Y COSTO PROMEDIO (ACB)          *
000050* PROGRAMAS   : CITRADE, CIDIVID, CIVALRP, CISECRP, CIRECOM,      *
000060*             : CICLUST                                           *
000070******************************************************************
000080*    2024-02-12  PEDR  TKT-55005  VERSION INICIAL DEL LAYOUT
000090*    2024-08-03  JORH  TKT-55027  SE AMPLIA EL LAYOUT CON FECHA DE
000100*                                 ULTIMO MOVIMIENTO Y VISTA DE
000110*                                 ACCIONES ENTERAS PARA REPORTES
000120******************************************************************
000130 01  ACCOUNT-STOCK-REC.
000140     05  AS-ACCOUNT-ID              PIC 9(04).
000150     05  AS-STOCK-SYMBOL            PIC X(10).
000160     05  AS-SHARES-OWNED            PIC S9(7)V9999.
000170     05  AS-SHARES-OWNED-R REDEFINES AS-SHARES-OWNED.
000180         10  AS-SHARES-ENTERAS      PIC S9(7).
000190         10  AS-SHARES-FRACCION     PIC 9(04).
000200     05  AS-ACB                     PIC S9(7)V99.
000210     05  AS-FECHA-ULT-MTTO          PIC 9(08).
000220     05  AS-FECHA-ULT-MTTO-R REDEFINES AS-FECHA-ULT-MTTO.
000230         10  AS-ULT-MTTO-ANIO       PIC 9(04).
000240         10  AS-ULT-MTTO-MES        PIC 9(02).
000250         10  AS-ULT-MTTO-DIA        PIC 9(02).
000260     05  FILLER                     PIC X(06).
