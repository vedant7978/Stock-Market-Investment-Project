000010******************************************************************
000020* FECHA       : 22/02/2024                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : CASA DE BOLSA / CUENTAS DE INVERSION             *
000050* PROGRAMA    : CIMAINT                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : MANTENIMIENTO DE MAESTROS DE LA CASA DE BOLSA:   *
000080*             : SECTORES, ACCIONES, PERFILES DE INVERSION,       *
000090*             : ASESORES, CLIENTES Y CUENTAS. UNA TRANSACCION    *
000100*             : POR REGISTRO DE CIMNTTX, UNA SOLA ACCION CADA UNA*
000110* ARCHIVOS    : CISECM=A,CISTKM=A,CIPROM=A,CIPFSM=A,CIADVM=A,    *
000120*             : CICLNM=A,CIACTM=A,CIDVCM=A,CIMNTTX=C             *
000130* ACCION (ES) : S=SECTOR,K=ACCION,P=PRECIO,F=PERFIL,A=ASESOR,    *
000140*             : C=CLIENTE,N=CUENTA NUEVA,H=CAMBIO DE ASESOR      *
000150* INSTALADO   : 01/03/2024                                       *
000160* BPM/RATIONAL: 55010                                            *
000170* NOMBRE      : MANTENIMIENTO DE MAESTROS CASA DE BOLSA          *
000180******************************************************************
000190*              B I T A C O R A   D E   C A M B I O S             *
000200******************************************************************
000210*    2024-02-22  PEDR  TKT-55010  VERSION INICIAL, ALTA DE
000220*                                 SECTOR/ACCION/PERFIL/ASESOR/
000230*                                 CLIENTE/CUENTA
000240*    2024-03-02  PEDR  TKT-55010  SE AGREGA VALIDACION DE SUMA
000250*                                 DE PORCENTAJES DE PERFIL = 100
000260*    2024-03-30  PEDR  TKT-55013  SE AGREGA ACCION P (FIJA
000270*                                 PRECIO DE UNA ACCION YA DADA
000280*                                 DE ALTA)
000290*    2024-04-15  PEDR  TKT-55016  SE AGREGA ACCION H (CAMBIO DE
000300*                                 ASESOR DE UNA CUENTA)
000310*    2024-04-22  PEDR  Y2K-0041   REVISION DE CAMPOS DE FECHA
000320*                                 DE PROCESO PARA EL NUEVO SIGLO
000330*    2024-05-02  JORH  TKT-55019  SECTOR CASH SE GARANTIZA EN
000340*                                 ALTA DE SECTOR Y EN DEFINICION
000350*                                 DE PERFIL (RIQ DE AUDITORIA)
000360*    2024-06-11  JORH  TKT-55021  REESTRUCTURA DE CICLOS EN
000370*                                 LINEA PARA USAR PARRAFOS
000380*                                 SEPARADOS POR ESTANDAR DE
000390*                                 CODIFICACION DEL DEPTO
000400*    2024-06-20  JORH  TKT-55023  SE CORRIGE SANGRIA DE VARIOS
000410*                                 PARRAFOS (320 EN ADELANTE) QUE
000420*                                 QUEDO EN COLUMNA A POR ERROR DE
000430*                                 TRANSCRIPCION, SIN CAMBIO DE
000440*                                 LOGICA
000450*    2024-07-18  JORH  TKT-55025  CIDVCM YA NO SE ABRE EN INPUT
000460*                                 Y OUTPUT A LA VEZ; SE ABRE SOLO
000470*                                 EN INPUT AL INICIO (NUNCA SE LEIA
000480*                                 DE AHI, ERA UN DESCUIDO)
000490*    2024-07-18  JORH  TKT-55024  SE CARGA EL ARRASTRE DE
000500*                                 DIVIDENDOS EXISTENTE A TABLA EN
000510*                                 LUGAR DE REINICIARLO EN CERO;
000520*                                 CIMAINT SOLO DA DE ALTA EN CERO
000530*                                 LAS ACCIONES NUEVAS (RIQ DE
000540*                                 AUDITORIA, SE PERDIA SALDO DE
000550*                                 CIDIVID EN CADA CORRIDA)
000560*    2024-08-03  JORH  TKT-55027  LOS MAESTROS AMPLIAN SU LAYOUT
000570*                                 CON BANDERA DE ESTADO Y FECHA DE
000580*                                 ULTIMO MANTENIMIENTO; SE GRABA
000590*                                 'A' Y LA FECHA DE PROCESO EN
000600*                                 CADA ALTA/REGRABA DE MAESTRO
000610******************************************************************
000620 IDENTIFICATION DIVISION.
000630 PROGRAM-ID.                      CIMAINT.
000640 AUTHOR.                          ERICK RAMIREZ.
000650 INSTALLATION.                    CASA DE BOLSA - DEPTO SISTEMAS.
000660 DATE-WRITTEN.                    22/02/2024.
000670 DATE-COMPILED.                   22/02/2024.
000680 SECURITY.                        CONFIDENCIAL - USO INTERNO.
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750******************************************************************
000760*              A R C H I V O S   M A E S T R O S
000770******************************************************************
000780     SELECT CISECM   ASSIGN TO CISECM
000790            ORGANIZATION  IS SEQUENTIAL
000800            ACCESS MODE   IS SEQUENTIAL
000810            FILE STATUS   IS FS-CISECM.
000820     SELECT CISTKM   ASSIGN TO CISTKM
000830            ORGANIZATION  IS SEQUENTIAL
000840            ACCESS MODE   IS SEQUENTIAL
000850            FILE STATUS   IS FS-CISTKM.
000860     SELECT CIPROM   ASSIGN TO CIPROM
000870            ORGANIZATION  IS SEQUENTIAL
000880            ACCESS MODE   IS SEQUENTIAL
000890            FILE STATUS   IS FS-CIPROM.
000900     SELECT CIPFSM   ASSIGN TO CIPFSM
000910            ORGANIZATION  IS SEQUENTIAL
000920            ACCESS MODE   IS SEQUENTIAL
000930            FILE STATUS   IS FS-CIPFSM.
000940     SELECT CIADVM   ASSIGN TO CIADVM
000950            ORGANIZATION  IS SEQUENTIAL
000960            ACCESS MODE   IS SEQUENTIAL
000970            FILE STATUS   IS FS-CIADVM.
000980     SELECT CICLNM   ASSIGN TO CICLNM
000990            ORGANIZATION  IS SEQUENTIAL
001000            ACCESS MODE   IS SEQUENTIAL
001010            FILE STATUS   IS FS-CICLNM.
001020     SELECT CIACTM   ASSIGN TO CIACTM
001030            ORGANIZATION  IS SEQUENTIAL
001040            ACCESS MODE   IS SEQUENTIAL
001050            FILE STATUS   IS FS-CIACTM.
001060     SELECT CIDVCM   ASSIGN TO CIDVCM
001070            ORGANIZATION  IS SEQUENTIAL
001080            ACCESS MODE   IS SEQUENTIAL
001090            FILE STATUS   IS FS-CIDVCM.
001100******************************************************************
001110*              A R C H I V O   D E   T R A N S A C C I O N
001120******************************************************************
001130     SELECT CIMNTTX  ASSIGN TO CIMNTTX
001140            ORGANIZATION  IS SEQUENTIAL
001150            ACCESS MODE   IS SEQUENTIAL
001160            FILE STATUS   IS FS-CIMNTTX.
001170
001180 DATA DIVISION.
001190 FILE SECTION.
001200 FD  CISECM.
001210     COPY CISECT.
001220 FD  CISTKM.
001230     COPY CISTOCK.
001240 FD  CIPROM.
001250     COPY CIPROF.
001260 FD  CIPFSM.
001270     COPY CIPFSEC.
001280 FD  CIADVM.
001290     COPY CIADVR.
001300 FD  CICLNM.
001310     COPY CICLNT.
001320 FD  CIACTM.
001330     COPY CIACCT.
001340 FD  CIDVCM.
001350     COPY CIDVCR.
001360 FD  CIMNTTX.
001370     COPY CIMNTTX.
001380
001390 WORKING-STORAGE SECTION.
001400******************************************************************
001410*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001420******************************************************************
001430 01  WKS-FS-STATUS.
001440     02  FS-CISECM                 PIC 9(02) VALUE ZEROES.
001450     02  FS-CISTKM                 PIC 9(02) VALUE ZEROES.
001460     02  FS-CIPROM                 PIC 9(02) VALUE ZEROES.
001470     02  FS-CIPFSM                 PIC 9(02) VALUE ZEROES.
001480     02  FS-CIADVM                 PIC 9(02) VALUE ZEROES.
001490     02  FS-CICLNM                 PIC 9(02) VALUE ZEROES.
001500     02  FS-CIACTM                 PIC 9(02) VALUE ZEROES.
001510     02  FS-CIDVCM                 PIC 9(02) VALUE ZEROES.
001520     02  FS-CIMNTTX                PIC 9(02) VALUE ZEROES.
001530     02  PROGRAMA                  PIC X(08) VALUE SPACES.
001540     02  ARCHIVO                   PIC X(08) VALUE SPACES.
001550     02  ACCION                    PIC X(10) VALUE SPACES.
001560     02  LLAVE                     PIC X(32) VALUE SPACES.
001570     02  FSE-NULA.
001580         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
001590         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
001600         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
001610     02  FILLER                    PIC X(10) VALUE SPACES.
001620******************************************************************
001630*              C O N T A D O R E S   D E   L L A V E              *
001640******************************************************************
001650 01  WKS-LLAVES-SIGUIENTES.
001660     02  WKS-NEXT-SECTOR-ID        PIC 9(04) COMP VALUE 0.
001670     02  WKS-NEXT-STOCK-ID         PIC 9(04) COMP VALUE 0.
001680     02  WKS-NEXT-PROFILE-ID       PIC 9(04) COMP VALUE 0.
001690     02  WKS-NEXT-ADVISOR-ID       PIC 9(04) COMP VALUE 0.
001700     02  WKS-NEXT-CLIENT-ID        PIC 9(04) COMP VALUE 0.
001710     02  WKS-NEXT-ACCOUNT-ID       PIC 9(04) COMP VALUE 0.
001720     02  FILLER                    PIC X(10) VALUE SPACES.
001730******************************************************************
001740*              B A N D E R A S   Y   C O N T A D O R E S         *
001750******************************************************************
001760 01  WKS-FLAGS.
001770     02  WKS-FIN-CIMNTTX           PIC 9(01) VALUE ZEROES.
001780         88  FIN-CIMNTTX                      VALUE 1.
001790     02  WKS-SECTOR-CASH-OK        PIC 9(01) VALUE ZEROES.
001800         88  SECTOR-CASH-EXISTE               VALUE 1.
001810     02  WKS-SUMA-PORCENTAJES      PIC S9(05) COMP VALUE 0.
001820     02  WKS-CLIENTE-OK            PIC 9(01) VALUE ZEROES.
001830         88  CLIENTE-EXISTE                    VALUE 1.
001840     02  WKS-ASESOR-OK             PIC 9(01) VALUE ZEROES.
001850         88  ASESOR-EXISTE                     VALUE 1.
001860     02  WKS-CUENTA-DUPLICADA      PIC 9(01) VALUE ZEROES.
001870         88  CUENTA-YA-EXISTE                  VALUE 1.
001880     02  WKS-DIVCARRY-ENCONTRADA  PIC 9(01) VALUE ZEROES.
001890         88  DIVCARRY-YA-EXISTE               VALUE 1.
001900     02  FILLER                    PIC X(10) VALUE SPACES.
001910******************************************************************
001920*           I N D I C E S   Y   C O N T A D O R E S   ( 7 7 )    *
001930******************************************************************
001940 77  WKS-I                        PIC 9(04) COMP VALUE 0.
001950 77  WKS-CONTADOR-TRANSACCIONES   PIC 9(06) COMP VALUE 0.
001960******************************************************************
001970*           F E C H A   D E   P R O C E S O   ( B A N N E R )    *
001980******************************************************************
001990 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.
002000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
002010     02  WKS-ANIO-PROC             PIC 9(04).
002020     02  WKS-MES-PROC              PIC 9(02).
002030     02  WKS-DIA-PROC              PIC 9(02).
002040 01  WKS-TOTAL-TRANX-EDICION      PIC 9(06) VALUE ZEROES.
002050 01  WKS-TOTAL-TRANX-EDICION-R REDEFINES WKS-TOTAL-TRANX-EDICION.
002060     02  WKS-TOTAL-TRANX-MILES     PIC 9(03).
002070     02  WKS-TOTAL-TRANX-UNIDADES  PIC 9(03).
002080******************************************************************
002090*           T A B L A S   E N   M E M O R I A                    *
002100******************************************************************
002110 01  WKS-OCCURS-CONTADORES.
002120     02  WKS-SECTOR-OCCURS         PIC 9(04) COMP VALUE 0.
002130     02  WKS-STOCK-OCCURS          PIC 9(04) COMP VALUE 0.
002140     02  WKS-PROFILE-OCCURS        PIC 9(04) COMP VALUE 0.
002150     02  WKS-PFSEC-OCCURS          PIC 9(04) COMP VALUE 0.
002160     02  WKS-ADVISOR-OCCURS        PIC 9(04) COMP VALUE 0.
002170     02  WKS-CLIENT-OCCURS         PIC 9(04) COMP VALUE 0.
002180     02  WKS-ACCOUNT-OCCURS        PIC 9(04) COMP VALUE 0.
002190     02  WKS-DIVCARRY-OCCURS       PIC 9(04) COMP VALUE 0.
002200     02  FILLER                    PIC X(10) VALUE SPACES.
002210
002220 01  WKS-TABLAS.
002230     02  WKS-TABLA-SECTOR OCCURS 1 TO 0050 TIMES
002240                         DEPENDING ON  WKS-SECTOR-OCCURS
002250                         ASCENDING KEY WKS-SECTOR-ID
002260                         INDEXED   BY  IDX-SECTOR.
002270         03  WKS-SECTOR-ID         PIC 9(04).
002280         03  WKS-SECTOR-NAME       PIC X(30).
002290     02  WKS-TABLA-STOCK OCCURS 1 TO 0500 TIMES
002300                         DEPENDING ON  WKS-STOCK-OCCURS
002310                         ASCENDING KEY WKS-STOCK-SYMBOL
002320                         INDEXED   BY  IDX-STOCK.
002330         03  WKS-STOCK-SYMBOL      PIC X(10).
002340         03  WKS-STOCK-ID          PIC 9(04).
002350         03  WKS-COMPANY-NAME      PIC X(30).
002360         03  WKS-STOCK-SECTOR-ID   PIC 9(04).
002370         03  WKS-CURRENT-PRICE     PIC S9(7)V99.
002380     02  WKS-TABLA-PROFILE OCCURS 1 TO 0100 TIMES
002390                         DEPENDING ON  WKS-PROFILE-OCCURS
002400                         ASCENDING KEY WKS-PROFILE-ID
002410                         INDEXED   BY  IDX-PROFILE.
002420         03  WKS-PROFILE-ID        PIC 9(04).
002430         03  WKS-PROFILE-NAME      PIC X(20).
002440     02  WKS-TABLA-PFSEC OCCURS 1 TO 0500 TIMES
002450                         DEPENDING ON  WKS-PFSEC-OCCURS
002460                         ASCENDING KEY WKS-PS-PROFILE-ID
002470                                       WKS-PS-SECTOR-ID
002480                         INDEXED   BY  IDX-PFSEC.
002490         03  WKS-PS-PROFILE-ID     PIC 9(04).
002500         03  WKS-PS-SECTOR-ID      PIC 9(04).
002510         03  WKS-PS-PERCENTAGE     PIC S9(03).
002520     02  WKS-TABLA-ADVISOR OCCURS 1 TO 0200 TIMES
002530                         DEPENDING ON  WKS-ADVISOR-OCCURS
002540                         ASCENDING KEY WKS-ADVISOR-ID
002550                         INDEXED   BY  IDX-ADVISOR.
002560         03  WKS-ADVISOR-ID        PIC 9(04).
002570         03  WKS-ADVISOR-NAME      PIC X(30).
002580     02  WKS-TABLA-CLIENT OCCURS 1 TO 0500 TIMES
002590                         DEPENDING ON  WKS-CLIENT-OCCURS
002600                         ASCENDING KEY WKS-CLIENT-ID
002610                         INDEXED   BY  IDX-CLIENT.
002620         03  WKS-CLIENT-ID         PIC 9(04).
002630         03  WKS-CLIENT-NAME       PIC X(30).
002640     02  WKS-TABLA-ACCOUNT OCCURS 1 TO 2000 TIMES
002650                         DEPENDING ON  WKS-ACCOUNT-OCCURS
002660                         ASCENDING KEY WKS-ACCOUNT-ID
002670                         INDEXED   BY  IDX-ACCOUNT.
002680         03  WKS-ACCOUNT-ID        PIC 9(04).
002690         03  WKS-ACCT-CLIENT-ID    PIC 9(04).
002700         03  WKS-ACCT-ADVISOR-ID   PIC 9(04).
002710         03  WKS-ACCT-NAME         PIC X(30).
002720         03  WKS-ACCT-PROFILE-NAME PIC X(20).
002730         03  WKS-ACCT-REINVEST     PIC X(01).
002740         03  WKS-ACCT-CASH-BALANCE PIC S9(9)V99.
002750         03  WKS-ACCT-CASHBAL-R    REDEFINES WKS-ACCT-CASH-BALANCE
002760                               PIC X(11).
002770     02  WKS-TABLA-DIVCARRY OCCURS 1 TO 0500 TIMES
002780                         DEPENDING ON  WKS-DIVCARRY-OCCURS
002790                         ASCENDING KEY WKS-DC-STOCK-ID
002800                         INDEXED   BY  IDX-DIVCARRY.
002810         03  WKS-DC-STOCK-ID       PIC 9(04).
002820         03  WKS-DC-SHARES-OWNED   PIC S9(7)V9999.
002830     02  FILLER                    PIC X(10) VALUE SPACES.
002840
002850 PROCEDURE DIVISION.
002860******************************************************************
002870*               S E C C I O N    P R I N C I P A L
002880******************************************************************
002890 000-PRINCIPAL SECTION.
002900     ACCEPT WKS-FECHA-PROCESO FROM DATE
002910     PERFORM 100-ABRIR-ARCHIVOS
002920     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
002930     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
002940     PERFORM 300-PROCESA-TRANSACCIONES
002950             THRU 300-PROCESA-TRANSACCIONES-E
002960             UNTIL FIN-CIMNTTX
002970     PERFORM 900-REESCRIBE-MAESTROS
002980     PERFORM XXX-CIERRA-ARCHIVOS
002990     STOP RUN.
003000 000-PRINCIPAL-E. EXIT.
003010
003020 100-ABRIR-ARCHIVOS SECTION.
003030     MOVE 'CIMAINT' TO PROGRAMA
003040     OPEN INPUT  CISECM CISTKM CIPROM CIPFSM
003050                 CIADVM CICLNM CIACTM CIDVCM
003060                 CIMNTTX.
003070 100-ABRIR-ARCHIVOS-E. EXIT.
003080
003090 110-VERIFICAR-INTEGRIDAD-FS SECTION.
003100     IF FS-CISECM NOT EQUAL 0 AND 97
003110        MOVE 'CISECM' TO ARCHIVO
003120        PERFORM 190-FALLA-APERTURA
003130     END-IF
003140     IF FS-CISTKM NOT EQUAL 0 AND 97
003150        MOVE 'CISTKM' TO ARCHIVO
003160        PERFORM 190-FALLA-APERTURA
003170     END-IF
003180     IF FS-CIPROM NOT EQUAL 0 AND 97
003190        MOVE 'CIPROM' TO ARCHIVO
003200        PERFORM 190-FALLA-APERTURA
003210     END-IF
003220     IF FS-CIPFSM NOT EQUAL 0 AND 97
003230        MOVE 'CIPFSM' TO ARCHIVO
003240        PERFORM 190-FALLA-APERTURA
003250     END-IF
003260     IF FS-CIADVM NOT EQUAL 0 AND 97
003270        MOVE 'CIADVM' TO ARCHIVO
003280        PERFORM 190-FALLA-APERTURA
003290     END-IF
003300     IF FS-CICLNM NOT EQUAL 0 AND 97
003310        MOVE 'CICLNM' TO ARCHIVO
003320        PERFORM 190-FALLA-APERTURA
003330     END-IF
003340     IF FS-CIACTM NOT EQUAL 0 AND 97
003350        MOVE 'CIACTM' TO ARCHIVO
003360        PERFORM 190-FALLA-APERTURA
003370     END-IF
003380     IF FS-CIDVCM NOT EQUAL 0 AND 97
003390        MOVE 'CIDVCM' TO ARCHIVO
003400        PERFORM 190-FALLA-APERTURA
003410     END-IF
003420     IF FS-CIMNTTX NOT EQUAL 0 AND 97
003430        MOVE 'CIMNTTX' TO ARCHIVO
003440        PERFORM 190-FALLA-APERTURA
003450     END-IF.
003460 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
003470
003480 190-FALLA-APERTURA SECTION.
003490     MOVE 'OPEN'  TO ACCION
003500     MOVE SPACES  TO LLAVE
003510     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003520                           FS-CIMNTTX, FSE-NULA
003530     DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO " ARCHIVO " <<<"
003540             UPON CONSOLE
003550     PERFORM XXX-CIERRA-ARCHIVOS
003560     MOVE 91 TO RETURN-CODE
003570     STOP RUN.
003580 190-FALLA-APERTURA-E. EXIT.
003590
003600******************************************************************
003610*         C A R G A   D E   M A E S T R O S   A   T A B L A      *
003620******************************************************************
003630 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
003640     PERFORM 210-CARGA-SECTOR      THRU 210-CARGA-SECTOR-E
003650             UNTIL FS-CISECM = 10
003660     PERFORM 220-CARGA-STOCK       THRU 220-CARGA-STOCK-E
003670             UNTIL FS-CISTKM = 10
003680     PERFORM 230-CARGA-PROFILE     THRU 230-CARGA-PROFILE-E
003690             UNTIL FS-CIPROM = 10
003700     PERFORM 240-CARGA-PFSEC       THRU 240-CARGA-PFSEC-E
003710             UNTIL FS-CIPFSM = 10
003720     PERFORM 250-CARGA-ADVISOR     THRU 250-CARGA-ADVISOR-E
003730             UNTIL FS-CIADVM = 10
003740     PERFORM 260-CARGA-CLIENT      THRU 260-CARGA-CLIENT-E
003750             UNTIL FS-CICLNM = 10
003760     PERFORM 270-CARGA-ACCOUNT     THRU 270-CARGA-ACCOUNT-E
003770             UNTIL FS-CIACTM = 10
003780     PERFORM 280-CARGA-DIVCARRY    THRU 280-CARGA-DIVCARRY-E
003790             UNTIL FS-CIDVCM = 10
003800     PERFORM 290-ASEGURA-DIVCARRY-NUEVA
003810             THRU 290-ASEGURA-DIVCARRY-NUEVA-E
003820             VARYING IDX-STOCK FROM 1 BY 1
003830             UNTIL IDX-STOCK > WKS-STOCK-OCCURS
003840     IF WKS-NEXT-SECTOR-ID = 0
003850        MOVE 1 TO WKS-NEXT-SECTOR-ID
003860     END-IF
003870     IF WKS-NEXT-STOCK-ID = 0
003880        MOVE 1 TO WKS-NEXT-STOCK-ID
003890     END-IF
003900     IF WKS-NEXT-PROFILE-ID = 0
003910        MOVE 1 TO WKS-NEXT-PROFILE-ID
003920     END-IF
003930     IF WKS-NEXT-ADVISOR-ID = 0
003940        MOVE 1 TO WKS-NEXT-ADVISOR-ID
003950     END-IF
003960     IF WKS-NEXT-CLIENT-ID = 0
003970        MOVE 1 TO WKS-NEXT-CLIENT-ID
003980     END-IF
003990     IF WKS-NEXT-ACCOUNT-ID = 0
004000        MOVE 1 TO WKS-NEXT-ACCOUNT-ID
004010     END-IF.
004020 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
004030
004040 210-CARGA-SECTOR SECTION.
004050     READ CISECM
004060       AT END
004070          MOVE 10 TO FS-CISECM
004080       NOT AT END
004090          ADD 1 TO WKS-SECTOR-OCCURS
004100          SET IDX-SECTOR TO WKS-SECTOR-OCCURS
004110          MOVE SECTOR-ID     TO WKS-SECTOR-ID   (IDX-SECTOR)
004120          MOVE SECTOR-NAME   TO WKS-SECTOR-NAME (IDX-SECTOR)
004130          IF SECTOR-ID > WKS-NEXT-SECTOR-ID
004140             COMPUTE WKS-NEXT-SECTOR-ID = SECTOR-ID + 1
004150          END-IF
004160          IF SECTOR-NAME = 'CASH'
004170             MOVE 1 TO WKS-SECTOR-CASH-OK
004180          END-IF
004190     END-READ.
004200 210-CARGA-SECTOR-E. EXIT.
004210
004220 220-CARGA-STOCK SECTION.
004230     READ CISTKM
004240       AT END
004250          MOVE 10 TO FS-CISTKM
004260       NOT AT END
004270          ADD 1 TO WKS-STOCK-OCCURS
004280          SET IDX-STOCK TO WKS-STOCK-OCCURS
004290          MOVE STOCK-SYMBOL     TO WKS-STOCK-SYMBOL    (IDX-STOCK)
004300          MOVE STOCK-ID         TO WKS-STOCK-ID        (IDX-STOCK)
004310          MOVE COMPANY-NAME     TO WKS-COMPANY-NAME    (IDX-STOCK)
004320          MOVE STOCK-SECTOR-ID  TO WKS-STOCK-SECTOR-ID (IDX-STOCK)
004330          MOVE CURRENT-PRICE    TO WKS-CURRENT-PRICE   (IDX-STOCK)
004340          IF STOCK-ID > WKS-NEXT-STOCK-ID
004350             COMPUTE WKS-NEXT-STOCK-ID = STOCK-ID + 1
004360          END-IF
004370     END-READ.
004380 220-CARGA-STOCK-E. EXIT.
004390
004400 230-CARGA-PROFILE SECTION.
004410     READ CIPROM
004420       AT END
004430          MOVE 10 TO FS-CIPROM
004440       NOT AT END
004450          ADD 1 TO WKS-PROFILE-OCCURS
004460          SET IDX-PROFILE TO WKS-PROFILE-OCCURS
004470          MOVE PROFILE-ID   TO WKS-PROFILE-ID   (IDX-PROFILE)
004480          MOVE PROFILE-NAME TO WKS-PROFILE-NAME (IDX-PROFILE)
004490          IF PROFILE-ID > WKS-NEXT-PROFILE-ID
004500             COMPUTE WKS-NEXT-PROFILE-ID = PROFILE-ID + 1
004510          END-IF
004520     END-READ.
004530 230-CARGA-PROFILE-E. EXIT.
004540
004550 240-CARGA-PFSEC SECTION.
004560     READ CIPFSM
004570       AT END
004580          MOVE 10 TO FS-CIPFSM
004590       NOT AT END
004600          ADD 1 TO WKS-PFSEC-OCCURS
004610          SET IDX-PFSEC TO WKS-PFSEC-OCCURS
004620          MOVE PS-PROFILE-ID TO WKS-PS-PROFILE-ID (IDX-PFSEC)
004630          MOVE PS-SECTOR-ID  TO WKS-PS-SECTOR-ID  (IDX-PFSEC)
004640          MOVE PS-PERCENTAGE TO WKS-PS-PERCENTAGE (IDX-PFSEC)
004650     END-READ.
004660 240-CARGA-PFSEC-E. EXIT.
004670
004680 250-CARGA-ADVISOR SECTION.
004690     READ CIADVM
004700       AT END
004710          MOVE 10 TO FS-CIADVM
004720       NOT AT END
004730          ADD 1 TO WKS-ADVISOR-OCCURS
004740          SET IDX-ADVISOR TO WKS-ADVISOR-OCCURS
004750          MOVE ADVISOR-ID   TO WKS-ADVISOR-ID   (IDX-ADVISOR)
004760          MOVE ADVISOR-NAME TO WKS-ADVISOR-NAME (IDX-ADVISOR)
004770          IF ADVISOR-ID > WKS-NEXT-ADVISOR-ID
004780             COMPUTE WKS-NEXT-ADVISOR-ID = ADVISOR-ID + 1
004790          END-IF
004800     END-READ.
004810 250-CARGA-ADVISOR-E. EXIT.
004820
004830 260-CARGA-CLIENT SECTION.
004840     READ CICLNM
004850       AT END
004860          MOVE 10 TO FS-CICLNM
004870       NOT AT END
004880          ADD 1 TO WKS-CLIENT-OCCURS
004890          SET IDX-CLIENT TO WKS-CLIENT-OCCURS
004900          MOVE CLIENT-ID   TO WKS-CLIENT-ID   (IDX-CLIENT)
004910          MOVE CLIENT-NAME TO WKS-CLIENT-NAME (IDX-CLIENT)
004920          IF CLIENT-ID > WKS-NEXT-CLIENT-ID
004930             COMPUTE WKS-NEXT-CLIENT-ID = CLIENT-ID + 1
004940          END-IF
004950     END-READ.
004960 260-CARGA-CLIENT-E. EXIT.
004970
004980 270-CARGA-ACCOUNT SECTION.
004990     READ CIACTM
005000       AT END
005010          MOVE 10 TO FS-CIACTM
005020       NOT AT END
005030          ADD 1 TO WKS-ACCOUNT-OCCURS
005040          SET IDX-ACCOUNT TO WKS-ACCOUNT-OCCURS
005050          MOVE ACCOUNT-ID        TO WKS-ACCOUNT-ID (IDX-ACCOUNT)
005060          MOVE ACCT-CLIENT-ID    TO WKS-ACCT-CLIENT-ID (IDX-ACCOUNT)
005070          MOVE ACCT-ADVISOR-ID   TO WKS-ACCT-ADVISOR-ID (IDX-ACCOUNT)
005080          MOVE ACCT-NAME         TO WKS-ACCT-NAME (IDX-ACCOUNT)
005090          MOVE ACCT-PROFILE-NAME TO
005100                         WKS-ACCT-PROFILE-NAME (IDX-ACCOUNT)
005110          MOVE ACCT-REINVEST     TO WKS-ACCT-REINVEST (IDX-ACCOUNT)
005120          MOVE ACCT-CASH-BALANCE TO
005130                         WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT)
005140          IF ACCOUNT-ID > WKS-NEXT-ACCOUNT-ID
005150             COMPUTE WKS-NEXT-ACCOUNT-ID = ACCOUNT-ID + 1
005160          END-IF
005170     END-READ.
005180 270-CARGA-ACCOUNT-E. EXIT.
005190
005200******************************************************************
005210*    2024-07-18  JORH  TKT-55024  SE CARGA EL ARRASTRE DE
005220*                                 DIVIDENDOS EXISTENTE A TABLA EN
005230*                                 LUGAR DE REINICIARLO EN CERO
005240******************************************************************
005250 280-CARGA-DIVCARRY SECTION.
005260     READ CIDVCM
005270       AT END
005280          MOVE 10 TO FS-CIDVCM
005290       NOT AT END
005300          ADD 1 TO WKS-DIVCARRY-OCCURS
005310          SET IDX-DIVCARRY TO WKS-DIVCARRY-OCCURS
005320          MOVE DC-STOCK-ID     TO
005330                         WKS-DC-STOCK-ID (IDX-DIVCARRY)
005340          MOVE DC-SHARES-OWNED TO
005350                         WKS-DC-SHARES-OWNED (IDX-DIVCARRY)
005360     END-READ.
005370 280-CARGA-DIVCARRY-E. EXIT.
005380
005390 290-ASEGURA-DIVCARRY-NUEVA SECTION.
005400     MOVE 0 TO WKS-DIVCARRY-ENCONTRADA
005410     SET IDX-DIVCARRY TO 1
005420     PERFORM 292-BUSCA-DIVCARRY-STOCK
005430             THRU 292-BUSCA-DIVCARRY-STOCK-E
005440             VARYING IDX-DIVCARRY FROM 1 BY 1
005450             UNTIL IDX-DIVCARRY > WKS-DIVCARRY-OCCURS
005460                OR DIVCARRY-YA-EXISTE
005470     IF NOT DIVCARRY-YA-EXISTE
005480        ADD 1 TO WKS-DIVCARRY-OCCURS
005490        SET IDX-DIVCARRY TO WKS-DIVCARRY-OCCURS
005500        MOVE WKS-STOCK-ID (IDX-STOCK) TO
005510                       WKS-DC-STOCK-ID (IDX-DIVCARRY)
005520        MOVE 0                        TO
005530                       WKS-DC-SHARES-OWNED (IDX-DIVCARRY)
005540     END-IF.
005550 290-ASEGURA-DIVCARRY-NUEVA-E. EXIT.
005560
005570 292-BUSCA-DIVCARRY-STOCK SECTION.
005580     IF WKS-DC-STOCK-ID (IDX-DIVCARRY) = WKS-STOCK-ID (IDX-STOCK)
005590        MOVE 1 TO WKS-DIVCARRY-ENCONTRADA
005600     END-IF.
005610 292-BUSCA-DIVCARRY-STOCK-E. EXIT.
005620
005630******************************************************************
005640*         P R O C E S O   D E   T R A N S A C C I O N E S        *
005650******************************************************************
005660 300-PROCESA-TRANSACCIONES SECTION.
005670     READ CIMNTTX
005680       AT END
005690          MOVE 1 TO WKS-FIN-CIMNTTX
005700       NOT AT END
005710          ADD 1 TO WKS-CONTADOR-TRANSACCIONES
005720          EVALUATE TRUE
005730             WHEN MNT-DEFINE-SECTOR  PERFORM 310-AGREGA-SECTOR
005740             WHEN MNT-DEFINE-STOCK   PERFORM 320-AGREGA-ACCION
005750             WHEN MNT-SET-PRICE      PERFORM 325-FIJA-PRECIO
005760             WHEN MNT-DEFINE-PROFILE PERFORM 330-DEFINE-PERFIL
005770             WHEN MNT-ADD-ADVISOR    PERFORM 340-AGREGA-ASESOR
005780             WHEN MNT-ADD-CLIENT     PERFORM 350-AGREGA-CLIENTE
005790             WHEN MNT-CREATE-ACCOUNT PERFORM 360-CREA-CUENTA
005800             WHEN MNT-CHANGE-ADVISOR PERFORM 370-CAMBIA-ASESOR
005810             WHEN OTHER
005820                DISPLAY 'CIMAINT, ACCION DE MANTENIMIENTO NO '
005830                        'RECONOCIDA: ' MNT-ACTION-CODE
005840          END-EVALUATE
005850     END-READ.
005860 300-PROCESA-TRANSACCIONES-E. EXIT.
005870
005880******************************************************************
005890*  S = ALTA DE SECTOR (GARANTIZA SECTOR CASH)                    *
005900******************************************************************
005910 310-AGREGA-SECTOR SECTION.
005920     IF MNT-SECTOR-NAME = SPACES
005930        DISPLAY 'CIMAINT, NOMBRE DE SECTOR VACIO, SE RECHAZA'
005940     ELSE
005950        IF NOT SECTOR-CASH-EXISTE
005960           ADD 1 TO WKS-SECTOR-OCCURS
005970           SET IDX-SECTOR TO WKS-SECTOR-OCCURS
005980           MOVE WKS-NEXT-SECTOR-ID TO WKS-SECTOR-ID (IDX-SECTOR)
005990           MOVE 'CASH'             TO WKS-SECTOR-NAME (IDX-SECTOR)
006000           ADD 1 TO WKS-NEXT-SECTOR-ID
006010           MOVE 1 TO WKS-SECTOR-CASH-OK
006020        END-IF
006030        ADD 1 TO WKS-SECTOR-OCCURS
006040        SET IDX-SECTOR TO WKS-SECTOR-OCCURS
006050        MOVE WKS-NEXT-SECTOR-ID  TO WKS-SECTOR-ID   (IDX-SECTOR)
006060        MOVE MNT-SECTOR-NAME     TO WKS-SECTOR-NAME (IDX-SECTOR)
006070        ADD 1 TO WKS-NEXT-SECTOR-ID
006080     END-IF.
006090 310-AGREGA-SECTOR-E. EXIT.
006100
006110******************************************************************
006120*  K = ALTA DE ACCION                                             *
006130******************************************************************
006140 320-AGREGA-ACCION SECTION.
006150     IF MNT-STOCK-SYMBOL = SPACES OR
006160        MNT-COMPANY-NAME = SPACES
006170        DISPLAY 'CIMAINT, DATOS DE ACCION INCOMPLETOS, SE RECHAZA'
006180     ELSE
006190        SET IDX-SECTOR TO 1
006200        MOVE 0 TO WKS-STOCK-SECTOR-ID (1)
006210        SET IDX-SECTOR TO 1
006220        PERFORM 322-BUSCA-SECTOR-ACCION
006230                THRU 322-BUSCA-SECTOR-ACCION-E
006240                VARYING IDX-SECTOR FROM 1 BY 1
006250                UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS
006260     END-IF.
006270 320-AGREGA-ACCION-E. EXIT.
006280
006290******************************************************************
006300*  322 = LOCALIZA SECTOR DE LA ACCION Y LA ALTA EN LA TABLA        *
006310******************************************************************
006320 322-BUSCA-SECTOR-ACCION SECTION.
006330     IF WKS-SECTOR-NAME (IDX-SECTOR) = MNT-STOCK-SECTOR-NAME
006340        ADD 1 TO WKS-STOCK-OCCURS
006350        SET IDX-STOCK TO WKS-STOCK-OCCURS
006360        MOVE MNT-STOCK-SYMBOL           TO
006370             WKS-STOCK-SYMBOL (IDX-STOCK)
006380        MOVE WKS-NEXT-STOCK-ID          TO
006390             WKS-STOCK-ID (IDX-STOCK)
006400        MOVE MNT-COMPANY-NAME           TO
006410             WKS-COMPANY-NAME (IDX-STOCK)
006420        MOVE WKS-SECTOR-ID (IDX-SECTOR) TO
006430             WKS-STOCK-SECTOR-ID (IDX-STOCK)
006440        MOVE 0                          TO
006450             WKS-CURRENT-PRICE (IDX-STOCK)
006460        ADD 1 TO WKS-NEXT-STOCK-ID
006470        SET IDX-SECTOR TO WKS-SECTOR-OCCURS
006480     END-IF.
006490 322-BUSCA-SECTOR-ACCION-E. EXIT.
006500
006510******************************************************************
006520*  P = FIJA PRECIO DE UNA ACCION YA DADA DE ALTA                  *
006530******************************************************************
006540 325-FIJA-PRECIO SECTION.
006550     IF MNT-PRICE-AMOUNT < 0
006560        DISPLAY 'CIMAINT, PRECIO NEGATIVO, SE RECHAZA: '
006570                 MNT-PRICE-STOCK-SYMBOL
006580     ELSE
006590        SET IDX-STOCK TO 1
006600        SEARCH WKS-TABLA-STOCK
006610           AT END
006620              DISPLAY 'CIMAINT, ACCION NO EXISTE: '
006630                       MNT-PRICE-STOCK-SYMBOL
006640           WHEN WKS-STOCK-SYMBOL (IDX-STOCK) =
006650                MNT-PRICE-STOCK-SYMBOL
006660              MOVE MNT-PRICE-AMOUNT TO
006670                   WKS-CURRENT-PRICE (IDX-STOCK)
006680        END-SEARCH
006690     END-IF.
006700 325-FIJA-PRECIO-E. EXIT.
006710
006720******************************************************************
006730*  F = DEFINE PERFIL, LOS PORCENTAJES DEBEN SUMAR 100             *
006740******************************************************************
006750 330-DEFINE-PERFIL SECTION.
006760     MOVE 0 TO WKS-SUMA-PORCENTAJES
006770     PERFORM 332-SUMA-PORCENTAJE
006780             THRU 332-SUMA-PORCENTAJE-E
006790             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4
006800     IF WKS-SUMA-PORCENTAJES NOT EQUAL 100
006810        DISPLAY 'CIMAINT, PERFIL RECHAZADO, SUMA DE PORCENTAJES '
006820                'NO ES 100: ' MNT-PROFILE-NAME
006830     ELSE
006840        ADD 1 TO WKS-PROFILE-OCCURS
006850        SET IDX-PROFILE TO WKS-PROFILE-OCCURS
006860        MOVE WKS-NEXT-PROFILE-ID TO WKS-PROFILE-ID   (IDX-PROFILE)
006870        MOVE MNT-PROFILE-NAME    TO WKS-PROFILE-NAME (IDX-PROFILE)
006880        ADD 1 TO WKS-NEXT-PROFILE-ID
006890        MOVE 0 TO WKS-SECTOR-CASH-OK
006900        PERFORM 334-REVISA-PERFIL-SECTOR
006910                THRU 334-REVISA-PERFIL-SECTOR-E
006920                VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4
006930        IF NOT SECTOR-CASH-EXISTE
006940           ADD 1 TO WKS-PFSEC-OCCURS
006950           SET IDX-PFSEC TO WKS-PFSEC-OCCURS
006960           SET IDX-SECTOR TO 1
006970           SET IDX-SECTOR TO 1
006980           PERFORM 336-AGREGA-CASH-PERFIL
006990                   THRU 336-AGREGA-CASH-PERFIL-E
007000                   VARYING IDX-SECTOR FROM 1 BY 1
007010                   UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS
007020        END-IF
007030     END-IF.
007040 330-DEFINE-PERFIL-E. EXIT.
007050
007060******************************************************************
007070*  332 = ACUMULA PORCENTAJES DEL PERFIL PARA VALIDAR SUMA 100      *
007080******************************************************************
007090 332-SUMA-PORCENTAJE SECTION.
007100     ADD MNT-PS-PERCENTAGE (WKS-I) TO WKS-SUMA-PORCENTAJES.
007110 332-SUMA-PORCENTAJE-E. EXIT.
007120
007130******************************************************************
007140*  334 = POR CADA RENGLON DEL PERFIL, LOCALIZA SU SECTOR           *
007150******************************************************************
007160 334-REVISA-PERFIL-SECTOR SECTION.
007170     IF MNT-PS-SECTOR-NAME (WKS-I) NOT = SPACES
007180        PERFORM 331-BUSCA-SECTOR-PERFIL
007190     END-IF.
007200 334-REVISA-PERFIL-SECTOR-E. EXIT.
007210
007220******************************************************************
007230*  336 = ALTA DEL RENGLON CASH EN EL PERFIL CUANDO FALTA           *
007240******************************************************************
007250 336-AGREGA-CASH-PERFIL SECTION.
007260     IF WKS-SECTOR-NAME (IDX-SECTOR) = 'CASH'
007270        MOVE WKS-PROFILE-ID (IDX-PROFILE) TO
007280             WKS-PS-PROFILE-ID (IDX-PFSEC)
007290        MOVE WKS-SECTOR-ID   (IDX-SECTOR) TO
007300             WKS-PS-SECTOR-ID  (IDX-PFSEC)
007310        MOVE 0                            TO
007320             WKS-PS-PERCENTAGE (IDX-PFSEC)
007330        SET IDX-SECTOR TO WKS-SECTOR-OCCURS
007340     END-IF.
007350 336-AGREGA-CASH-PERFIL-E. EXIT.
007360
007370 331-BUSCA-SECTOR-PERFIL SECTION.
007380     SET IDX-SECTOR TO 1
007390     PERFORM 333-COMPARA-SECTOR-PERFIL
007400             THRU 333-COMPARA-SECTOR-PERFIL-E
007410             VARYING IDX-SECTOR FROM 1 BY 1
007420             UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS.
007430 331-BUSCA-SECTOR-PERFIL-E. EXIT.
007440
007450 333-COMPARA-SECTOR-PERFIL SECTION.
007460     IF WKS-SECTOR-NAME (IDX-SECTOR) = MNT-PS-SECTOR-NAME (WKS-I)
007470        ADD 1 TO WKS-PFSEC-OCCURS
007480        SET IDX-PFSEC TO WKS-PFSEC-OCCURS
007490        MOVE WKS-PROFILE-ID     (IDX-PROFILE) TO
007500             WKS-PS-PROFILE-ID  (IDX-PFSEC)
007510        MOVE WKS-SECTOR-ID      (IDX-SECTOR)  TO
007520             WKS-PS-SECTOR-ID   (IDX-PFSEC)
007530        MOVE MNT-PS-PERCENTAGE  (WKS-I)       TO
007540             WKS-PS-PERCENTAGE  (IDX-PFSEC)
007550        IF WKS-SECTOR-NAME (IDX-SECTOR) = 'CASH'
007560           MOVE 1 TO WKS-SECTOR-CASH-OK
007570        END-IF
007580        SET IDX-SECTOR TO WKS-SECTOR-OCCURS
007590     END-IF.
007600 333-COMPARA-SECTOR-PERFIL-E. EXIT.
007610
007620******************************************************************
007630*  A = ALTA DE ASESOR                                             *
007640******************************************************************
007650 340-AGREGA-ASESOR SECTION.
007660     IF MNT-ADVISOR-NAME = SPACES
007670        DISPLAY 'CIMAINT, NOMBRE DE ASESOR VACIO, SE RECHAZA'
007680     ELSE
007690        ADD 1 TO WKS-ADVISOR-OCCURS
007700        SET IDX-ADVISOR TO WKS-ADVISOR-OCCURS
007710        MOVE WKS-NEXT-ADVISOR-ID TO WKS-ADVISOR-ID   (IDX-ADVISOR)
007720        MOVE MNT-ADVISOR-NAME    TO WKS-ADVISOR-NAME (IDX-ADVISOR)
007730        ADD 1 TO WKS-NEXT-ADVISOR-ID
007740     END-IF.
007750 340-AGREGA-ASESOR-E. EXIT.
007760
007770******************************************************************
007780*  C = ALTA DE CLIENTE                                            *
007790******************************************************************
007800 350-AGREGA-CLIENTE SECTION.
007810     IF MNT-CLIENT-NAME = SPACES
007820        DISPLAY 'CIMAINT, NOMBRE DE CLIENTE VACIO, SE RECHAZA'
007830     ELSE
007840        ADD 1 TO WKS-CLIENT-OCCURS
007850        SET IDX-CLIENT TO WKS-CLIENT-OCCURS
007860        MOVE WKS-NEXT-CLIENT-ID TO WKS-CLIENT-ID   (IDX-CLIENT)
007870        MOVE MNT-CLIENT-NAME    TO WKS-CLIENT-NAME (IDX-CLIENT)
007880        ADD 1 TO WKS-NEXT-CLIENT-ID
007890     END-IF.
007900 350-AGREGA-CLIENTE-E. EXIT.
007910
007920******************************************************************
007930*  N = CREACION DE CUENTA, VALIDA CLIENTE Y ASESOR, SIN DUPLICAR  *
007940******************************************************************
007950 360-CREA-CUENTA SECTION.
007960     MOVE 0 TO WKS-CLIENTE-OK WKS-ASESOR-OK WKS-CUENTA-DUPLICADA
007970     SET IDX-CLIENT TO 1
007980     SEARCH ALL WKS-TABLA-CLIENT
007990        AT END CONTINUE
008000        WHEN WKS-CLIENT-ID (IDX-CLIENT) = MNT-ACCT-CLIENT-ID
008010           MOVE 1 TO WKS-CLIENTE-OK
008020     END-SEARCH
008030     SET IDX-ADVISOR TO 1
008040     SEARCH ALL WKS-TABLA-ADVISOR
008050        AT END CONTINUE
008060        WHEN WKS-ADVISOR-ID (IDX-ADVISOR) = MNT-ACCT-ADVISOR-ID
008070           MOVE 1 TO WKS-ASESOR-OK
008080     END-SEARCH
008090     IF NOT CLIENTE-EXISTE OR NOT ASESOR-EXISTE
008100        DISPLAY 'CIMAINT, CREA-CUENTA RECHAZADA, CLIENTE O '
008110                'ASESOR NO EXISTEN'
008120     ELSE
008130        SET IDX-ACCOUNT TO 1
008140        PERFORM 362-BUSCA-CUENTA-DUPLICADA
008150                THRU 362-BUSCA-CUENTA-DUPLICADA-E
008160                VARYING IDX-ACCOUNT FROM 1 BY 1
008170                UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS
008180        IF NOT CUENTA-YA-EXISTE
008190           ADD 1 TO WKS-ACCOUNT-OCCURS
008200           SET IDX-ACCOUNT TO WKS-ACCOUNT-OCCURS
008210           MOVE WKS-NEXT-ACCOUNT-ID TO
008220                WKS-ACCOUNT-ID        (IDX-ACCOUNT)
008230           MOVE MNT-ACCT-CLIENT-ID   TO
008240                WKS-ACCT-CLIENT-ID    (IDX-ACCOUNT)
008250           MOVE MNT-ACCT-ADVISOR-ID  TO
008260                WKS-ACCT-ADVISOR-ID   (IDX-ACCOUNT)
008270           MOVE MNT-ACCT-NAME        TO
008280                WKS-ACCT-NAME         (IDX-ACCOUNT)
008290           MOVE MNT-ACCT-PROFILE-NAME TO
008300                WKS-ACCT-PROFILE-NAME (IDX-ACCOUNT)
008310           MOVE MNT-ACCT-REINVEST    TO
008320                WKS-ACCT-REINVEST     (IDX-ACCOUNT)
008330           MOVE 0                    TO
008340                WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT)
008350           ADD 1 TO WKS-NEXT-ACCOUNT-ID
008360        END-IF
008370     END-IF.
008380 360-CREA-CUENTA-E. EXIT.
008390
008400******************************************************************
008410*  362 = BUSCA SI YA EXISTE UNA CUENTA CON MISMO CLIENTE Y NOMBRE  *
008420******************************************************************
008430 362-BUSCA-CUENTA-DUPLICADA SECTION.
008440     IF WKS-ACCT-CLIENT-ID (IDX-ACCOUNT) = MNT-ACCT-CLIENT-ID
008450        AND WKS-ACCT-NAME (IDX-ACCOUNT) = MNT-ACCT-NAME
008460        MOVE 1 TO WKS-CUENTA-DUPLICADA
008470        SET IDX-ACCOUNT TO WKS-ACCOUNT-OCCURS
008480     END-IF.
008490 362-BUSCA-CUENTA-DUPLICADA-E. EXIT.
008500
008510******************************************************************
008520*  H = CAMBIO DE ASESOR DE UNA CUENTA EXISTENTE                   *
008530******************************************************************
008540 370-CAMBIA-ASESOR SECTION.
008550     MOVE 0 TO WKS-ASESOR-OK
008560     SET IDX-ADVISOR TO 1
008570     SEARCH ALL WKS-TABLA-ADVISOR
008580        AT END CONTINUE
008590        WHEN WKS-ADVISOR-ID (IDX-ADVISOR) =
008600             MNT-CHG-NEW-ADVISOR-ID
008610           MOVE 1 TO WKS-ASESOR-OK
008620     END-SEARCH
008630     IF NOT ASESOR-EXISTE
008640        DISPLAY 'CIMAINT, CAMBIO DE ASESOR RECHAZADO, ASESOR '
008650                'NO EXISTE'
008660     ELSE
008670        SET IDX-ACCOUNT TO 1
008680        SEARCH ALL WKS-TABLA-ACCOUNT
008690           AT END
008700              DISPLAY 'CIMAINT, CAMBIO DE ASESOR RECHAZADO, '
008710                      'CUENTA NO EXISTE'
008720           WHEN WKS-ACCOUNT-ID (IDX-ACCOUNT) =
008730                MNT-CHG-ACCOUNT-ID
008740              MOVE MNT-CHG-NEW-ADVISOR-ID TO
008750                   WKS-ACCT-ADVISOR-ID (IDX-ACCOUNT)
008760        END-SEARCH
008770     END-IF.
008780 370-CAMBIA-ASESOR-E. EXIT.
008790
008800******************************************************************
008810*         R E E S C R I T U R A   D E   M A E S T R O S          *
008820******************************************************************
008830 900-REESCRIBE-MAESTROS SECTION.
008840     CLOSE CISECM CISTKM CIPROM CIPFSM
008850           CIADVM CICLNM CIACTM CIDVCM
008860     OPEN OUTPUT CISECM CISTKM CIPROM CIPFSM
008870                 CIADVM CICLNM CIACTM CIDVCM
008880     PERFORM 915-GRABA-SECTOR
008890             THRU 915-GRABA-SECTOR-E
008900             VARYING IDX-SECTOR FROM 1 BY 1
008910             UNTIL IDX-SECTOR > WKS-SECTOR-OCCURS
008920     PERFORM 920-GRABA-STOCK
008930             THRU 920-GRABA-STOCK-E
008940             VARYING IDX-STOCK FROM 1 BY 1
008950             UNTIL IDX-STOCK > WKS-STOCK-OCCURS
008960     PERFORM 925-GRABA-PROFILE
008970             THRU 925-GRABA-PROFILE-E
008980             VARYING IDX-PROFILE FROM 1 BY 1
008990             UNTIL IDX-PROFILE > WKS-PROFILE-OCCURS
009000     PERFORM 930-GRABA-PFSEC
009010             THRU 930-GRABA-PFSEC-E
009020             VARYING IDX-PFSEC FROM 1 BY 1
009030             UNTIL IDX-PFSEC > WKS-PFSEC-OCCURS
009040     PERFORM 935-GRABA-ADVISOR
009050             THRU 935-GRABA-ADVISOR-E
009060             VARYING IDX-ADVISOR FROM 1 BY 1
009070             UNTIL IDX-ADVISOR > WKS-ADVISOR-OCCURS
009080     PERFORM 940-GRABA-CLIENT
009090             THRU 940-GRABA-CLIENT-E
009100             VARYING IDX-CLIENT FROM 1 BY 1
009110             UNTIL IDX-CLIENT > WKS-CLIENT-OCCURS
009120     PERFORM 945-GRABA-ACCOUNT
009130             THRU 945-GRABA-ACCOUNT-E
009140             VARYING IDX-ACCOUNT FROM 1 BY 1
009150             UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS
009160     PERFORM 950-GRABA-DIVCARRY
009170             THRU 950-GRABA-DIVCARRY-E
009180             VARYING IDX-DIVCARRY FROM 1 BY 1
009190             UNTIL IDX-DIVCARRY > WKS-DIVCARRY-OCCURS.
009200 900-REESCRIBE-MAESTROS-E. EXIT.
009210
009220 915-GRABA-SECTOR SECTION.
009230     MOVE WKS-SECTOR-ID   (IDX-SECTOR) TO SECTOR-ID
009240     MOVE WKS-SECTOR-NAME (IDX-SECTOR) TO SECTOR-NAME
009250     MOVE 'A'                          TO SECTOR-STATUS
009260     MOVE WKS-FECHA-PROCESO            TO
009270          SECTOR-FECHA-ULT-MTTO
009280     WRITE SECTOR-MASTER-REC.
009290 915-GRABA-SECTOR-E. EXIT.
009300
009310 920-GRABA-STOCK SECTION.
009320     MOVE WKS-STOCK-SYMBOL    (IDX-STOCK) TO STOCK-SYMBOL
009330     MOVE WKS-STOCK-ID        (IDX-STOCK) TO STOCK-ID
009340     MOVE WKS-COMPANY-NAME    (IDX-STOCK) TO COMPANY-NAME
009350     MOVE WKS-STOCK-SECTOR-ID (IDX-STOCK) TO STOCK-SECTOR-ID
009360     MOVE WKS-CURRENT-PRICE   (IDX-STOCK) TO CURRENT-PRICE
009370     MOVE 'A'                             TO STOCK-STATUS
009380     MOVE WKS-FECHA-PROCESO               TO
009390          STOCK-FECHA-ULT-PRECIO
009400     WRITE STOCK-MASTER-REC.
009410 920-GRABA-STOCK-E. EXIT.
009420
009430 925-GRABA-PROFILE SECTION.
009440     MOVE WKS-PROFILE-ID   (IDX-PROFILE) TO PROFILE-ID
009450     MOVE WKS-PROFILE-NAME (IDX-PROFILE) TO PROFILE-NAME
009460     MOVE 'A'                            TO PROFILE-STATUS
009470     MOVE WKS-FECHA-PROCESO              TO
009480          PROFILE-FECHA-ULT-MTTO
009490     WRITE PROFILE-MASTER-REC.
009500 925-GRABA-PROFILE-E. EXIT.
009510
009520 930-GRABA-PFSEC SECTION.
009530     MOVE WKS-PS-PROFILE-ID (IDX-PFSEC) TO PS-PROFILE-ID
009540     MOVE WKS-PS-SECTOR-ID  (IDX-PFSEC) TO PS-SECTOR-ID
009550     MOVE WKS-PS-PERCENTAGE (IDX-PFSEC) TO PS-PERCENTAGE
009560     MOVE 'A'                          TO PS-STATUS
009570     MOVE WKS-FECHA-PROCESO            TO PS-FECHA-ULT-MTTO
009580     WRITE PROFILE-SECTOR-REC.
009590 930-GRABA-PFSEC-E. EXIT.
009600
009610 935-GRABA-ADVISOR SECTION.
009620     MOVE WKS-ADVISOR-ID   (IDX-ADVISOR) TO ADVISOR-ID
009630     MOVE WKS-ADVISOR-NAME (IDX-ADVISOR) TO ADVISOR-NAME
009640     MOVE 'A'                            TO ADVISOR-STATUS
009650     MOVE WKS-FECHA-PROCESO              TO
009660          ADVISOR-FECHA-ULT-MTTO
009670     WRITE ADVISOR-MASTER-REC.
009680 935-GRABA-ADVISOR-E. EXIT.
009690
009700 940-GRABA-CLIENT SECTION.
009710     MOVE WKS-CLIENT-ID   (IDX-CLIENT) TO CLIENT-ID
009720     MOVE WKS-CLIENT-NAME (IDX-CLIENT) TO CLIENT-NAME
009730     MOVE 'A'                           TO CLIENT-STATUS
009740     MOVE WKS-FECHA-PROCESO             TO
009750          CLIENT-FECHA-ULT-MTTO
009760     WRITE CLIENT-MASTER-REC.
009770 940-GRABA-CLIENT-E. EXIT.
009780
009790 945-GRABA-ACCOUNT SECTION.
009800     MOVE WKS-ACCOUNT-ID        (IDX-ACCOUNT) TO ACCOUNT-ID
009810     MOVE WKS-ACCT-CLIENT-ID    (IDX-ACCOUNT) TO
009820          ACCT-CLIENT-ID
009830     MOVE WKS-ACCT-ADVISOR-ID   (IDX-ACCOUNT) TO
009840          ACCT-ADVISOR-ID
009850     MOVE WKS-ACCT-NAME         (IDX-ACCOUNT) TO ACCT-NAME
009860     MOVE WKS-ACCT-PROFILE-NAME (IDX-ACCOUNT) TO
009870          ACCT-PROFILE-NAME
009880     MOVE WKS-ACCT-REINVEST     (IDX-ACCOUNT) TO
009890          ACCT-REINVEST
009900     MOVE WKS-ACCT-CASH-BALANCE (IDX-ACCOUNT) TO
009910          ACCT-CASH-BALANCE
009920     MOVE 'A'                               TO ACCT-STATUS
009930     MOVE WKS-FECHA-PROCESO                 TO
009940          ACCT-FECHA-ULT-MTTO
009950     WRITE ACCOUNT-MASTER-REC.
009960 945-GRABA-ACCOUNT-E. EXIT.
009970
009980 950-GRABA-DIVCARRY SECTION.
009990     MOVE WKS-DC-STOCK-ID     (IDX-DIVCARRY) TO DC-STOCK-ID
010000     MOVE WKS-DC-SHARES-OWNED (IDX-DIVCARRY) TO DC-SHARES-OWNED
010010     MOVE WKS-FECHA-PROCESO               TO
010020          DC-FECHA-ULT-MTTO
010030     WRITE DIVIDEND-CARRY-REC.
010040 950-GRABA-DIVCARRY-E. EXIT.
010050
010060
010070 XXX-CIERRA-ARCHIVOS SECTION.
010080     MOVE WKS-CONTADOR-TRANSACCIONES TO WKS-TOTAL-TRANX-EDICION
010090     DISPLAY 'CIMAINT, TRANSACCIONES PROCESADAS: '
010100             WKS-TOTAL-TRANX-MILES '-' WKS-TOTAL-TRANX-UNIDADES
010110     CLOSE CISECM  CISTKM  CIPROM  CIPFSM
010120           CIADVM  CICLNM  CIACTM  CIDVCM
010130           CIMNTTX.
010140 XXX-CIERRA-ARCHIVOS-E. EXIT.
010150
010160
