000010******************************************************************
000020* COPYBOOK    : CIDVCR                                           *
000030* DESCRIPCION : LIBRO DE ARRASTRE FRACCIONARIO DE DIVIDENDOS      *
000040*             : (DIVIDEND-CARRY), UN REGISTRO POR ACCION          *
000050* PROGRAMAS   : CIMAINT (ALTA EN CERO), CIDIVID (ACTUALIZA)       *
000060******************************************************************
000070*    2024-02-14  PEDR  TKT-55006  VERSION INICIAL DEL LAYOUT
000080*    2024-08-03  JORH  TKT-55027  SE AMPLIA EL LAYOUT CON FECHA DE
000090*                                 ULTIMO ARRASTRE Y VISTA DE
000100*                                 FRACCION PARA CONCILIACION
000110******************************************************************
000120 01  DIVIDEND-CARRY-REC.
000130     05  DC-STOCK-ID                PIC 9(04).
000140     05  DC-SHARES-OWNED            PIC S9(7)V9999.
000150     05  DC-SHARES-OWNED-R REDEFINES DC-SHARES-OWNED.
000160         10  DC-SHARES-ENTERAS      PIC S9(7).
000170         10  DC-SHARES-FRACCION     PIC 9(04).
000180     05  DC-FECHA-ULT-MTTO          PIC 9(08).
000190     05  DC-FECHA-ULT-MTTO-R REDEFINES DC-FECHA-ULT-MTTO.
000200         10  DC-ULT-MTTO-ANIO       PIC 9(04).
000210         10  DC-ULT-MTTO-MES        PIC 9(02).
000220         10  DC-ULT-MTTO-DIA        PIC 9(02).
000230     05  FILLER                     PIC X(06).
