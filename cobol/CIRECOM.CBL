000010******************************************************************
000020* FECHA       : 10/03/2024                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : CASA DE BOLSA / CUENTAS DE INVERSION             *
000050* PROGRAMA    : CIRECOM                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : RECOMENDACION DE COMPRA/VENTA DE ACCIONES PARA   *
000080*             : UNA CUENTA, CONTRA LA TENENCIA DE CUENTAS         *
000090*             : SIMILARES (SIMILITUD DE COSENO).                 *
000100* ARCHIVOS    : CIACTM=C,CISTKM=C,CIACSM=C,CIRECRQ=C             *
000110* INSTALADO   : 14/03/2024                                       *
000120* BPM/RATIONAL: 55015                                            *
000130* NOMBRE      : RECOMENDACION DE ACCIONES POR CUENTAS SIMILARES  *
000140******************************************************************
000150*              B I T A C O R A   D E   C A M B I O S             *
000160******************************************************************
000170*    2024-03-10  PEDR  TKT-55015  VERSION INICIAL
000180*    2024-03-15  PEDR  Y2K-0061   REVISION DE CAMPOS DE FECHA DE
000190*                                 PROCESO PARA EL NUEVO SIGLO
000200*    2024-03-22  JORH  TKT-55020  SE AGREGA SEGUNDA PASADA DE
000210*                                 COMPARACION DE PARES DE ACCIONES
000220*                                 EN CERO Y RECOMENDACION DE LA DE
000230*                                 MAYOR TENENCIA ENTRE COMPARADORES
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.                      CIRECOM.
000270 AUTHOR.                          ERICK RAMIREZ.
000280 INSTALLATION.                    CASA DE BOLSA - DEPTO SISTEMAS.
000290 DATE-WRITTEN.                    10/03/2024.
000300 DATE-COMPILED.                   10/03/2024.
000310 SECURITY.                        CONFIDENCIAL - USO INTERNO.
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380******************************************************************
000390*              A R C H I V O S   M A E S T R O S
000400******************************************************************
000410     SELECT CIACTM   ASSIGN TO CIACTM
000420            ORGANIZATION  IS SEQUENTIAL
000430            ACCESS MODE   IS SEQUENTIAL
000440            FILE STATUS   IS FS-CIACTM.
000450     SELECT CISTKM   ASSIGN TO CISTKM
000460            ORGANIZATION  IS SEQUENTIAL
000470            ACCESS MODE   IS SEQUENTIAL
000480            FILE STATUS   IS FS-CISTKM.
000490     SELECT CIACSM   ASSIGN TO CIACSM
000500            ORGANIZATION  IS SEQUENTIAL
000510            ACCESS MODE   IS SEQUENTIAL
000520            FILE STATUS   IS FS-CIACSM.
000530******************************************************************
000540*              A R C H I V O   D E   P E T I C I O N E S
000550******************************************************************
000560     SELECT CIRECRQ  ASSIGN TO CIRECRQ
000570            ORGANIZATION  IS SEQUENTIAL
000580            ACCESS MODE   IS SEQUENTIAL
000590            FILE STATUS   IS FS-CIRECRQ.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  CIACTM.
000640     COPY CIACCT.
000650 FD  CISTKM.
000660     COPY CISTOCK.
000670 FD  CIACSM.
000680     COPY CIACST.
000690 FD  CIRECRQ.
000700     COPY CIRECRQ.
000710
000720 WORKING-STORAGE SECTION.
000730******************************************************************
000740*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000750******************************************************************
000760 01  WKS-FS-STATUS.
000770     02  FS-CIACTM                 PIC 9(02) VALUE ZEROES.
000780     02  FS-CISTKM                 PIC 9(02) VALUE ZEROES.
000790     02  FS-CIACSM                 PIC 9(02) VALUE ZEROES.
000800     02  FS-CIRECRQ                PIC 9(02) VALUE ZEROES.
000810     02  PROGRAMA                  PIC X(08) VALUE SPACES.
000820     02  ARCHIVO                   PIC X(08) VALUE SPACES.
000830     02  ACCION                    PIC X(10) VALUE SPACES.
000840     02  LLAVE                     PIC X(32) VALUE SPACES.
000850     02  FSE-NULA.
000860         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
000870         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
000880         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
000890     02  FILLER                    PIC X(10) VALUE SPACES.
000900******************************************************************
000910*           F E C H A   D E   P R O C E S O   ( B A N N E R )    *
000920******************************************************************
000930 01  WKS-FECHA-PROCESO            PIC 9(08) VALUE ZEROES.
000940 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
000950     02  WKS-ANIO-PROC             PIC 9(04).
000960     02  WKS-MES-PROC              PIC 9(02).
000970     02  WKS-DIA-PROC              PIC 9(02).
000980******************************************************************
000990*           B A N D E R A S                                      *
001000******************************************************************
001010 01  WKS-FLAGS.
001020     02  WKS-FIN-CIRECRQ           PIC 9(01) VALUE ZEROES.
001030         88  FIN-CIRECRQ                       VALUE 1.
001040     02  WKS-CUENTA-OK             PIC 9(01) VALUE ZEROES.
001050         88  CUENTA-EXISTE                     VALUE 1.
001060     02  FILLER                    PIC X(10) VALUE SPACES.
001070******************************************************************
001080*           C A M P O S   D E   S I M I L I T U D   C O S E N O  *
001090******************************************************************
001100 01  WKS-CAMPOS-SIMILITUD.
001110     02  WKS-DOT-PROD              PIC S9(15)V9(4).
001120     02  WKS-SUMA-A2               PIC S9(15)V9(4).
001130     02  WKS-SUMA-B2               PIC S9(15)V9(4).
001140     02  WKS-NORMA-A               PIC S9(09)V9(6).
001150     02  WKS-NORMA-A-R REDEFINES WKS-NORMA-A
001160                                   PIC X(11).
001170     02  WKS-NORMA-B               PIC S9(09)V9(6).
001180     02  WKS-SIMILITUD             PIC S9(03)V9(6).
001190     02  FILLER                    PIC X(10) VALUE SPACES.
001200******************************************************************
001210*           C A M P O S   D E   R A I Z   C U A D R A D A         *
001220*           ( M E T O D O   D E   N E W T O N - R A P H S O N )   *
001230******************************************************************
001240 01  WKS-CAMPOS-RAIZ.
001250     02  WKS-RAIZ-X                PIC S9(15)V9(4).
001260     02  WKS-RAIZ-X-R REDEFINES WKS-RAIZ-X
001270                                   PIC X(19).
001280     02  WKS-RAIZ-Y                PIC S9(09)V9(6).
001290     02  WKS-RAIZ-ITER             PIC 9(04) COMP.
001300     02  FILLER                    PIC X(10) VALUE SPACES.
001310******************************************************************
001320*           C O N T A D O R E S   D E   T R A B A J O            *
001330******************************************************************
001340 01  WKS-CONTADORES-TRABAJO.
001350     02  WKS-CERO-CONTADOR         PIC 9(04) COMP.
001360     02  WKS-NOCERO-CONTADOR       PIC 9(04) COMP.
001370     02  WKS-NOCERO-PAR-1          PIC 9(04) COMP.
001380     02  WKS-NOCERO-PAR-2          PIC 9(04) COMP.
001390     02  WKS-CONTADOR-RECOM        PIC 9(04) COMP.
001400     02  FILLER                    PIC X(10) VALUE SPACES.
001410******************************************************************
001420*           I N D I C E S   D E   T R A B A J O                  *
001430******************************************************************
001440 77  WKS-VEC-ACCOUNT-ID            PIC 9(04).
001450 77  WKS-I                         PIC 9(04) COMP.
001460 77  WKS-J                         PIC 9(04) COMP.
001470 77  WKS-K                         PIC 9(04) COMP.
001480 77  WKS-M                         PIC 9(04) COMP.
001490******************************************************************
001500*           C A M P O S   D E   S E L E C C I O N                *
001510******************************************************************
001520 01  WKS-SELECCION-TRABAJO.
001530     02  WKS-MEJOR-SYMBOL          PIC X(10).
001540     02  WKS-MEJOR-VALOR           PIC S9(04).
001550     02  WKS-MEJOR-TIPO            PIC X(01).
001560     02  WKS-PAR-SYMBOL            PIC X(10).
001570     02  WKS-YA-RECOM              PIC 9(01).
001580     02  WKS-IDX-ENCONTRADO        PIC 9(04) COMP.
001590     02  WKS-TEMP-CAND-ID          PIC 9(04).
001600     02  WKS-TEMP-CAND-SIM         PIC S9(03)V9(6).
001610     02  FILLER                    PIC X(10) VALUE SPACES.
001620******************************************************************
001630*           T A B L A S   E N   M E M O R I A                    *
001640******************************************************************
001650 01  WKS-OCCURS-CONTADORES.
001660     02  WKS-ACCOUNT-OCCURS        PIC 9(04) COMP VALUE 0.
001670     02  WKS-STOCK-OCCURS          PIC 9(04) COMP VALUE 0.
001680     02  WKS-ACCTSTOCK-OCCURS      PIC 9(04) COMP VALUE 0.
001690     02  WKS-CANDIDATO-OCCURS      PIC 9(04) COMP VALUE 0.
001700     02  WKS-COMPARADOR-OCCURS     PIC 9(04) COMP VALUE 0.
001710     02  WKS-BUY-OCCURS            PIC 9(04) COMP VALUE 0.
001720     02  WKS-SELL-OCCURS           PIC 9(04) COMP VALUE 0.
001730     02  WKS-RECOM-OCCURS          PIC 9(04) COMP VALUE 0.
001740     02  FILLER                    PIC X(10) VALUE SPACES.
001750
001760 01  WKS-TABLAS.
001770     02  WKS-TABLA-ACCOUNT OCCURS 1 TO 2000 TIMES
001780                         DEPENDING ON  WKS-ACCOUNT-OCCURS
001790                         ASCENDING KEY WKS-ACCOUNT-ID
001800                         INDEXED   BY  IDX-ACCOUNT.
001810         03  WKS-ACCOUNT-ID        PIC 9(04).
001820     02  WKS-TABLA-STOCK OCCURS 1 TO 0500 TIMES
001830                         DEPENDING ON  WKS-STOCK-OCCURS
001840                         INDEXED   BY  IDX-STOCK.
001850         03  WKS-STOCK-SYMBOL      PIC X(10).
001860     02  WKS-TABLA-ACCTSTOCK OCCURS 1 TO 4000 TIMES
001870                         DEPENDING ON  WKS-ACCTSTOCK-OCCURS
001880                         INDEXED   BY  IDX-ACCTSTOCK.
001890         03  WKS-AS-ACCOUNT-ID     PIC 9(04).
001900         03  WKS-AS-STOCK-SYMBOL   PIC X(10).
001910         03  WKS-AS-SHARES-OWNED   PIC S9(7)V9999.
001920     02  WKS-TGT-VECTOR OCCURS 0500 TIMES
001930                         INDEXED   BY  IDX-STOCK2
001940                         PIC S9(7)V9999.
001950     02  WKS-VEC-TEMP   OCCURS 0500 TIMES PIC S9(7)V9999.
001960     02  WKS-TABLA-CANDIDATO OCCURS 2000 TIMES
001970                         INDEXED   BY  IDX-CAND.
001980         03  WKS-CAND-ACCOUNT-ID   PIC 9(04).
001990         03  WKS-CAND-SIMILITUD    PIC S9(03)V9(6).
002000     02  WKS-TABLA-COMPARADOR OCCURS 0050 TIMES
002010                         INDEXED   BY  IDX-COMP.
002020         03  WKS-COMP-ACCOUNT-ID   PIC 9(04).
002030         03  WKS-COMP-VECTOR OCCURS 0500 TIMES
002040                         INDEXED   BY  IDX-COMPSTK.
002050             04  WKS-COMP-SHARES   PIC S9(7)V9999.
002060     02  WKS-TABLA-BUY  OCCURS 0500 TIMES
002070                         INDEXED   BY  IDX-BUY.
002080         03  WKS-BUY-SYMBOL        PIC X(10).
002090         03  WKS-BUY-COUNT         PIC S9(04).
002100     02  WKS-TABLA-SELL OCCURS 0500 TIMES
002110                         INDEXED   BY  IDX-SELL.
002120         03  WKS-SELL-SYMBOL       PIC X(10).
002130         03  WKS-SELL-COUNT        PIC S9(04).
002140     02  WKS-TABLA-RECOM OCCURS 0500 TIMES
002150                         INDEXED   BY  IDX-RECOM.
002160         03  WKS-RECOM-SYMBOL      PIC X(10).
002170         03  WKS-RECOM-TIPO        PIC X(01).
002180     02  FILLER                    PIC X(10) VALUE SPACES.
002190
002200 PROCEDURE DIVISION.
002210******************************************************************
002220*              P A R R A F O   P R I N C I P A L                 *
002230******************************************************************
002240 000-PRINCIPAL SECTION.
002250     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
002260     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
002270     PERFORM 200-CARGAR-TABLAS-EN-MEMORIA
002280             THRU 200-CARGAR-TABLAS-EN-MEMORIA-E
002290     PERFORM 300-PROCESA-PETICIONES THRU 300-PROCESA-PETICIONES-E
002300             UNTIL FIN-CIRECRQ
002310     PERFORM XXX-CIERRA-ARCHIVOS THRU XXX-CIERRA-ARCHIVOS-E
002320     STOP RUN.
002330
002340 100-ABRIR-ARCHIVOS SECTION.
002350     OPEN INPUT CIACTM CISTKM CIACSM CIRECRQ
002360     PERFORM 110-VERIFICAR-INTEGRIDAD-FS
002370             THRU 110-VERIFICAR-INTEGRIDAD-FS-E.
002380 100-ABRIR-ARCHIVOS-E. EXIT.
002390
002400 110-VERIFICAR-INTEGRIDAD-FS SECTION.
002410     IF FS-CIACTM NOT = '00' OR FS-CISTKM  NOT = '00' OR
002420        FS-CIACSM NOT = '00' OR FS-CIRECRQ NOT = '00'
002430        MOVE 'CIRECOM' TO PROGRAMA
002440        MOVE 'APERTURA' TO ACCION
002450        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
002460                               LLAVE, FS-CIACTM, FSE-NULA
002470        PERFORM 190-FALLA-APERTURA THRU 190-FALLA-APERTURA-E
002480     END-IF.
002490 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
002500
002510 190-FALLA-APERTURA SECTION.
002520     DISPLAY 'CIRECOM, ERROR DE APERTURA DE ARCHIVOS, SE ABORTA'
002530     MOVE 91 TO RETURN-CODE
002540     STOP RUN.
002550 190-FALLA-APERTURA-E. EXIT.
002560
002570******************************************************************
002580*     C A R G A   D E   M A E S T R O S   E N   M E M O R I A    *
002590******************************************************************
002600 200-CARGAR-TABLAS-EN-MEMORIA SECTION.
002610     PERFORM 210-CARGA-ACCOUNT THRU 210-CARGA-ACCOUNT-E
002620     PERFORM 220-CARGA-STOCK THRU 220-CARGA-STOCK-E
002630     PERFORM 230-CARGA-ACCTSTOCK THRU 230-CARGA-ACCTSTOCK-E.
002640 200-CARGAR-TABLAS-EN-MEMORIA-E. EXIT.
002650
002660 210-CARGA-ACCOUNT SECTION.
002670     READ CIACTM
002680       AT END CONTINUE
002690       NOT AT END
002700          ADD 1 TO WKS-ACCOUNT-OCCURS
002710          SET IDX-ACCOUNT TO WKS-ACCOUNT-OCCURS
002720          MOVE ACCOUNT-ID TO WKS-ACCOUNT-ID (IDX-ACCOUNT)
002730          PERFORM 210-CARGA-ACCOUNT THRU 210-CARGA-ACCOUNT-E
002740     END-READ.
002750 210-CARGA-ACCOUNT-E. EXIT.
002760
002770 220-CARGA-STOCK SECTION.
002780     READ CISTKM
002790       AT END CONTINUE
002800       NOT AT END
002810          ADD 1 TO WKS-STOCK-OCCURS
002820          SET IDX-STOCK TO WKS-STOCK-OCCURS
002830          MOVE STOCK-SYMBOL TO WKS-STOCK-SYMBOL (IDX-STOCK)
002840          PERFORM 220-CARGA-STOCK THRU 220-CARGA-STOCK-E
002850     END-READ.
002860 220-CARGA-STOCK-E. EXIT.
002870
002880 230-CARGA-ACCTSTOCK SECTION.
002890     READ CIACSM
002900       AT END CONTINUE
002910       NOT AT END
002920          ADD 1 TO WKS-ACCTSTOCK-OCCURS
002930          SET IDX-ACCTSTOCK TO WKS-ACCTSTOCK-OCCURS
002940          MOVE AS-ACCOUNT-ID   TO
002950               WKS-AS-ACCOUNT-ID   (IDX-ACCTSTOCK)
002960          MOVE AS-STOCK-SYMBOL TO
002970               WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
002980          MOVE AS-SHARES-OWNED TO
002990               WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK)
003000          PERFORM 230-CARGA-ACCTSTOCK THRU 230-CARGA-ACCTSTOCK-E
003010     END-READ.
003020 230-CARGA-ACCTSTOCK-E. EXIT.
003030
003040******************************************************************
003050*     D E S P A C H O   D E   P E T I C I O N E S                *
003060******************************************************************
003070 300-PROCESA-PETICIONES SECTION.
003080     READ CIRECRQ
003090       AT END
003100          MOVE 1 TO WKS-FIN-CIRECRQ
003110       NOT AT END
003120          PERFORM 310-GENERA-RECOMENDACION
003130                  THRU 310-GENERA-RECOMENDACION-E
003140     END-READ.
003150 300-PROCESA-PETICIONES-E. EXIT.
003160
003170******************************************************************
003180*  310 = VALIDA Y DESPACHA LA GENERACION DE RECOMENDACIONES       *
003190******************************************************************
003200 310-GENERA-RECOMENDACION SECTION.
003210     MOVE 0 TO WKS-CUENTA-OK
003220     SET IDX-ACCOUNT TO 1
003230     SEARCH ALL WKS-TABLA-ACCOUNT
003240        AT END CONTINUE
003250        WHEN WKS-ACCOUNT-ID (IDX-ACCOUNT) = RECRQ-ACCOUNT-ID
003260           MOVE 1 TO WKS-CUENTA-OK
003270     END-SEARCH
003280     IF NOT CUENTA-EXISTE
003290        DISPLAY 'CIRECOM, CUENTA NO EXISTE: ' RECRQ-ACCOUNT-ID
003300     ELSE
003310        IF RECRQ-MAX-RECOMMEND = 0 OR RECRQ-NUM-COMPARATORS = 0
003320           DISPLAY 'CIRECOM, PARAMETROS INVALIDOS PARA CUENTA: '
003330                   RECRQ-ACCOUNT-ID
003340        ELSE
003350           PERFORM 320-ARMA-VECTOR-OBJETIVO
003360                   THRU 320-ARMA-VECTOR-OBJETIVO-E
003370           PERFORM 330-CALCULA-SIMILITUDES
003380                   THRU 330-CALCULA-SIMILITUDES-E
003390           PERFORM 340-ORDENA-CANDIDATOS
003400                   THRU 340-ORDENA-CANDIDATOS-E
003410           PERFORM 350-ARMA-COMPARADORES
003420                   THRU 350-ARMA-COMPARADORES-E
003430           PERFORM 360-CLASIFICA-ACCIONES
003440                   THRU 360-CLASIFICA-ACCIONES-E
003450           PERFORM 370-SELECCIONA-RECOMENDACIONES
003460                   THRU 370-SELECCIONA-RECOMENDACIONES-E
003470           PERFORM 380-SEGUNDA-PASADA THRU 380-SEGUNDA-PASADA-E
003480           PERFORM 390-IMPRIME-RECOMENDACIONES
003490                   THRU 390-IMPRIME-RECOMENDACIONES-E
003500        END-IF
003510     END-IF.
003520 310-GENERA-RECOMENDACION-E. EXIT.
003530
003540******************************************************************
003550*  320 = ARMA EL VECTOR DENSO DE TENENCIA DE LA CUENTA OBJETIVO   *
003560******************************************************************
003570 320-ARMA-VECTOR-OBJETIVO SECTION.
003580     SET IDX-STOCK2 TO 1
003590     PERFORM 321-LIMPIA-VECTOR-OBJETIVO
003600             THRU 321-LIMPIA-VECTOR-OBJETIVO-E
003610             VARYING IDX-STOCK2 FROM 1 BY 1
003620             UNTIL IDX-STOCK2 > WKS-STOCK-OCCURS
003630     SET IDX-ACCTSTOCK TO 1
003640     PERFORM 323-LLENA-VECTOR-OBJETIVO
003650             THRU 323-LLENA-VECTOR-OBJETIVO-E
003660             VARYING IDX-ACCTSTOCK FROM 1 BY 1
003670             UNTIL IDX-ACCTSTOCK > WKS-ACCTSTOCK-OCCURS.
003680 320-ARMA-VECTOR-OBJETIVO-E. EXIT.
003690
003700 321-LIMPIA-VECTOR-OBJETIVO SECTION.
003710     MOVE 0 TO WKS-TGT-VECTOR (IDX-STOCK2).
003720 321-LIMPIA-VECTOR-OBJETIVO-E. EXIT.
003730
003740 323-LLENA-VECTOR-OBJETIVO SECTION.
003750     IF WKS-AS-ACCOUNT-ID (IDX-ACCTSTOCK) = RECRQ-ACCOUNT-ID
003760        SET IDX-STOCK TO 1
003770        SEARCH WKS-TABLA-STOCK
003780           AT END CONTINUE
003790           WHEN WKS-STOCK-SYMBOL (IDX-STOCK) =
003800                WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
003810              SET IDX-STOCK2 TO IDX-STOCK
003820              MOVE WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) TO
003830                   WKS-TGT-VECTOR (IDX-STOCK2)
003840        END-SEARCH
003850     END-IF.
003860 323-LLENA-VECTOR-OBJETIVO-E. EXIT.
003870
003880******************************************************************
003890*  330 = CALCULA LA SIMILITUD DE COSENO CONTRA TODAS LAS DEMAS    *
003900*        CUENTAS Y LAS ACUMULA EN LA TABLA DE CANDIDATOS          *
003910******************************************************************
003920 330-CALCULA-SIMILITUDES SECTION.
003930     MOVE 0 TO WKS-CANDIDATO-OCCURS
003940     SET IDX-ACCOUNT TO 1
003950     PERFORM 332-EVALUA-CANDIDATO THRU 332-EVALUA-CANDIDATO-E
003960             VARYING IDX-ACCOUNT FROM 1 BY 1
003970             UNTIL IDX-ACCOUNT > WKS-ACCOUNT-OCCURS.
003980 330-CALCULA-SIMILITUDES-E. EXIT.
003990
004000 332-EVALUA-CANDIDATO SECTION.
004010     IF WKS-ACCOUNT-ID (IDX-ACCOUNT) NOT = RECRQ-ACCOUNT-ID
004020        PERFORM 334-ARMA-VECTOR-OTRA-CUENTA
004030                THRU 334-ARMA-VECTOR-OTRA-CUENTA-E
004040        PERFORM 500-CALCULA-SIMILITUD THRU 500-CALCULA-SIMILITUD-E
004050        ADD 1 TO WKS-CANDIDATO-OCCURS
004060        SET IDX-CAND TO WKS-CANDIDATO-OCCURS
004070        MOVE WKS-ACCOUNT-ID (IDX-ACCOUNT) TO
004080             WKS-CAND-ACCOUNT-ID (IDX-CAND)
004090        MOVE WKS-SIMILITUD TO WKS-CAND-SIMILITUD (IDX-CAND)
004100     END-IF.
004110 332-EVALUA-CANDIDATO-E. EXIT.
004120
004130 334-ARMA-VECTOR-OTRA-CUENTA SECTION.
004140     MOVE WKS-ACCOUNT-ID (IDX-ACCOUNT) TO WKS-VEC-ACCOUNT-ID
004150     SET IDX-STOCK2 TO 1
004160     PERFORM 335-LIMPIA-VECTOR-TEMP THRU 335-LIMPIA-VECTOR-TEMP-E
004170             VARYING IDX-STOCK2 FROM 1 BY 1
004180             UNTIL IDX-STOCK2 > WKS-STOCK-OCCURS
004190     SET IDX-ACCTSTOCK TO 1
004200     PERFORM 336-LLENA-VECTOR-TEMP THRU 336-LLENA-VECTOR-TEMP-E
004210             VARYING IDX-ACCTSTOCK FROM 1 BY 1
004220             UNTIL IDX-ACCTSTOCK > WKS-ACCTSTOCK-OCCURS.
004230 334-ARMA-VECTOR-OTRA-CUENTA-E. EXIT.
004240
004250 335-LIMPIA-VECTOR-TEMP SECTION.
004260     MOVE 0 TO WKS-VEC-TEMP (IDX-STOCK2).
004270 335-LIMPIA-VECTOR-TEMP-E. EXIT.
004280
004290 336-LLENA-VECTOR-TEMP SECTION.
004300     IF WKS-AS-ACCOUNT-ID (IDX-ACCTSTOCK) = WKS-VEC-ACCOUNT-ID
004310        SET IDX-STOCK TO 1
004320        SEARCH WKS-TABLA-STOCK
004330           AT END CONTINUE
004340           WHEN WKS-STOCK-SYMBOL (IDX-STOCK) =
004350                WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
004360              SET IDX-STOCK2 TO IDX-STOCK
004370              MOVE WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) TO
004380                   WKS-VEC-TEMP (IDX-STOCK2)
004390        END-SEARCH
004400     END-IF.
004410 336-LLENA-VECTOR-TEMP-E. EXIT.
004420
004430******************************************************************
004440*  500 = SIMILITUD DE COSENO ENTRE WKS-TGT-VECTOR Y WKS-VEC-TEMP  *
004450******************************************************************
004460 500-CALCULA-SIMILITUD SECTION.
004470     MOVE 0 TO WKS-DOT-PROD
004480     MOVE 0 TO WKS-SUMA-A2
004490     MOVE 0 TO WKS-SUMA-B2
004500     SET IDX-STOCK2 TO 1
004510     PERFORM 502-ACUMULA-PRODUCTO THRU 502-ACUMULA-PRODUCTO-E
004520             VARYING IDX-STOCK2 FROM 1 BY 1
004530             UNTIL IDX-STOCK2 > WKS-STOCK-OCCURS
004540     MOVE WKS-SUMA-A2 TO WKS-RAIZ-X
004550     PERFORM 700-CALCULA-RAIZ THRU 700-CALCULA-RAIZ-E
004560     MOVE WKS-RAIZ-Y TO WKS-NORMA-A
004570     MOVE WKS-SUMA-B2 TO WKS-RAIZ-X
004580     PERFORM 700-CALCULA-RAIZ THRU 700-CALCULA-RAIZ-E
004590     MOVE WKS-RAIZ-Y TO WKS-NORMA-B
004600     IF WKS-NORMA-A = 0 OR WKS-NORMA-B = 0
004610        MOVE 0 TO WKS-SIMILITUD
004620     ELSE
004630        COMPUTE WKS-SIMILITUD ROUNDED =
004640                WKS-DOT-PROD / (WKS-NORMA-A * WKS-NORMA-B)
004650     END-IF.
004660 500-CALCULA-SIMILITUD-E. EXIT.
004670
004680 502-ACUMULA-PRODUCTO SECTION.
004690     COMPUTE WKS-DOT-PROD = WKS-DOT-PROD +
004700        (WKS-TGT-VECTOR (IDX-STOCK2) * WKS-VEC-TEMP (IDX-STOCK2))
004710     COMPUTE WKS-SUMA-A2 = WKS-SUMA-A2 +
004720        (WKS-TGT-VECTOR (IDX-STOCK2) * WKS-TGT-VECTOR (IDX-STOCK2))
004730     COMPUTE WKS-SUMA-B2 = WKS-SUMA-B2 +
004740        (WKS-VEC-TEMP (IDX-STOCK2) * WKS-VEC-TEMP (IDX-STOCK2)).
004750 502-ACUMULA-PRODUCTO-E. EXIT.
004760
004770******************************************************************
004780*  700 = RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON            *
004790*        (20 ITERACIONES FIJAS, SUFICIENTE PRECISION DECIMAL)     *
004800******************************************************************
004810 700-CALCULA-RAIZ SECTION.
004820     IF WKS-RAIZ-X = 0
004830        MOVE 0 TO WKS-RAIZ-Y
004840     ELSE
004850        COMPUTE WKS-RAIZ-Y = WKS-RAIZ-X / 2
004860        IF WKS-RAIZ-Y = 0
004870           MOVE 1 TO WKS-RAIZ-Y
004880        END-IF
004890        MOVE 1 TO WKS-RAIZ-ITER
004900        PERFORM 702-ITERA-NEWTON THRU 702-ITERA-NEWTON-E
004910                VARYING WKS-RAIZ-ITER FROM 1 BY 1
004920                UNTIL WKS-RAIZ-ITER > 20
004930     END-IF.
004940 700-CALCULA-RAIZ-E. EXIT.
004950
004960 702-ITERA-NEWTON SECTION.
004970     COMPUTE WKS-RAIZ-Y ROUNDED =
004980             (WKS-RAIZ-Y + (WKS-RAIZ-X / WKS-RAIZ-Y)) / 2.
004990 702-ITERA-NEWTON-E. EXIT.
005000
005010******************************************************************
005020*  340 = ORDENA LA TABLA DE CANDIDATOS POR SIMILITUD DESCENDENTE  *
005030*        (METODO DE LA BURBUJA, EL NUMERO DE CUENTAS ES MODERADO) *
005040******************************************************************
005050 340-ORDENA-CANDIDATOS SECTION.
005060     IF WKS-CANDIDATO-OCCURS > 1
005070        PERFORM 342-PASADA-BURBUJA THRU 342-PASADA-BURBUJA-E
005080                VARYING WKS-I FROM 1 BY 1
005090                UNTIL WKS-I > WKS-CANDIDATO-OCCURS - 1
005100     END-IF.
005110 340-ORDENA-CANDIDATOS-E. EXIT.
005120
005130 342-PASADA-BURBUJA SECTION.
005140     PERFORM 344-COMPARA-Y-CAMBIA THRU 344-COMPARA-Y-CAMBIA-E
005150             VARYING WKS-J FROM 1 BY 1
005160             UNTIL WKS-J > WKS-CANDIDATO-OCCURS - WKS-I.
005170 342-PASADA-BURBUJA-E. EXIT.
005180
005190 344-COMPARA-Y-CAMBIA SECTION.
005200     SET IDX-CAND TO WKS-J
005210     IF WKS-CAND-SIMILITUD (IDX-CAND) <
005220        WKS-CAND-SIMILITUD (WKS-J + 1)
005230        MOVE WKS-CAND-ACCOUNT-ID (IDX-CAND) TO WKS-TEMP-CAND-ID
005240        MOVE WKS-CAND-SIMILITUD  (IDX-CAND) TO WKS-TEMP-CAND-SIM
005250        SET IDX-CAND TO WKS-J
005260        ADD 1 TO IDX-CAND
005270        MOVE WKS-CAND-ACCOUNT-ID (IDX-CAND) TO
005280             WKS-CAND-ACCOUNT-ID (WKS-J)
005290        MOVE WKS-CAND-SIMILITUD  (IDX-CAND) TO
005300             WKS-CAND-SIMILITUD  (WKS-J)
005310        MOVE WKS-TEMP-CAND-ID  TO WKS-CAND-ACCOUNT-ID (IDX-CAND)
005320        MOVE WKS-TEMP-CAND-SIM TO WKS-CAND-SIMILITUD  (IDX-CAND)
005330     END-IF.
005340 344-COMPARA-Y-CAMBIA-E. EXIT.
005350
005360******************************************************************
005370*  350 = SELECCIONA LAS PRIMERAS "N" CUENTAS MAS SIMILARES COMO   *
005380*        VECINDARIO COMPARADOR Y ARMA SUS VECTORES DE TENENCIA    *
005390******************************************************************
005400 350-ARMA-COMPARADORES SECTION.
005410     IF RECRQ-NUM-COMPARATORS > WKS-CANDIDATO-OCCURS
005420        MOVE WKS-CANDIDATO-OCCURS TO WKS-COMPARADOR-OCCURS
005430     ELSE
005440        MOVE RECRQ-NUM-COMPARATORS TO WKS-COMPARADOR-OCCURS
005450     END-IF
005460     IF WKS-COMPARADOR-OCCURS > 50
005470        MOVE 50 TO WKS-COMPARADOR-OCCURS
005480     END-IF
005490     PERFORM 352-CARGA-COMPARADOR THRU 352-CARGA-COMPARADOR-E
005500             VARYING WKS-K FROM 1 BY 1
005510             UNTIL WKS-K > WKS-COMPARADOR-OCCURS.
005520 350-ARMA-COMPARADORES-E. EXIT.
005530
005540 352-CARGA-COMPARADOR SECTION.
005550     SET IDX-CAND TO WKS-K
005560     SET IDX-COMP TO WKS-K
005570     MOVE WKS-CAND-ACCOUNT-ID (IDX-CAND) TO
005580          WKS-COMP-ACCOUNT-ID (IDX-COMP)
005590     SET IDX-COMPSTK TO 1
005600     PERFORM 354-LIMPIA-VECTOR-COMPARADOR
005610             THRU 354-LIMPIA-VECTOR-COMPARADOR-E
005620             VARYING IDX-COMPSTK FROM 1 BY 1
005630             UNTIL IDX-COMPSTK > WKS-STOCK-OCCURS
005640     SET IDX-ACCTSTOCK TO 1
005650     PERFORM 356-LLENA-VECTOR-COMPARADOR
005660             THRU 356-LLENA-VECTOR-COMPARADOR-E
005670             VARYING IDX-ACCTSTOCK FROM 1 BY 1
005680             UNTIL IDX-ACCTSTOCK > WKS-ACCTSTOCK-OCCURS.
005690 352-CARGA-COMPARADOR-E. EXIT.
005700
005710 354-LIMPIA-VECTOR-COMPARADOR SECTION.
005720     MOVE 0 TO WKS-COMP-SHARES (IDX-COMP, IDX-COMPSTK).
005730 354-LIMPIA-VECTOR-COMPARADOR-E. EXIT.
005740
005750 356-LLENA-VECTOR-COMPARADOR SECTION.
005760     IF WKS-AS-ACCOUNT-ID (IDX-ACCTSTOCK) =
005770        WKS-COMP-ACCOUNT-ID (IDX-COMP)
005780        SET IDX-STOCK TO 1
005790        SEARCH WKS-TABLA-STOCK
005800           AT END CONTINUE
005810           WHEN WKS-STOCK-SYMBOL (IDX-STOCK) =
005820                WKS-AS-STOCK-SYMBOL (IDX-ACCTSTOCK)
005830              SET IDX-COMPSTK TO IDX-STOCK
005840              MOVE WKS-AS-SHARES-OWNED (IDX-ACCTSTOCK) TO
005850                   WKS-COMP-SHARES (IDX-COMP, IDX-COMPSTK)
005860        END-SEARCH
005870     END-IF.
005880 356-LLENA-VECTOR-COMPARADOR-E. EXIT.
005890
005900******************************************************************
005910*  360 = CLASIFICA CADA ACCION COMO CANDIDATA DE COMPRA O VENTA   *
005920*        SEGUN LA MAYORIA DE LOS COMPARADORES                    *
005930******************************************************************
005940 360-CLASIFICA-ACCIONES SECTION.
005950     MOVE 0 TO WKS-BUY-OCCURS
005960     MOVE 0 TO WKS-SELL-OCCURS
005970     MOVE 0 TO WKS-CONTADOR-RECOM
005980     SET IDX-STOCK2 TO 1
005990     PERFORM 362-CLASIFICA-UNA-ACCION
006000             THRU 362-CLASIFICA-UNA-ACCION-E
006010             VARYING IDX-STOCK2 FROM 1 BY 1
006020             UNTIL IDX-STOCK2 > WKS-STOCK-OCCURS.
006030 360-CLASIFICA-ACCIONES-E. EXIT.
006040
006050 362-CLASIFICA-UNA-ACCION SECTION.
006060     PERFORM 364-CUENTA-CEROS-Y-NOCEROS
006070             THRU 364-CUENTA-CEROS-Y-NOCEROS-E
006080     IF WKS-TGT-VECTOR (IDX-STOCK2) = 0
006090        IF WKS-NOCERO-CONTADOR > WKS-CERO-CONTADOR
006100           ADD 1 TO WKS-BUY-OCCURS
006110           SET IDX-BUY TO WKS-BUY-OCCURS
006120           MOVE WKS-STOCK-SYMBOL (IDX-STOCK2) TO
006130                WKS-BUY-SYMBOL (IDX-BUY)
006140           MOVE WKS-NOCERO-CONTADOR TO WKS-BUY-COUNT (IDX-BUY)
006150           ADD 1 TO WKS-CONTADOR-RECOM
006160        END-IF
006170     ELSE
006180        IF WKS-CERO-CONTADOR > WKS-NOCERO-CONTADOR
006190           ADD 1 TO WKS-SELL-OCCURS
006200           SET IDX-SELL TO WKS-SELL-OCCURS
006210           MOVE WKS-STOCK-SYMBOL (IDX-STOCK2) TO
006220                WKS-SELL-SYMBOL (IDX-SELL)
006230           MOVE WKS-CERO-CONTADOR TO WKS-SELL-COUNT (IDX-SELL)
006240           ADD 1 TO WKS-CONTADOR-RECOM
006250        END-IF
006260     END-IF.
006270 362-CLASIFICA-UNA-ACCION-E. EXIT.
006280
006290 364-CUENTA-CEROS-Y-NOCEROS SECTION.
006300     MOVE 0 TO WKS-CERO-CONTADOR
006310     MOVE 0 TO WKS-NOCERO-CONTADOR
006320     SET IDX-COMP TO 1
006330     PERFORM 366-EVALUA-COMPARADOR THRU 366-EVALUA-COMPARADOR-E
006340             VARYING IDX-COMP FROM 1 BY 1
006350             UNTIL IDX-COMP > WKS-COMPARADOR-OCCURS.
006360 364-CUENTA-CEROS-Y-NOCEROS-E. EXIT.
006370
006380 366-EVALUA-COMPARADOR SECTION.
006390     SET IDX-COMPSTK TO IDX-STOCK2
006400     IF WKS-COMP-SHARES (IDX-COMP, IDX-COMPSTK) = 0
006410        ADD 1 TO WKS-CERO-CONTADOR
006420     ELSE
006430        ADD 1 TO WKS-NOCERO-CONTADOR
006440     END-IF.
006450 366-EVALUA-COMPARADOR-E. EXIT.
006460
006470******************************************************************
006480*  370 = ELIGE LAS "N" MEJORES CANDIDATAS (COMPRA ANTES QUE       *
006490*        VENTA EN CASO DE EMPATE) HASTA EL TOPE SOLICITADO        *
006500******************************************************************
006510 370-SELECCIONA-RECOMENDACIONES SECTION.
006520     MOVE 0 TO WKS-RECOM-OCCURS
006530     PERFORM 372-ITERA-SELECCION THRU 372-ITERA-SELECCION-E
006540             VARYING WKS-M FROM 1 BY 1
006550             UNTIL WKS-M > RECRQ-MAX-RECOMMEND.
006560 370-SELECCIONA-RECOMENDACIONES-E. EXIT.
006570
006580 372-ITERA-SELECCION SECTION.
006590     MOVE SPACES TO WKS-MEJOR-SYMBOL
006600     MOVE -1 TO WKS-MEJOR-VALOR
006610     MOVE 'B' TO WKS-MEJOR-TIPO
006620     SET IDX-BUY TO 1
006630     PERFORM 374-REVISA-BUY THRU 374-REVISA-BUY-E
006640             VARYING IDX-BUY FROM 1 BY 1
006650             UNTIL IDX-BUY > WKS-BUY-OCCURS
006660     SET IDX-SELL TO 1
006670     PERFORM 376-REVISA-SELL THRU 376-REVISA-SELL-E
006680             VARYING IDX-SELL FROM 1 BY 1
006690             UNTIL IDX-SELL > WKS-SELL-OCCURS
006700     IF WKS-MEJOR-SYMBOL NOT = SPACES
006710        ADD 1 TO WKS-RECOM-OCCURS
006720        SET IDX-RECOM TO WKS-RECOM-OCCURS
006730        MOVE WKS-MEJOR-SYMBOL TO WKS-RECOM-SYMBOL (IDX-RECOM)
006740        MOVE WKS-MEJOR-TIPO   TO WKS-RECOM-TIPO   (IDX-RECOM)
006750     END-IF.
006760 372-ITERA-SELECCION-E. EXIT.
006770
006780 374-REVISA-BUY SECTION.
006790     MOVE WKS-BUY-SYMBOL (IDX-BUY) TO WKS-PAR-SYMBOL
006800     PERFORM 379-BUSCA-RECOM THRU 379-BUSCA-RECOM-E
006810     IF WKS-YA-RECOM = 0
006820        IF WKS-BUY-COUNT (IDX-BUY) > WKS-MEJOR-VALOR
006830           MOVE WKS-BUY-SYMBOL (IDX-BUY) TO WKS-MEJOR-SYMBOL
006840           MOVE WKS-BUY-COUNT  (IDX-BUY) TO WKS-MEJOR-VALOR
006850           MOVE 'B' TO WKS-MEJOR-TIPO
006860        END-IF
006870     END-IF.
006880 374-REVISA-BUY-E. EXIT.
006890
006900 376-REVISA-SELL SECTION.
006910     MOVE WKS-SELL-SYMBOL (IDX-SELL) TO WKS-PAR-SYMBOL
006920     PERFORM 379-BUSCA-RECOM THRU 379-BUSCA-RECOM-E
006930     IF WKS-YA-RECOM = 0
006940        IF WKS-SELL-COUNT (IDX-SELL) > WKS-MEJOR-VALOR
006950           MOVE WKS-SELL-SYMBOL (IDX-SELL) TO WKS-MEJOR-SYMBOL
006960           MOVE WKS-SELL-COUNT  (IDX-SELL) TO WKS-MEJOR-VALOR
006970           MOVE 'S' TO WKS-MEJOR-TIPO
006980        END-IF
006990     END-IF.
007000 376-REVISA-SELL-E. EXIT.
007010
007020******************************************************************
007030*  379 = BUSCA SI WKS-PAR-SYMBOL YA FUE RECOMENDADO               *
007040******************************************************************
007050 379-BUSCA-RECOM SECTION.
007060     MOVE 0 TO WKS-YA-RECOM
007070     MOVE 0 TO WKS-IDX-ENCONTRADO
007080     SET IDX-RECOM TO 1
007090     PERFORM 379B-COMPARA-RECOM THRU 379B-COMPARA-RECOM-E
007100             VARYING IDX-RECOM FROM 1 BY 1
007110             UNTIL IDX-RECOM > WKS-RECOM-OCCURS.
007120 379-BUSCA-RECOM-E. EXIT.
007130
007140 379B-COMPARA-RECOM SECTION.
007150     IF WKS-RECOM-SYMBOL (IDX-RECOM) = WKS-PAR-SYMBOL
007160        MOVE 1 TO WKS-YA-RECOM
007170        SET WKS-IDX-ENCONTRADO TO IDX-RECOM
007180     END-IF.
007190 379B-COMPARA-RECOM-E. EXIT.
007200
007210******************************************************************
007220*  380 = SEGUNDA PASADA: COMPARA CADA PAR DE ACCIONES EN CERO     *
007230*        Y RECOMIENDA LA DE MAYOR TENENCIA ENTRE COMPARADORES,    *
007240*        INCLUSO SI ESA ACCION YA HABIA SIDO ELEGIDA ANTES EN     *
007250*        OTRA COMPARACION DE LA MISMA PASADA                      *
007260******************************************************************
007270 380-SEGUNDA-PASADA SECTION.
007280     SET IDX-STOCK2 TO 1
007290     PERFORM 382-REVISA-PAR-EXTERNO THRU 382-REVISA-PAR-EXTERNO-E
007300             VARYING IDX-STOCK2 FROM 1 BY 1
007310             UNTIL IDX-STOCK2 > WKS-STOCK-OCCURS.
007320 380-SEGUNDA-PASADA-E. EXIT.
007330
007340 382-REVISA-PAR-EXTERNO SECTION.
007350     IF WKS-TGT-VECTOR (IDX-STOCK2) = 0
007360        SET IDX-STOCK TO 1
007370        PERFORM 384-REVISA-PAR-INTERNO
007380                THRU 384-REVISA-PAR-INTERNO-E
007390                VARYING IDX-STOCK FROM 1 BY 1
007400                UNTIL IDX-STOCK > WKS-STOCK-OCCURS
007410     END-IF.
007420 382-REVISA-PAR-EXTERNO-E. EXIT.
007430
007440 384-REVISA-PAR-INTERNO SECTION.
007450     IF IDX-STOCK NOT = IDX-STOCK2
007460        AND WKS-TGT-VECTOR (IDX-STOCK) = 0
007470        PERFORM 386-CUENTA-NOCERO-PAR THRU 386-CUENTA-NOCERO-PAR-E
007480        IF WKS-NOCERO-PAR-1 > WKS-NOCERO-PAR-2
007490           MOVE WKS-STOCK-SYMBOL (IDX-STOCK) TO WKS-PAR-SYMBOL
007500        ELSE
007510           MOVE WKS-STOCK-SYMBOL (IDX-STOCK2) TO WKS-PAR-SYMBOL
007520        END-IF
007530        PERFORM 388-AGREGA-SI-CABE THRU 388-AGREGA-SI-CABE-E
007540     END-IF.
007550 384-REVISA-PAR-INTERNO-E. EXIT.
007560
007570 386-CUENTA-NOCERO-PAR SECTION.
007580     MOVE 0 TO WKS-NOCERO-PAR-1
007590     MOVE 0 TO WKS-NOCERO-PAR-2
007600     SET IDX-COMP TO 1
007610     PERFORM 387-ACUMULA-PAR THRU 387-ACUMULA-PAR-E
007620             VARYING IDX-COMP FROM 1 BY 1
007630             UNTIL IDX-COMP > WKS-COMPARADOR-OCCURS.
007640 386-CUENTA-NOCERO-PAR-E. EXIT.
007650
007660 387-ACUMULA-PAR SECTION.
007670     SET IDX-COMPSTK TO IDX-STOCK
007680     IF WKS-COMP-SHARES (IDX-COMP, IDX-COMPSTK) NOT = 0
007690        ADD 1 TO WKS-NOCERO-PAR-1
007700     END-IF
007710     SET IDX-COMPSTK TO IDX-STOCK2
007720     IF WKS-COMP-SHARES (IDX-COMP, IDX-COMPSTK) NOT = 0
007730        ADD 1 TO WKS-NOCERO-PAR-2
007740     END-IF.
007750 387-ACUMULA-PAR-E. EXIT.
007760
007770 388-AGREGA-SI-CABE SECTION.
007780     IF WKS-CONTADOR-RECOM < RECRQ-MAX-RECOMMEND
007790        PERFORM 379-BUSCA-RECOM THRU 379-BUSCA-RECOM-E
007800        IF WKS-YA-RECOM = 1
007810           MOVE 'B' TO WKS-RECOM-TIPO (WKS-IDX-ENCONTRADO)
007820        ELSE
007830           ADD 1 TO WKS-RECOM-OCCURS
007840           SET IDX-RECOM TO WKS-RECOM-OCCURS
007850           MOVE WKS-PAR-SYMBOL TO WKS-RECOM-SYMBOL (IDX-RECOM)
007860           MOVE 'B' TO WKS-RECOM-TIPO (IDX-RECOM)
007870        END-IF
007880        ADD 1 TO WKS-CONTADOR-RECOM
007890     END-IF.
007900 388-AGREGA-SI-CABE-E. EXIT.
007910
007920******************************************************************
007930*  390 = IMPRIME LAS RECOMENDACIONES FINALES DE LA CUENTA         *
007940******************************************************************
007950 390-IMPRIME-RECOMENDACIONES SECTION.
007960     SET IDX-RECOM TO 1
007970     PERFORM 392-IMPRIME-UNA-RECOM THRU 392-IMPRIME-UNA-RECOM-E
007980             VARYING IDX-RECOM FROM 1 BY 1
007990             UNTIL IDX-RECOM > WKS-RECOM-OCCURS.
008000 390-IMPRIME-RECOMENDACIONES-E. EXIT.
008010
008020 392-IMPRIME-UNA-RECOM SECTION.
008030     IF WKS-RECOM-TIPO (IDX-RECOM) = 'B'
008040        DISPLAY 'CIRECOM, CUENTA ' RECRQ-ACCOUNT-ID ' COMPRAR '
008050                WKS-RECOM-SYMBOL (IDX-RECOM)
008060     ELSE
008070        DISPLAY 'CIRECOM, CUENTA ' RECRQ-ACCOUNT-ID ' VENDER '
008080                WKS-RECOM-SYMBOL (IDX-RECOM)
008090     END-IF.
008100 392-IMPRIME-UNA-RECOM-E. EXIT.
008110
008120 XXX-CIERRA-ARCHIVOS SECTION.
008130     CLOSE CIACTM CISTKM CIACSM CIRECRQ.
008140 XXX-CIERRA-ARCHIVOS-E. EXIT.
