000010******************************************************************
000020* COPYBOOK    : CIADVR                                           *
000030* DESCRIPCION : LAYOUT MAESTRO DE ASESORES (ADVISOR-MASTER)       *
000040* PROGRAMAS   : CIMAINT, CIVALRP, CICLUST                         *
000050******************************************************************
000060*    2024-02-09  PEDR  TKT-55003  VERSION INICIAL DEL LAYOUT
000070*    2024-08-03  JORH  TKT-55027  SE AMPLIA EL LAYOUT CON BANDERA
000080*                                 DE ESTADO, FECHA DE ULTIMO
000090*                                 MANTENIMIENTO Y VISTA CORTA DEL
000100*                                 NOMBRE DEL ASESOR
000110******************************************************************
000120 01  ADVISOR-MASTER-REC.
000130     05  ADVISOR-ID                 PIC 9(04).
000140     05  ADVISOR-NAME               PIC X(30).
000150     05  ADVISOR-NAME-R REDEFINES ADVISOR-NAME.
000160         10  ADVISOR-NOMBRE-CORTO   PIC X(15).
000170         10  FILLER                 PIC X(15).
000180     05  ADVISOR-STATUS             PIC X(01).
000190         88  ADVISOR-ACTIVO                 VALUE 'A'.
000200         88  ADVISOR-INACTIVO               VALUE 'I'.
000210     05  ADVISOR-FECHA-ULT-MTTO     PIC 9(08).
000220     05  ADVISOR-FECHA-ULT-MTTO-R REDEFINES ADVISOR-FECHA-ULT-MTTO.
000230         10  ADVISOR-ULT-MTTO-ANIO  PIC 9(04).
000240         10  ADVISOR-ULT-MTTO-MES   PIC 9(02).
000250         10  ADVISOR-ULT-MTTO-DIA   PIC 9(02).
000260     05  FILLER                     PIC X(06).
