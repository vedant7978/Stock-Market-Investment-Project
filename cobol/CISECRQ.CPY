000010******************************************************************
000020* COPYBOOK    : CISECRQ                                          *
000030* DESCRIPCION : PETICION DE PESOS POR SECTOR / DIVERGENCIA        *
000040*             : W=PESOS DE CUENTA, D=CUENTAS DIVERGENTES          *
000050* PROGRAMAS   : CISECRP                                           *
000060******************************************************************
000070*    2024-03-04  PEDR  TKT-55012  VERSION INICIAL DEL LAYOUT
000080******************************************************************
000090 01  SECTOR-REQUEST-REC.
000100     05  SECRQ-TYPE-CODE            PIC X(01).
000110         88  SECRQ-PESOS-SECTOR              VALUE 'W'.
000120         88  SECRQ-CUENTAS-DIVERGENTES       VALUE 'D'.
000130     05  SECRQ-ACCOUNT-ID           PIC 9(04).
000140     05  SECRQ-TOLERANCE            PIC S9(03).
000150     05  FILLER                     PIC X(12).
