000010******************************************************************
000020* COPYBOOK    : CIPROF                                           *
000030* DESCRIPCION : LAYOUT MAESTRO DE PERFILES DE INVERSION           *
000040*             : (PROFILE-MASTER), NOMBRE Y LLAVE SECUENCIAL       *
000050* PROGRAMAS   : CIMAINT, CISECRP                                  *
000060******************************************************************
000070*    2024-02-08  PEDR  TKT-55002  VERSION INICIAL DEL LAYOUT
000080*    2024-08-03  JORH  TKT-55027  SE AMPLIA EL LAYOUT CON BANDERA
000090*                                 DE ESTADO, FECHA DE ULTIMO
000100*                                 MANTENIMIENTO Y VISTA CORTA DEL
000110*                                 NOMBRE DEL PERFIL
000120******************************************************************
000130 01  PROFILE-MASTER-REC.
000140     05  PROFILE-ID                 PIC 9(04).
000150     05  PROFILE-NAME               PIC X(20).
000160     05  PROFILE-NAME-R REDEFINES PROFILE-NAME.
000170         10  PROFILE-NOMBRE-CORTO   PIC X(10).
000180         10  FILLER                 PIC X(10).
000190     05  PROFILE-STATUS             PIC X(01).
000200         88  PROFILE-ACTIVO                 VALUE 'A'.
000210         88  PROFILE-INACTIVO               VALUE 'I'.
000220     05  PROFILE-FECHA-ULT-MTTO     PIC 9(08).
000230     05  PROFILE-FECHA-ULT-MTTO-R REDEFINES PROFILE-FECHA-ULT-MTTO.
000240         10  PROFILE-ULT-MTTO-ANIO  PIC 9(04).
000250         10  PROFILE-ULT-MTTO-MES   PIC 9(02).
000260         10  PROFILE-ULT-MTTO-DIA   PIC 9(02).
000270     05  FILLER                     PIC X(06).
