000010******************************************************************
000020* COPYBOOK    : CICLURQ                                          *
000030* DESCRIPCION : PETICION DE AGRUPAMIENTO DE ASESORES/CUENTAS      *
000040*             : SEMILLA PROVISTA POR SYSIN PARA REPRODUCIBILIDAD  *
000050*             : DE LA CORRIDA (SUSTITUYE FUNCTION RANDOM)         *
000060* PROGRAMAS   : CICLUST                                           *
000070******************************************************************
000080*    2024-03-12  PEDR  TKT-55017  VERSION INICIAL DEL LAYOUT
000090******************************************************************
000100 01  CLUSTER-REQUEST-REC.
000110     05  CLURQ-TOLERANCE            PIC S9(03)V99.
000120     05  CLURQ-MAX-GROUPS           PIC 9(02).
000130     05  CLURQ-SEED                 PIC 9(05).
000140     05  FILLER                     PIC X(08).
