000010******************************************************************
000020* COPYBOOK    : CIVALRQ                                          *
000030* DESCRIPCION : PETICION DE VALUACION/GANANCIA LEIDA POR SYSIN    *
000040*             : A=VALOR DE CUENTA, V=VALOR CARTERA ASESOR,        *
000050*             : P=GANANCIA DEL INVERSIONISTA                      *
000060* PROGRAMAS   : CIVALRP                                           *
000070******************************************************************
000080*    2024-03-01  PEDR  TKT-55011  VERSION INICIAL DEL LAYOUT
000090******************************************************************
000100 01  VALUATION-REQUEST-REC.
000110     05  VALRQ-TYPE-CODE            PIC X(01).
000120         88  VALRQ-ACCOUNT-VALUE            VALUE 'A'.
000130         88  VALRQ-ADVISOR-VALUE            VALUE 'V'.
000140         88  VALRQ-INVESTOR-PROFIT          VALUE 'P'.
000150     05  VALRQ-KEY                  PIC 9(04).
000160     05  FILLER                     PIC X(15).
