000010******************************************************************
000020* COPYBOOK    : CIDVTX                                           *
000030* DESCRIPCION : TRANSACCION DE DIVIDENDO A DISTRIBUIR             *
000040*             : (DIVIDEND-TRANSACTION), UN REGISTRO POR CORRIDA   *
000050* PROGRAMAS   : CIDIVID                                           *
000060******************************************************************
000070*    2024-02-20  PEDR  TKT-55008  VERSION INICIAL DEL LAYOUT
000080******************************************************************
000090 01  DIVIDEND-TRANSACTION-REC.
000100     05  DV-STOCK-SYMBOL            PIC X(10).
000110     05  DV-PER-SHARE               PIC S9(5)V9999.
000120     05  FILLER                     PIC X(01).
