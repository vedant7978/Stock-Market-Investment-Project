000010******************************************************************
000020* COPYBOOK    : CITRDTX                                          *
000030* DESCRIPCION : TRANSACCION DE COMPRA/VENTA/MOVIMIENTO DE         *
000040*             : EFECTIVO (TRADE-TRANSACTION), ARCHIVO DE ENTRADA  *
000050*             : DE CITRADE, EN ORDEN DE LLEGADA                   *
000060* PROGRAMAS   : CITRADE                                           *
000070******************************************************************
000080*    2024-02-20  PEDR  TKT-55007  VERSION INICIAL DEL LAYOUT
000090*    2024-05-11  PEDR  TKT-55021  REDEFINE PARA DESPLIEGUE DE
000100*                                 MONTO SIN SIGNO EN BITACORA
000110******************************************************************
000120 01  TRADE-TRANSACTION-REC.
000130     05  TX-ACCOUNT-ID              PIC 9(04).
000140     05  TX-STOCK-SYMBOL            PIC X(10).
000150         88  TX-ES-EFECTIVO                 VALUE 'CASH      '.
000160     05  TX-SHARES                  PIC S9(7)V9999.
000170     05  FILLER                     PIC X(01).
000180 01  TX-SHARES-SIN-SIGNO REDEFINES TRADE-TRANSACTION-REC.
000190     05  FILLER                     PIC X(14).
000200     05  TX-SHARES-ABS              PIC 9(11).
000210     05  FILLER                     PIC X(01).
